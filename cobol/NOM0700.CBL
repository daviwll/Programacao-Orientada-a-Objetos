000100******************************************************************
000200* FECHA       : 28/05/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0700                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOTAL FOLHA - CONSULTA RAPIDA DO BRUTO GERAL DA  *
000800*             : FOLHA PARA UMA DATA, SEM EMITIR RELATORIO E SEM  *
000900*             : ALTERAR O CADASTRO MESTRE. USADO PELA AREA DE    *
001000*             : ORCAMENTO PARA PROJETAR O CUSTO DA FOLHA ANTES   *
001100*             : DE RODAR O NOM0600 DE FATO.                      *
001200* ARCHIVOS    : EMPMAE=C                                         *
001300* SUBPROGRAMA : NOM0500 (MOTOR DE AGENDA/BRUTO/DESCONTOS)        *
001400* INSTALADO   : 30/05/2019                                       *
001500* BPM/RATIONAL: 310147                                           *
001600* NOMBRE      : TOTAL FOLHA DE PAGAMENTO                         *
001700* DESCRIPCION : CONSULTA DO BRUTO GERAL                          *
001800******************************************************************
001900*    HISTORICO DE MODIFICACIONES                                 *
002000*  28/05/2019 EEDR TLCK0216 - PRIMEIRA VERSAO DO PROGRAMA.       *
002100*  18/11/1998 JMGZ TLCK0104 - AJUSTE PARA O ANO 2000 NA DATA     *
002120*             RECEBIDA VIA SYSIN.                                *
002140*  26/08/2021 SORZ TLCK0179 - VALIDA QUE A DATA RECEBIDA VIA     *
002160*             SYSIN CORRESPONDE A UMA SEXTA-FEIRA.               *
002180*  11/05/2023 PEDR TLCK0210B - REJEITA EXECUCAO SE O EMPMAE      *
002190*             ESTIVER VAZIO, EVITANDO RECIBO EM BRANCO.          *
002300* 03/06/2024 PEDR TLCK0235 - PASSA A CHAMAR O NOM0500 EM MODO    *
002400*             'T' (TOTAL), SEM CALCULAR DESCONTO SINDICAL.       *
002420*  02/08/2024 SORZ TLCK0262 - AMPLIA LK-EMP-TIPO PARA 12         *
002440*             POSICOES (VER TLCK0262 NO NOM0100/COPY NOMEMP).    *
002460*  10/08/2026 PEDR TLCK0271 - ACRESCENTA 150-VERIFICA-AGENDA-    *
002470*             CUSTOM (IGUAL AO NOM0600) E REPASSA EMP-AGENDA-    *
002480*             PAGAMENTO/FLAG AO MOTOR NOM0500, PARA A PROJECAO   *
002490*             RESPEITAR AGENDA CUSTOMIZADA COMO A RODA FOLHA.    *
002500******************************************************************
002600 ID DIVISION.
002700 PROGRAM-ID. NOM0700.
002800 AUTHOR. ELENA ESPINOZA.
002900 INSTALLATION. DEPARTAMENTO DE NOMINA.
003000 DATE-WRITTEN. 28/05/1989.
003100 DATE-COMPILED.
003200 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT EMPMAE ASSIGN TO EMPMAE
004000            ORGANIZATION  IS INDEXED
004100            ACCESS        IS SEQUENTIAL
004200            RECORD KEY    IS EMP-ID
004300            FILE STATUS   IS FS-EMPMAE
004400                             FSE-EMPMAE.
004500 DATA DIVISION.
004600 FILE SECTION.
004700******************************************************************
004800*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
004900******************************************************************
005000*   CADASTRO MESTRE DE EMPREGADOS (SOMENTE LEITURA NESTE PROGRAMA)
005100 FD EMPMAE
005200    RECORD CONTAINS 305 CHARACTERS.
005300    COPY NOMEMP.
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
005700******************************************************************
005800 01 WKS-FS-STATUS.
005900    02 FS-EMPMAE               PIC 9(02) VALUE ZEROES.
006000    02 FSE-EMPMAE.
006100       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006200       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006300       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
006400    02 FILLER                  PIC X(02).
006500    COPY NOMFSE.
006600******************************************************************
006700*           RECURSOS DE TRABALHO E VARIAVEIS AUXILIARES          *
006800******************************************************************
006900 01 WKS-FLAGS.
007000    02 WKS-FIM-EMPMAE          PIC 9(01) VALUE ZEROES.
007100       88 FIM-EMPMAE                      VALUE 1.
007110    02 WKS-HA-AGENDA-CUSTOM    PIC 9(01) VALUE ZEROES.           TLCK0271
007120       88 HA-AGENDA-CUSTOM                VALUE 1.               TLCK0271
007200    02 FILLER                  PIC X(01).
007300 01 WKS-CONTADORES COMP.
007400    02 WKS-LIDOS               PIC 9(07) VALUE ZEROES.
007500    02 WKS-PAGAVEIS            PIC 9(07) VALUE ZEROES.
007600    02 FILLER                  PIC 9(02) VALUE ZEROES.
007700 01 WKS-DATA-EXECUCAO          PIC 9(08) VALUE ZEROES.
007800 01 WKS-DATA-R REDEFINES WKS-DATA-EXECUCAO.
007900    02 WKS-DATA-R-ANO          PIC 9(04).
008000    02 WKS-DATA-R-MES          PIC 9(02).
008100    02 WKS-DATA-R-DIA          PIC 9(02).
008200 01 WKS-BRUTO-EMPREGADO        PIC S9(7)V99 VALUE ZEROES.
008300 01 WKS-TOTAL-FOLHA            PIC S9(11)V99 VALUE ZEROES.
008400*--> REDEFINES PARA SEPARAR INTEIRO/CENTAVOS NO DUMP DE AUDITORIA
008500 01 WKS-TOTAL-FOLHA-R REDEFINES WKS-TOTAL-FOLHA.
008600    02 WKS-TOTAL-FOLHA-INTEIRO PIC S9(11).
008700    02 WKS-TOTAL-FOLHA-CENTAVO PIC 9(02).
008800 01 WKS-TOTAL-EDIT              PIC Z(9)9.99.
008900******************************************************************
009000*       BLOCO DE PARAMETROS DE CHAMADA DO MOTOR NOM0500          *
009100******************************************************************
009200 01 LK-PARM-MOTOR.
009300    02 LK-MODO                 PIC X(01).
009400       88 LK-MODO-RODA                     VALUE 'R'.
009500       88 LK-MODO-TOTAL                    VALUE 'T'.
009600    02 LK-DATA-EXECUCAO        PIC 9(08).
009700    02 LK-EMP-ID                PIC 9(06).
009800    02 LK-EMP-TIPO               PIC X(12).                       TLCK0262
009900       88 LK-E-HORISTA                     VALUE 'horista'.
010000       88 LK-E-ASSALARIADO                 VALUE 'assalariado'.
010100       88 LK-E-COMISSIONADO                VALUE 'comissionado'.
010200    02 LK-EMP-SALARIO          PIC S9(7)V99.
010300    02 LK-EMP-COMISSAO         PIC S9(3)V9999.
010400    02 LK-EMP-SINDICALIZADO    PIC X(01).
010500       88 LK-E-SINDICALIZADO               VALUE 'Y'.
010600    02 LK-EMP-ID-SINDICATO     PIC X(20).
010700    02 LK-EMP-TAXA-SINDICAL    PIC S9(5)V99.
010710    02 LK-EMP-AGENDA           PIC X(12).                        TLCK0271
010720    02 LK-HA-AGENDA-CUSTOM     PIC 9(01) COMP.                   TLCK0271
010730       88 LK-E-AGENDA-CUSTOM               VALUE 1.              TLCK0271
010800    02 LK-PAGAVEL               PIC 9(01) COMP.
010900       88 LK-E-PAGAVEL                      VALUE 1.
011000    02 LK-SAIDA.
011100       03 LK-HORAS-NORMAIS      PIC S9(5)V99.
011200       03 LK-HORAS-EXTRAS       PIC S9(5)V99.
011300       03 LK-BRUTO              PIC S9(7)V9999.
011400*--> REDEFINES PARA ISOLAR A PARTE INTEIRA DO BRUTO DE 4 CASAS
011500*    DEVOLVIDO PELO MOTOR (CONFERENCIA DO ARREDONDAMENTO).
011600       03 LK-BRUTO-R REDEFINES LK-BRUTO.
011700          04 LK-BRUTO-INTEIRO   PIC S9(7).
011800          04 LK-BRUTO-DECIMAL   PIC 9(04).
011900       03 LK-FIXO               PIC S9(7)V99.
012000       03 LK-COMISSAO-PAGA      PIC S9(7)V99.
012100       03 LK-VENDAS-TOTAL       PIC S9(9)V99.
012200       03 LK-DESCONTOS          PIC S9(7)V99.
012300       03 LK-LIQUIDO            PIC S9(7)V99.
012400       03 LK-DIAS-COBRADOS-SAI  PIC S9(05).
012500 PROCEDURE DIVISION.
012600******************************************************************
012700* S E C C A O   P R I N C I P A L                                *
012800******************************************************************
012900 000-MAIN SECTION.
013000     PERFORM 100-ABRE-ARQUIVOS
013100     PERFORM 200-ACUMULA-BRUTO-GERAL
013200     PERFORM 300-EMITE-TOTAL
013300     PERFORM 900-ESTATISTICAS
013400     PERFORM 999-FECHA-ARQUIVOS
013500     STOP RUN.
013600 000-MAIN-E. EXIT.
013700
013800 100-ABRE-ARQUIVOS SECTION.
013900     MOVE 'NOM0700' TO PROGRAMA
014000     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
014100     OPEN INPUT EMPMAE
014200     PERFORM 110-VERIFICA-STATUS-ABERTURA
014250     PERFORM 150-VERIFICA-AGENDA-CUSTOM.
014300 100-ABRE-ARQUIVOS-E. EXIT.
014310******************************************************************
014320*  150-VERIFICA-AGENDA-CUSTOM (TLCK0271) - VARRE O CADASTRO       *
014330*  INTEIRO ANTES DA PROJECAO PARA SABER SE ALGUM EMPREGADO TEM    *
014340*  EMP-AGENDA-PAGAMENTO DIFERENTE DO PADRAO DA SUA CLASSE (VER    *
014350*  NOM0100 390-AGENDA-DEFAULT). SE SIM, O MOTOR NOM0500 DESPACHA  *
014360*  TODOS PELA AGENDA GENERICA (130), IGUAL AO NOM0600.            *
014370******************************************************************
014380 150-VERIFICA-AGENDA-CUSTOM SECTION.
014390     MOVE 0 TO WKS-HA-AGENDA-CUSTOM
014400     MOVE 0 TO WKS-FIM-EMPMAE
014410     PERFORM 160-VARRE-AGENDA-EMPREGADO UNTIL FIM-EMPMAE
014420     MOVE 0 TO WKS-FIM-EMPMAE
014430     MOVE LOW-VALUES TO EMP-ID OF REG-EMPMAE
014440     START EMPMAE KEY IS NOT LESS THAN EMP-ID
014450        INVALID KEY
014460           CONTINUE
014470     END-START.
014480 150-VERIFICA-AGENDA-CUSTOM-E. EXIT.
014490
014500 160-VARRE-AGENDA-EMPREGADO SECTION.
014510     READ EMPMAE NEXT RECORD
014520        AT END
014530           MOVE 1 TO WKS-FIM-EMPMAE
014540        NOT AT END
014550           EVALUATE TRUE
014560              WHEN EMP-E-HORISTA
014570                 IF EMP-AGENDA-PAGAMENTO NOT EQUAL 'semanal 5'
014580                    MOVE 1 TO WKS-HA-AGENDA-CUSTOM
014590                 END-IF
014600              WHEN EMP-E-ASSALARIADO
014610                 IF EMP-AGENDA-PAGAMENTO NOT EQUAL 'mensal $'
014620                    MOVE 1 TO WKS-HA-AGENDA-CUSTOM
014630                 END-IF
014640              WHEN EMP-E-COMISSIONADO
014650                 IF EMP-AGENDA-PAGAMENTO NOT EQUAL 'semanal 2 5'
014660                    MOVE 1 TO WKS-HA-AGENDA-CUSTOM
014670                 END-IF
014680           END-EVALUATE
014690     END-READ.
014700 160-VARRE-AGENDA-EMPREGADO-E. EXIT.
016400
016500 110-VERIFICA-STATUS-ABERTURA SECTION.
016600     IF FS-EMPMAE NOT EQUAL 0
016700        MOVE 'OPEN'    TO ACCION
016800        MOVE SPACES    TO LLAVE
016900        MOVE 'EMPMAE'  TO ARCHIVO
017000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017100                              LLAVE, FS-EMPMAE, FSE-EMPMAE
017200        DISPLAY '>>> ERRO NA ABERTURA DE EMPMAE <<<' UPON CONSOLE
017300        STOP RUN
017400     END-IF.
017500 110-VERIFICA-STATUS-ABERTURA-E. EXIT.
017600******************************************************************
017700* 200-ACUMULA-BRUTO-GERAL - PERCORRE O CADASTRO INTEIRO, CHAMA   *
017800* NOM0500 EM MODO TOTAL (SO AGENDA E BRUTO, SEM DESCONTO         *
017900* SINDICAL NEM GRAVACAO) E ACUMULA O BRUTO DE CADA PAGAVEL.      *
018000******************************************************************
018100 200-ACUMULA-BRUTO-GERAL SECTION.
018200     PERFORM 210-LE-PROXIMO-EMPREGADO
018300     PERFORM 220-PROCESSA-EMPREGADO UNTIL FIM-EMPMAE.
018400 200-ACUMULA-BRUTO-GERAL-E. EXIT.
018500
018600 210-LE-PROXIMO-EMPREGADO SECTION.
018700     READ EMPMAE NEXT RECORD
018800        AT END
018900           MOVE 1 TO WKS-FIM-EMPMAE
019000        NOT AT END
019100           ADD 1 TO WKS-LIDOS
019200     END-READ.
019300 210-LE-PROXIMO-EMPREGADO-E. EXIT.
019400
019500 220-PROCESSA-EMPREGADO SECTION.
019600     MOVE SPACES TO LK-EMP-TIPO
019700     SET LK-MODO-TOTAL           TO TRUE
019800     MOVE WKS-DATA-EXECUCAO      TO LK-DATA-EXECUCAO
019900     MOVE EMP-ID OF REG-EMPMAE   TO LK-EMP-ID
020000     MOVE EMP-TIPO-EMPREGADO     TO LK-EMP-TIPO
020100     MOVE EMP-SALARIO            TO LK-EMP-SALARIO
020200     MOVE EMP-COMISSAO           TO LK-EMP-COMISSAO
020300     MOVE EMP-SINDICALIZADO      TO LK-EMP-SINDICALIZADO
020400     MOVE EMP-ID-SINDICATO       TO LK-EMP-ID-SINDICATO
020500     MOVE EMP-TAXA-SINDICAL      TO LK-EMP-TAXA-SINDICAL
020510     MOVE EMP-AGENDA-PAGAMENTO   TO LK-EMP-AGENDA            TLCK0271
020520     MOVE WKS-HA-AGENDA-CUSTOM   TO LK-HA-AGENDA-CUSTOM       TLCK0271
020600     CALL 'NOM0500' USING LK-PARM-MOTOR
020700     IF LK-E-PAGAVEL
020800        ADD 1 TO WKS-PAGAVEIS
020900        COMPUTE WKS-BRUTO-EMPREGADO ROUNDED = LK-BRUTO
021000        ADD WKS-BRUTO-EMPREGADO TO WKS-TOTAL-FOLHA
021100     END-IF
021200     PERFORM 210-LE-PROXIMO-EMPREGADO.
021300 220-PROCESSA-EMPREGADO-E. EXIT.
021400******************************************************************
021500* 300-EMITE-TOTAL - DEVOLVE O BRUTO GERAL DA FOLHA NA DATA       *
021600* INFORMADA, SEM RELATORIO E SEM TOCAR O CADASTRO MESTRE.        *
021700******************************************************************
021800 300-EMITE-TOTAL SECTION.
021900     MOVE WKS-TOTAL-FOLHA TO WKS-TOTAL-EDIT
022000     DISPLAY 'TOTAL FOLHA: ' WKS-TOTAL-EDIT.
022100 300-EMITE-TOTAL-E. EXIT.
022200
022300 900-ESTATISTICAS SECTION.
022400     DISPLAY '**********************************************'
022500     DISPLAY '*              E S T A T I S T I C A S        *'
022600     DISPLAY '**********************************************'
022700     DISPLAY ' > EMPREGADOS LIDOS             : ' WKS-LIDOS
022800     DISPLAY ' > EMPREGADOS PAGAVEIS NA DATA   : ' WKS-PAGAVEIS
022900     DISPLAY '**********************************************'.
023000 900-ESTATISTICAS-E. EXIT.
023100
023200 999-FECHA-ARQUIVOS SECTION.
023300     CLOSE EMPMAE.
023400 999-FECHA-ARQUIVOS-E. EXIT.
