000100******************************************************************
000200* FECHA       : 25/05/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0600                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RODA FOLHA - LE O CADASTRO MESTRE DE EMPREGADOS  *
000800*             : INTEIRO, CHAMA O MOTOR NOM0500 POR EMPREGADO,    *
000900*             : ORDENA CADA CLASSE POR NOME E EMITE O RELATORIO  *
001000*             : DA FOLHA DE PAGAMENTO DO DIA, COM SUBTOTAL POR   *
001100*             : CLASSE E TOTAL GERAL. ATUALIZA A DIVIDA SINDICAL *
001200*             : DOS HORISTAS NO PASSO FINAL.                     *
001300* ARCHIVOS    : EMPMAE=C/A, FOLHA=A(GERADO)                      *
001400* SUBPROGRAMA : NOM0500 (MOTOR DE AGENDA/BRUTO/DESCONTOS)        *
001500* INSTALADO   : 30/05/2019                                       *
001600* BPM/RATIONAL: 310146                                           *
001700* NOMBRE      : RODA FOLHA DE PAGAMENTO                          *
001800* DESCRIPCION : BATCH PRINCIPAL DA FOLHA                         *
001900******************************************************************
002000*    HISTORICO DE MODIFICACIONES                                 *
002100*  25/05/2019 EEDR TLCK0215 - PRIMEIRA VERSAO DO PROGRAMA.       *
002200*  18/11/1998 JMGZ TLCK0103 - AJUSTE PARA O ANO 2000 NO CABECALHO*
002300*             DO RELATORIO (DATA DE EXECUCAO CCYYMMDD).          *
002400*  14/02/2022 PEDR TLCK0189 - TROCA SORT POR TABELA EM MEMORIA   *
002500*             ORDENADA POR INSERCAO (VOLUME DO CADASTRO NAO      *
002600*             JUSTIFICA MAIS O WORKFILE DE SORT).                *
002700*  03/06/2024 PEDR TLCK0234 - ACRESCENTA O PASSO DE ATUALIZACAO  *
002750*             DA DIVIDA SINDICAL APOS A EMISSAO DO RELATORIO.    *
002800*  02/08/2024 SORZ TLCK0262 - AMPLIA LK-EMP-TIPO PARA 12 POSICOES*
002820*             (VER TLCK0262 NO NOM0100/COPY NOMEMP).             *
002840*  02/08/2024 SORZ TLCK0265 - ARREDONDA O BRUTO (4 CASAS NA      *
002860*             SAIDA DO MOTOR) PARA 2 CASAS ANTES DE GRAVAR NA    *
002880*             LINHA DA TABELA E SOMAR NOS TOTAIS, EVITANDO       *
002900*             TRUNCAMENTO NO RELATORIO E NO TOTAL GERAL.         *
002920*  10/08/2026 PEDR TLCK0271 - ACRESCENTA 150-VERIFICA-AGENDA-    *
002925*             CUSTOM (VARREDURA PREVIA DO CADASTRO) E REPASSA    *
002930*             EMP-AGENDA-PAGAMENTO/FLAG AO MOTOR NOM0500, QUE    *
002935*             PASSA A DESPACHAR TODOS PELA AGENDA GENERICA       *
002940*             QUANDO QUALQUER EMPREGADO TIVER AGENDA CUSTOMIZADA.*
002945*             CORRIGE TAMBEM A ATUALIZACAO DA DIVIDA SINDICAL EM *
002946*             400/410 PARA NAO SOMAR A TAXA DUAS VEZES QUANDO O  *
002947*             HORISTA JA FOI ATUALIZADO NA MESMA DATA DE RODADA. *
002950******************************************************************
003000 ID DIVISION.
003100 PROGRAM-ID. NOM0600.
003200 AUTHOR. ELENA ESPINOZA.
003300 INSTALLATION. DEPARTAMENTO DE NOMINA.
003400 DATE-WRITTEN. 25/05/1989.
003500 DATE-COMPILED.
003600 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT EMPMAE ASSIGN TO EMPMAE
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS DYNAMIC
004600            RECORD KEY    IS EMP-ID
004700            FILE STATUS   IS FS-EMPMAE
004800                             FSE-EMPMAE.
004900
005000     SELECT FOLHA  ASSIGN TO FOLHA
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-FOLHA.
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
005700******************************************************************
005800*   CADASTRO MESTRE DE EMPREGADOS
005900*   RELATORIO DA FOLHA DE PAGAMENTO (IMPRESSAO)
006000 FD EMPMAE
006100    RECORD CONTAINS 305 CHARACTERS.
006200    COPY NOMEMP.
006300 FD FOLHA
006400    RECORD IS VARYING IN SIZE
006500    REPORT IS FOLHA-PAGAMENTO.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
006900******************************************************************
007000 01 WKS-FS-STATUS.
007100    02 FS-EMPMAE               PIC 9(02) VALUE ZEROES.
007200    02 FSE-EMPMAE.
007300       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007400       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007500       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007600    02 FS-FOLHA                PIC 9(02) VALUE ZEROES.
007700    02 FILLER                  PIC X(02).
007800    COPY NOMFSE.
007900******************************************************************
008000*           RECURSOS DE TRABALHO E VARIAVEIS AUXILIARES          *
008100******************************************************************
008200 01 WKS-FLAGS.
008300    02 WKS-FIM-EMPMAE          PIC 9(01) VALUE ZEROES.
008400       88 FIM-EMPMAE                      VALUE 1.
008410    02 WKS-HA-AGENDA-CUSTOM    PIC 9(01) VALUE ZEROES.           TLCK0271
008420       88 HA-AGENDA-CUSTOM                VALUE 1.               TLCK0271
008500    02 FILLER                  PIC X(01).
008600 01 WKS-CONTADORES COMP.
008700    02 WKS-LIDOS               PIC 9(07) VALUE ZEROES.
008800    02 WKS-PAGOS               PIC 9(07) VALUE ZEROES.
008900    02 WKS-ATUALIZADOS         PIC 9(07) VALUE ZEROES.
009000    02 WKS-QTD-HOR             PIC 9(05) VALUE ZEROES.
009100    02 WKS-QTD-ASS             PIC 9(05) VALUE ZEROES.
009200    02 WKS-QTD-COM             PIC 9(05) VALUE ZEROES.
009300    02 IDX-TH                  PIC 9(05) VALUE ZEROES.
009400    02 IDX-TA                  PIC 9(05) VALUE ZEROES.
009500    02 IDX-TC                  PIC 9(05) VALUE ZEROES.
009600    02 WKS-POS-ATUAL           PIC 9(05) VALUE ZEROES.
009700    02 FILLER                  PIC 9(02) VALUE ZEROES.
009800******************************************************************
009900*  DATA DE EXECUCAO DO RODA FOLHA - CCYYMMDD, RECEBIDA VIA SYSIN *
010000* E REDEFINIDA EM ANO/MES/DIA PARA A MONTAGEM DO CABECALHO.      *
010100******************************************************************
010200 01 WKS-DATA-EXECUCAO          PIC 9(08) VALUE ZEROES.
010300 01 WKS-DATA-R REDEFINES WKS-DATA-EXECUCAO.
010400    02 WKS-DATA-R-ANO          PIC 9(04).
010500    02 WKS-DATA-R-MES          PIC 9(02).
010600    02 WKS-DATA-R-DIA          PIC 9(02).
010700 01 WKS-DATA-ISO                PIC X(10) VALUE SPACES.
010800******************************************************************
010900* AREA DE MONTAGEM DO TEXTO DO METODO DE PAGAMENTO - REUTILIZADA *
011000* PARA AS TRES CLASSES DE EMPREGADO ANTES DE GRAVAR NA TABELA.   *
011100******************************************************************
011200 01 WKS-METODO-TEXTO            PIC X(40) VALUE SPACES.
011300*--> REDEFINES HISTORICO - FAIXA ESTREITA ANTES DA EXPANSAO P/
011400*    ENDERECO DE CORREIOS COMPLETO (VER HISTORICO TLCK0234).
011500 01 WKS-METODO-TEXTO-R REDEFINES WKS-METODO-TEXTO.
011600    02 WKS-METODO-TEXTO-ANTIGO PIC X(30).
011700    02 FILLER                  PIC X(10).
011800******************************************************************
011900*    ============= TABELA EM MEMORIA - HORISTAS =============    *
012000*    MANTIDA ORDENADA POR NOME VIA INSERCAO EM 231-INSERE-ORD-H  *
012100******************************************************************
012200 01 WKS-TAB-HORISTA.
012300    02 WKS-TH-LINHA OCCURS 500 TIMES.
012400       03 WKS-TH-EMP-ID           PIC 9(06).
012500       03 WKS-TH-NOME             PIC X(48).
012600       03 WKS-TH-SINDICALIZADO    PIC X(01).
012700       03 WKS-TH-HORAS-NORMAIS    PIC S9(5)V99.
012800       03 WKS-TH-HORAS-EXTRAS     PIC S9(5)V99.
012900       03 WKS-TH-BRUTO            PIC S9(7)V99.
013000       03 WKS-TH-DESCONTOS        PIC S9(7)V99.
013100       03 WKS-TH-LIQUIDO          PIC S9(7)V99.
013200       03 WKS-TH-METODO           PIC X(40).
013300       03 FILLER                 PIC X(02).
013400 01 WKS-NOVO-HORISTA.
013500    02 WKS-NOVO-TH-EMP-ID         PIC 9(06).
013600    02 WKS-NOVO-TH-NOME           PIC X(48).
013700    02 WKS-NOVO-TH-SINDICALIZADO  PIC X(01).
013800    02 WKS-NOVO-TH-HORAS-NORMAIS  PIC S9(5)V99.
013900    02 WKS-NOVO-TH-HORAS-EXTRAS   PIC S9(5)V99.
014000    02 WKS-NOVO-TH-BRUTO          PIC S9(7)V99.
014100    02 WKS-NOVO-TH-DESCONTOS      PIC S9(7)V99.
014200    02 WKS-NOVO-TH-LIQUIDO        PIC S9(7)V99.
014300    02 WKS-NOVO-TH-METODO         PIC X(40).
014400    02 FILLER                    PIC X(02).
014500 01 WKS-TOT-HORISTA.
014600    02 WKS-TOT-H-NORMAIS       PIC S9(7)V99 VALUE ZEROES.
014700    02 WKS-TOT-H-EXTRAS        PIC S9(7)V99 VALUE ZEROES.
014800    02 WKS-TOT-H-BRUTO         PIC S9(9)V99 VALUE ZEROES.
014900    02 WKS-TOT-H-DESCONTOS     PIC S9(9)V99 VALUE ZEROES.
015000    02 WKS-TOT-H-LIQUIDO       PIC S9(9)V99 VALUE ZEROES.
015100    02 FILLER                  PIC X(02).
015200******************************************************************
015300* =========== TABELA EM MEMORIA - ASSALARIADOS ===========       *
015400******************************************************************
015500 01 WKS-TAB-ASSALARIADO.
015600    02 WKS-TA-LINHA OCCURS 500 TIMES.
015700       03 WKS-TA-NOME             PIC X(48).
015800       03 WKS-TA-BRUTO            PIC S9(7)V99.
015900       03 WKS-TA-DESCONTOS        PIC S9(7)V99.
016000       03 WKS-TA-LIQUIDO          PIC S9(7)V99.
016100       03 WKS-TA-METODO           PIC X(40).
016200       03 FILLER                 PIC X(02).
016300 01 WKS-NOVO-ASSALARIADO.
016400    02 WKS-NOVO-TA-NOME           PIC X(48).
016500    02 WKS-NOVO-TA-BRUTO          PIC S9(7)V99.
016600    02 WKS-NOVO-TA-DESCONTOS      PIC S9(7)V99.
016700    02 WKS-NOVO-TA-LIQUIDO        PIC S9(7)V99.
016800    02 WKS-NOVO-TA-METODO         PIC X(40).
016900    02 FILLER                    PIC X(02).
017000 01 WKS-TOT-ASSALARIADO.
017100    02 WKS-TOT-A-BRUTO         PIC S9(9)V99 VALUE ZEROES.
017200    02 WKS-TOT-A-DESCONTOS     PIC S9(9)V99 VALUE ZEROES.
017300    02 WKS-TOT-A-LIQUIDO       PIC S9(9)V99 VALUE ZEROES.
017400    02 FILLER                  PIC X(02).
017500******************************************************************
017600* =========== TABELA EM MEMORIA - COMISSIONADOS ===========      *
017700******************************************************************
017800 01 WKS-TAB-COMISSIONADO.
017900    02 WKS-TC-LINHA OCCURS 500 TIMES.
018000       03 WKS-TC-NOME             PIC X(48).
018100       03 WKS-TC-FIXO             PIC S9(7)V99.
018200       03 WKS-TC-VENDAS           PIC S9(9)V99.
018300       03 WKS-TC-COMISSAO         PIC S9(7)V99.
018400       03 WKS-TC-BRUTO            PIC S9(7)V99.
018500       03 WKS-TC-DESCONTOS        PIC S9(7)V99.
018600       03 WKS-TC-LIQUIDO          PIC S9(7)V99.
018700       03 WKS-TC-METODO           PIC X(40).
018800       03 FILLER                 PIC X(02).
018900 01 WKS-NOVO-COMISSIONADO.
019000    02 WKS-NOVO-TC-NOME           PIC X(48).
019100    02 WKS-NOVO-TC-FIXO           PIC S9(7)V99.
019200    02 WKS-NOVO-TC-VENDAS         PIC S9(9)V99.
019300    02 WKS-NOVO-TC-COMISSAO       PIC S9(7)V99.
019400    02 WKS-NOVO-TC-BRUTO          PIC S9(7)V99.
019500    02 WKS-NOVO-TC-DESCONTOS      PIC S9(7)V99.
019600    02 WKS-NOVO-TC-LIQUIDO        PIC S9(7)V99.
019700    02 WKS-NOVO-TC-METODO         PIC X(40).
019800    02 FILLER                    PIC X(02).
019900 01 WKS-TOT-COMISSIONADO.
020000    02 WKS-TOT-C-FIXO          PIC S9(9)V99 VALUE ZEROES.
020100    02 WKS-TOT-C-VENDAS        PIC S9(11)V99 VALUE ZEROES.
020200    02 WKS-TOT-C-COMISSAO      PIC S9(9)V99 VALUE ZEROES.
020300    02 WKS-TOT-C-BRUTO         PIC S9(9)V99 VALUE ZEROES.
020400    02 WKS-TOT-C-DESCONTOS     PIC S9(9)V99 VALUE ZEROES.
020500    02 WKS-TOT-C-LIQUIDO       PIC S9(9)V99 VALUE ZEROES.
020600    02 FILLER                  PIC X(02).
020700 01 WKS-TOTAL-FOLHA             PIC S9(11)V99 VALUE ZEROES.
020800*--> REDEFINES PARA SEPARAR INTEIRO/CENTAVOS NO DUMP DE AUDITORIA
020900 01 WKS-TOTAL-FOLHA-R REDEFINES WKS-TOTAL-FOLHA.
021000    02 WKS-TOTAL-FOLHA-INTEIRO PIC S9(11).
021100    02 WKS-TOTAL-FOLHA-CENTAVO PIC 9(02).
021200******************************************************************
021300*       BLOCO DE PARAMETROS DE CHAMADA DO MOTOR NOM0500          *
021400******************************************************************
021500 01 LK-PARM-MOTOR.
021600    02 LK-MODO                 PIC X(01).
021700       88 LK-MODO-RODA                     VALUE 'R'.
021800       88 LK-MODO-TOTAL                    VALUE 'T'.
021900    02 LK-DATA-EXECUCAO        PIC 9(08).
022000    02 LK-EMP-ID                PIC 9(06).
022100    02 LK-EMP-TIPO               PIC X(12).                       TLCK0262
022200       88 LK-E-HORISTA                     VALUE 'horista'.
022300       88 LK-E-ASSALARIADO                 VALUE 'assalariado'.
022400       88 LK-E-COMISSIONADO                VALUE 'comissionado'.
022500    02 LK-EMP-SALARIO          PIC S9(7)V99.
022600    02 LK-EMP-COMISSAO         PIC S9(3)V9999.
022700    02 LK-EMP-SINDICALIZADO    PIC X(01).
022800       88 LK-E-SINDICALIZADO               VALUE 'Y'.
022900    02 LK-EMP-ID-SINDICATO     PIC X(20).
023000    02 LK-EMP-TAXA-SINDICAL    PIC S9(5)V99.
023020    02 LK-EMP-AGENDA           PIC X(12).                        TLCK0271
023040    02 LK-HA-AGENDA-CUSTOM     PIC 9(01) COMP.                   TLCK0271
023060       88 LK-E-AGENDA-CUSTOM               VALUE 1.              TLCK0271
023100    02 LK-PAGAVEL               PIC 9(01) COMP.
023200       88 LK-E-PAGAVEL                      VALUE 1.
023300    02 LK-SAIDA.
023400       03 LK-HORAS-NORMAIS      PIC S9(5)V99.
023500       03 LK-HORAS-EXTRAS       PIC S9(5)V99.
023600       03 LK-BRUTO              PIC S9(7)V9999.
023700       03 LK-FIXO               PIC S9(7)V99.
023800       03 LK-COMISSAO-PAGA      PIC S9(7)V99.
023900       03 LK-VENDAS-TOTAL       PIC S9(9)V99.
024000       03 LK-DESCONTOS          PIC S9(7)V99.
024100       03 LK-LIQUIDO            PIC S9(7)V99.
024200       03 LK-DIAS-COBRADOS-SAI  PIC S9(05).
024300******************************************************************
024400*                  MAQUETACION RELATORIO DA FOLHA                *
024500******************************************************************
024600 REPORT SECTION.
024700 RD  FOLHA-PAGAMENTO
024800     PAGE LIMIT IS 60 LINES
024900     HEADING 1
025000     FIRST DETAIL 4
025100     LAST DETAIL 56
025200     FOOTING 58.
025300******************************************************************
025400*                     MAQUETACION PAGE HEADER                    *
025500******************************************************************
025600 01  TYPE IS PH.
025700     02 LINE 1.
025800        03 COLUMN  1 PIC X(26) VALUE
025900           'FOLHA DE PAGAMENTO DO DIA'.
026000        03 COLUMN 28 PIC X(10) SOURCE WKS-DATA-ISO.
026100     02 LINE 2.
026200        03 COLUMN  1 PIC X(70) VALUE ALL '='.
026300******************************************************************
026400*                MAQUETACION SECAO 1 - HORISTAS                  *
026500******************************************************************
026600 01  REL-HORISTA-CAB TYPE IS DETAIL.
026700     02 LINE PLUS 2.
026800        03 COLUMN  1 PIC X(25) VALUE
026900           'SECAO 1 - HORISTAS'.
027000     02 LINE PLUS 1.
027100        03 COLUMN  1 PIC X(04) VALUE 'NOME'.
027200        03 COLUMN 38 PIC X(05) VALUE 'HORAS'.
027300        03 COLUMN 43 PIC X(05) VALUE 'EXTRA'.
027400        03 COLUMN 48 PIC X(13) VALUE 'SALARIO BRUTO'.
027500        03 COLUMN 62 PIC X(09) VALUE 'DESCONTOS'.
027600        03 COLUMN 75 PIC X(15) VALUE 'SALARIO LIQUIDO'.
027700        03 COLUMN 91 PIC X(06) VALUE 'METODO'.
027800     02 LINE PLUS 1.
027900        03 COLUMN  1 PIC X(110) VALUE ALL '-'.
028000 01  REL-HORISTA-DET TYPE IS DETAIL.
028100     02 LINE PLUS 1.
028200        03 COLUMN  1 PIC X(36) SOURCE
028300           WKS-TH-NOME (IDX-TH).
028400        03 COLUMN 38 PIC ZZ9 SOURCE
028500           WKS-TH-HORAS-NORMAIS (IDX-TH).
028600        03 COLUMN 43 PIC ZZ9 SOURCE
028700           WKS-TH-HORAS-EXTRAS (IDX-TH).
028800        03 COLUMN 48 PIC Z(5)9.99 SOURCE
028900           WKS-TH-BRUTO (IDX-TH).
029000        03 COLUMN 62 PIC Z(5)9.99 SOURCE
029100           WKS-TH-DESCONTOS (IDX-TH).
029200        03 COLUMN 75 PIC Z(5)9.99 SOURCE
029300           WKS-TH-LIQUIDO (IDX-TH).
029400        03 COLUMN 91 PIC X(40) SOURCE
029500           WKS-TH-METODO (IDX-TH).
029600 01  REL-HORISTA-TOT TYPE IS DETAIL.
029700     02 LINE PLUS 2.
029800        03 COLUMN  1 PIC X(15) VALUE 'TOTAL HORISTAS:'.
029900        03 COLUMN 38 PIC ZZ9       SOURCE WKS-TOT-H-NORMAIS.
030000        03 COLUMN 43 PIC ZZ9       SOURCE WKS-TOT-H-EXTRAS.
030100        03 COLUMN 48 PIC Z(6)9.99  SOURCE WKS-TOT-H-BRUTO.
030200        03 COLUMN 62 PIC Z(6)9.99  SOURCE WKS-TOT-H-DESCONTOS.
030300        03 COLUMN 75 PIC Z(6)9.99  SOURCE WKS-TOT-H-LIQUIDO.
030400******************************************************************
030500*              MAQUETACION SECAO 2 - ASSALARIADOS                *
030600******************************************************************
030700 01  REL-ASSALARIADO-CAB TYPE IS DETAIL.
030800     02 LINE PLUS 2.
030900        03 COLUMN  1 PIC X(25) VALUE
031000           'SECAO 2 - ASSALARIADOS'.
031100     02 LINE PLUS 1.
031200        03 COLUMN  1 PIC X(04) VALUE 'NOME'.
031300        03 COLUMN 50 PIC X(13) VALUE 'SALARIO BRUTO'.
031400        03 COLUMN 64 PIC X(09) VALUE 'DESCONTOS'.
031500        03 COLUMN 77 PIC X(15) VALUE 'SALARIO LIQUIDO'.
031600        03 COLUMN 93 PIC X(06) VALUE 'METODO'.
031700     02 LINE PLUS 1.
031800        03 COLUMN  1 PIC X(110) VALUE ALL '-'.
031900 01  REL-ASSALARIADO-DET TYPE IS DETAIL.
032000     02 LINE PLUS 1.
032100        03 COLUMN  1 PIC X(48) SOURCE
032200           WKS-TA-NOME (IDX-TA).
032300        03 COLUMN 50 PIC Z(5)9.99 SOURCE
032400           WKS-TA-BRUTO (IDX-TA).
032500        03 COLUMN 64 PIC Z(5)9.99 SOURCE
032600           WKS-TA-DESCONTOS (IDX-TA).
032700        03 COLUMN 77 PIC Z(5)9.99 SOURCE
032800           WKS-TA-LIQUIDO (IDX-TA).
032900        03 COLUMN 93 PIC X(40) SOURCE
033000           WKS-TA-METODO (IDX-TA).
033100 01  REL-ASSALARIADO-TOT TYPE IS DETAIL.
033200     02 LINE PLUS 2.
033300        03 COLUMN  1 PIC X(19) VALUE 'TOTAL ASSALARIADOS:'.
033400        03 COLUMN 50 PIC Z(6)9.99 SOURCE WKS-TOT-A-BRUTO.
033500        03 COLUMN 64 PIC Z(6)9.99 SOURCE WKS-TOT-A-DESCONTOS.
033600        03 COLUMN 77 PIC Z(6)9.99 SOURCE WKS-TOT-A-LIQUIDO.
033700******************************************************************
033800* MAQUETACION SECAO 3 - COMISSIONADOS                            *
033900******************************************************************
034000 01  REL-COMISSIONADO-CAB TYPE IS DETAIL.
034100     02 LINE PLUS 2.
034200        03 COLUMN  1 PIC X(25) VALUE
034300           'SECAO 3 - COMISSIONADOS'.
034400     02 LINE PLUS 1.
034500        03 COLUMN  1 PIC X(04) VALUE 'NOME'.
034600        03 COLUMN 23 PIC X(05) VALUE 'FIXO'.
034700        03 COLUMN 36 PIC X(06) VALUE 'VENDAS'.
034800        03 COLUMN 50 PIC X(08) VALUE 'COMISSAO'.
034900        03 COLUMN 63 PIC X(13) VALUE 'SALARIO BRUTO'.
035000        03 COLUMN 77 PIC X(09) VALUE 'DESCONTOS'.
035100        03 COLUMN 90 PIC X(15) VALUE 'SALARIO LIQUIDO'.
035200        03 COLUMN 106 PIC X(06) VALUE 'METODO'.
035300     02 LINE PLUS 1.
035400        03 COLUMN  1 PIC X(130) VALUE ALL '-'.
035500 01  REL-COMISSIONADO-DET TYPE IS DETAIL.
035600     02 LINE PLUS 1.
035700        03 COLUMN  1 PIC X(21) SOURCE
035800           WKS-TC-NOME (IDX-TC).
035900        03 COLUMN 23 PIC Z(5)9.99 SOURCE
036000           WKS-TC-FIXO (IDX-TC).
036100        03 COLUMN 36 PIC Z(7)9.99 SOURCE
036200           WKS-TC-VENDAS (IDX-TC).
036300        03 COLUMN 50 PIC Z(5)9.99 SOURCE
036400           WKS-TC-COMISSAO (IDX-TC).
036500        03 COLUMN 63 PIC Z(5)9.99 SOURCE
036600           WKS-TC-BRUTO (IDX-TC).
036700        03 COLUMN 77 PIC Z(5)9.99 SOURCE
036800           WKS-TC-DESCONTOS (IDX-TC).
036900        03 COLUMN 90 PIC Z(5)9.99 SOURCE
037000           WKS-TC-LIQUIDO (IDX-TC).
037100        03 COLUMN 106 PIC X(40) SOURCE
037200           WKS-TC-METODO (IDX-TC).
037300 01  REL-COMISSIONADO-TOT TYPE IS DETAIL.
037400     02 LINE PLUS 2.
037500        03 COLUMN  1 PIC X(20) VALUE 'TOTAL COMISSIONADOS:'.
037600        03 COLUMN 23 PIC Z(6)9.99  SOURCE WKS-TOT-C-FIXO.
037700        03 COLUMN 36 PIC Z(8)9.99  SOURCE WKS-TOT-C-VENDAS.
037800        03 COLUMN 50 PIC Z(6)9.99  SOURCE WKS-TOT-C-COMISSAO.
037900        03 COLUMN 63 PIC Z(6)9.99  SOURCE WKS-TOT-C-BRUTO.
038000        03 COLUMN 77 PIC Z(6)9.99  SOURCE WKS-TOT-C-DESCONTOS.
038100        03 COLUMN 90 PIC Z(6)9.99  SOURCE WKS-TOT-C-LIQUIDO.
038200******************************************************************
038300*                    MAQUETACION RODAPE GERAL                    *
038400******************************************************************
038500 01  REL-RODAPE TYPE IS DETAIL.
038600     02 LINE PLUS 2.
038700        03 COLUMN  1 PIC X(13) VALUE 'TOTAL FOLHA:'.
038800        03 COLUMN 15 PIC Z(8)9.99 SOURCE WKS-TOTAL-FOLHA.
038900******************************************************************
039000 PROCEDURE DIVISION.
039100******************************************************************
039200* S E C C A O   P R I N C I P A L                                *
039300******************************************************************
039400 000-MAIN SECTION.
039500     PERFORM 100-ABRE-ARQUIVOS
039600     PERFORM 200-CARREGA-E-CALCULA
039700     PERFORM 300-GERA-RELATORIO
039800     PERFORM 400-ATUALIZA-DIVIDA-SINDICAL
039900     PERFORM 900-ESTATISTICAS
040000     PERFORM 999-FECHA-ARQUIVOS
040100     STOP RUN.
040200 000-MAIN-E. EXIT.
040300
040400 100-ABRE-ARQUIVOS SECTION.
040500     MOVE 'NOM0600'  TO PROGRAMA
040600     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
040700     OPEN I-O   EMPMAE
040800     OPEN OUTPUT FOLHA
040900     PERFORM 110-VERIFICA-STATUS-ABERTURA
040950     PERFORM 150-VERIFICA-AGENDA-CUSTOM
041000     MOVE WKS-DATA-R-ANO TO WKS-DATA-ISO (1:4)
041100     MOVE '-'            TO WKS-DATA-ISO (5:1)
041200     MOVE WKS-DATA-R-MES TO WKS-DATA-ISO (6:2)
041300     MOVE '-'            TO WKS-DATA-ISO (8:1)
041400     MOVE WKS-DATA-R-DIA TO WKS-DATA-ISO (9:2).
041500 100-ABRE-ARQUIVOS-E. EXIT.
041600
041700 110-VERIFICA-STATUS-ABERTURA SECTION.
041800     IF FS-EMPMAE NOT EQUAL 0
041900        MOVE 'OPEN'    TO ACCION
042000        MOVE SPACES    TO LLAVE
042100        MOVE 'EMPMAE'  TO ARCHIVO
042200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042300                              LLAVE, FS-EMPMAE, FSE-EMPMAE
042400        PERFORM 999-FECHA-ARQUIVOS
042500        DISPLAY '>>> ERRO NA ABERTURA DE EMPMAE <<<' UPON CONSOLE
042600        STOP RUN
042700     END-IF
042800     IF FS-FOLHA NOT EQUAL 0
042900        DISPLAY '>>> ERRO NA ABERTURA DE FOLHA <<<' UPON CONSOLE
043000        PERFORM 999-FECHA-ARQUIVOS
043100        STOP RUN
043200     END-IF.
043300 110-VERIFICA-STATUS-ABERTURA-E. EXIT.
043310******************************************************************
043320*  150-VERIFICA-AGENDA-CUSTOM (TLCK0271) - VARRE O CADASTRO       *
043330*  INTEIRO ANTES DO PROCESSAMENTO DA RODADA PARA SABER SE ALGUM   *
043340*  EMPREGADO TEM EMP-AGENDA-PAGAMENTO DIFERENTE DO PADRAO DA SUA  *
043350*  CLASSE (VER NOM0100 390-AGENDA-DEFAULT). SE SIM, O MOTOR       *
043360*  NOM0500 DESPACHA TODOS PELA AGENDA GENERICA (130).             *
043370******************************************************************
043380 150-VERIFICA-AGENDA-CUSTOM SECTION.
043390     MOVE 0 TO WKS-HA-AGENDA-CUSTOM
043400     MOVE 0 TO WKS-FIM-EMPMAE
043410     PERFORM 160-VARRE-AGENDA-EMPREGADO UNTIL FIM-EMPMAE
043420     MOVE 0 TO WKS-FIM-EMPMAE
043430     MOVE LOW-VALUES TO EMP-ID OF REG-EMPMAE
043440     START EMPMAE KEY IS NOT LESS THAN EMP-ID
043450        INVALID KEY
043460           CONTINUE
043470     END-START.
043480 150-VERIFICA-AGENDA-CUSTOM-E. EXIT.
043490
043500 160-VARRE-AGENDA-EMPREGADO SECTION.
043510     READ EMPMAE NEXT RECORD
043520        AT END
043530           MOVE 1 TO WKS-FIM-EMPMAE
043540        NOT AT END
043550           EVALUATE TRUE
043560              WHEN EMP-E-HORISTA
043570                 IF EMP-AGENDA-PAGAMENTO NOT EQUAL 'semanal 5'
043580                    MOVE 1 TO WKS-HA-AGENDA-CUSTOM
043590                 END-IF
043600              WHEN EMP-E-ASSALARIADO
043610                 IF EMP-AGENDA-PAGAMENTO NOT EQUAL 'mensal $'
043620                    MOVE 1 TO WKS-HA-AGENDA-CUSTOM
043630                 END-IF
043640              WHEN EMP-E-COMISSIONADO
043650                 IF EMP-AGENDA-PAGAMENTO NOT EQUAL 'semanal 2 5'
043660                    MOVE 1 TO WKS-HA-AGENDA-CUSTOM
043670                 END-IF
043680           END-EVALUATE
043690     END-READ.
043700 160-VARRE-AGENDA-EMPREGADO-E. EXIT.
045400******************************************************************
045500* 200-CARREGA-E-CALCULA - PERCORRE O CADASTRO MESTRE EM ORDEM    *
045600* DE ARQUIVO, CHAMA NOM0500 POR EMPREGADO E POVOA AS TABELAS     *
045700* EM MEMORIA DE CADA CLASSE JA ORDENADAS POR NOME.               *
045800******************************************************************
045900 200-CARREGA-E-CALCULA SECTION.
046000     PERFORM 210-LE-PROXIMO-EMPREGADO
046100     PERFORM 220-PROCESSA-EMPREGADO UNTIL FIM-EMPMAE.
046200 200-CARREGA-E-CALCULA-E. EXIT.
046300
046400 210-LE-PROXIMO-EMPREGADO SECTION.
046500     READ EMPMAE NEXT RECORD
046600        AT END
046700           MOVE 1 TO WKS-FIM-EMPMAE
046800        NOT AT END
046900           ADD 1 TO WKS-LIDOS
047000     END-READ.
047100 210-LE-PROXIMO-EMPREGADO-E. EXIT.
047200
047300 220-PROCESSA-EMPREGADO SECTION.
047400     MOVE SPACES TO LK-EMP-TIPO
047500     SET LK-MODO-RODA            TO TRUE
047600     MOVE WKS-DATA-EXECUCAO      TO LK-DATA-EXECUCAO
047700     MOVE EMP-ID OF REG-EMPMAE   TO LK-EMP-ID
047800     MOVE EMP-TIPO-EMPREGADO     TO LK-EMP-TIPO
047900     MOVE EMP-SALARIO            TO LK-EMP-SALARIO
048000     MOVE EMP-COMISSAO           TO LK-EMP-COMISSAO
048100     MOVE EMP-SINDICALIZADO      TO LK-EMP-SINDICALIZADO
048200     MOVE EMP-ID-SINDICATO       TO LK-EMP-ID-SINDICATO
048300     MOVE EMP-TAXA-SINDICAL      TO LK-EMP-TAXA-SINDICAL
048310     MOVE EMP-AGENDA-PAGAMENTO   TO LK-EMP-AGENDA            TLCK0271
048320     MOVE WKS-HA-AGENDA-CUSTOM   TO LK-HA-AGENDA-CUSTOM       TLCK0271
048400     CALL 'NOM0500' USING LK-PARM-MOTOR
048500     IF LK-E-PAGAVEL
048600        ADD 1 TO WKS-PAGOS
048700        PERFORM 800-MONTA-METODO-PAGAMENTO
048800        EVALUATE TRUE
048900           WHEN EMP-E-HORISTA
049000              PERFORM 230-INSERE-HORISTA
049100           WHEN EMP-E-ASSALARIADO
049200              PERFORM 240-INSERE-ASSALARIADO
049300           WHEN EMP-E-COMISSIONADO
049400              PERFORM 250-INSERE-COMISSIONADO
049500        END-EVALUATE
049600     END-IF
049700     PERFORM 210-LE-PROXIMO-EMPREGADO.
049800 220-PROCESSA-EMPREGADO-E. EXIT.
049900******************************************************************
050000* 230-INSERE-HORISTA - MONTA A LINHA DO HORISTA PAGAVEL, SOMA    *
050100* OS TOTAIS DA CLASSE E INSERE NA TABELA MANTENDO A ORDEM DE     *
050200*  NOME (INSERCAO, VER 231/232).                                 *
050300******************************************************************
050400 230-INSERE-HORISTA SECTION.
050500     MOVE EMP-ID OF REG-EMPMAE  TO WKS-NOVO-TH-EMP-ID
050600     MOVE EMP-NOME              TO WKS-NOVO-TH-NOME
050700     MOVE EMP-SINDICALIZADO     TO WKS-NOVO-TH-SINDICALIZADO
050800     MOVE LK-HORAS-NORMAIS      TO WKS-NOVO-TH-HORAS-NORMAIS
050900     MOVE LK-HORAS-EXTRAS       TO WKS-NOVO-TH-HORAS-EXTRAS
051000     COMPUTE WKS-NOVO-TH-BRUTO ROUNDED = LK-BRUTO                 TLCK0265
051100     MOVE LK-DESCONTOS          TO WKS-NOVO-TH-DESCONTOS
051200     MOVE LK-LIQUIDO            TO WKS-NOVO-TH-LIQUIDO
051300     MOVE WKS-METODO-TEXTO      TO WKS-NOVO-TH-METODO
051400     ADD 1 TO WKS-QTD-HOR
051500     PERFORM 231-INSERE-ORDENADO-HORISTA
051600     ADD LK-HORAS-NORMAIS TO WKS-TOT-H-NORMAIS
051700     ADD LK-HORAS-EXTRAS  TO WKS-TOT-H-EXTRAS
051800     ADD WKS-NOVO-TH-BRUTO TO WKS-TOT-H-BRUTO                     TLCK0265
051900     ADD LK-DESCONTOS     TO WKS-TOT-H-DESCONTOS
052000     ADD LK-LIQUIDO       TO WKS-TOT-H-LIQUIDO
052100     ADD WKS-NOVO-TH-BRUTO TO WKS-TOTAL-FOLHA.                    TLCK0265
052200 230-INSERE-HORISTA-E. EXIT.
052300
052400 231-INSERE-ORDENADO-HORISTA SECTION.
052500     MOVE WKS-QTD-HOR TO WKS-POS-ATUAL
052600     PERFORM 232-DESLOCA-HORISTA
052700        UNTIL WKS-POS-ATUAL LESS 2 OR
052800              WKS-TH-NOME (WKS-POS-ATUAL - 1) NOT GREATER
052900              WKS-NOVO-TH-NOME
053000     MOVE WKS-NOVO-TH-EMP-ID         TO
053100          WKS-TH-EMP-ID (WKS-POS-ATUAL)
053200     MOVE WKS-NOVO-TH-NOME           TO
053300          WKS-TH-NOME (WKS-POS-ATUAL)
053400     MOVE WKS-NOVO-TH-SINDICALIZADO  TO
053500          WKS-TH-SINDICALIZADO (WKS-POS-ATUAL)
053600     MOVE WKS-NOVO-TH-HORAS-NORMAIS  TO
053700          WKS-TH-HORAS-NORMAIS (WKS-POS-ATUAL)
053800     MOVE WKS-NOVO-TH-HORAS-EXTRAS   TO
053900          WKS-TH-HORAS-EXTRAS (WKS-POS-ATUAL)
054000     MOVE WKS-NOVO-TH-BRUTO          TO
054100          WKS-TH-BRUTO (WKS-POS-ATUAL)
054200     MOVE WKS-NOVO-TH-DESCONTOS      TO
054300          WKS-TH-DESCONTOS (WKS-POS-ATUAL)
054400     MOVE WKS-NOVO-TH-LIQUIDO        TO
054500          WKS-TH-LIQUIDO (WKS-POS-ATUAL)
054600     MOVE WKS-NOVO-TH-METODO         TO
054700          WKS-TH-METODO (WKS-POS-ATUAL).
054800 231-INSERE-ORDENADO-HORISTA-E. EXIT.
054900
055000 232-DESLOCA-HORISTA SECTION.
055100     MOVE WKS-TH-EMP-ID (WKS-POS-ATUAL - 1) TO
055200          WKS-TH-EMP-ID (WKS-POS-ATUAL)
055300     MOVE WKS-TH-NOME (WKS-POS-ATUAL - 1) TO
055400          WKS-TH-NOME (WKS-POS-ATUAL)
055500     MOVE WKS-TH-SINDICALIZADO (WKS-POS-ATUAL - 1) TO
055600          WKS-TH-SINDICALIZADO (WKS-POS-ATUAL)
055700     MOVE WKS-TH-HORAS-NORMAIS (WKS-POS-ATUAL - 1) TO
055800          WKS-TH-HORAS-NORMAIS (WKS-POS-ATUAL)
055900     MOVE WKS-TH-HORAS-EXTRAS (WKS-POS-ATUAL - 1) TO
056000          WKS-TH-HORAS-EXTRAS (WKS-POS-ATUAL)
056100     MOVE WKS-TH-BRUTO (WKS-POS-ATUAL - 1) TO
056200          WKS-TH-BRUTO (WKS-POS-ATUAL)
056300     MOVE WKS-TH-DESCONTOS (WKS-POS-ATUAL - 1) TO
056400          WKS-TH-DESCONTOS (WKS-POS-ATUAL)
056500     MOVE WKS-TH-LIQUIDO (WKS-POS-ATUAL - 1) TO
056600          WKS-TH-LIQUIDO (WKS-POS-ATUAL)
056700     MOVE WKS-TH-METODO (WKS-POS-ATUAL - 1) TO
056800          WKS-TH-METODO (WKS-POS-ATUAL)
056900     SUBTRACT 1 FROM WKS-POS-ATUAL.
057000 232-DESLOCA-HORISTA-E. EXIT.
057100******************************************************************
057200*  240-INSERE-ASSALARIADO - ANALOGO A 230, PARA ASSALARIADOS.    *
057300******************************************************************
057400 240-INSERE-ASSALARIADO SECTION.
057500     MOVE EMP-NOME              TO WKS-NOVO-TA-NOME
057600     COMPUTE WKS-NOVO-TA-BRUTO ROUNDED = LK-BRUTO                 TLCK0265
057700     MOVE LK-DESCONTOS          TO WKS-NOVO-TA-DESCONTOS
057800     MOVE LK-LIQUIDO            TO WKS-NOVO-TA-LIQUIDO
057900     MOVE WKS-METODO-TEXTO      TO WKS-NOVO-TA-METODO
058000     ADD 1 TO WKS-QTD-ASS
058100     PERFORM 241-INSERE-ORDENADO-ASSALARIADO
058200     ADD WKS-NOVO-TA-BRUTO TO WKS-TOT-A-BRUTO                     TLCK0265
058300     ADD LK-DESCONTOS     TO WKS-TOT-A-DESCONTOS
058400     ADD LK-LIQUIDO       TO WKS-TOT-A-LIQUIDO
058500     ADD WKS-NOVO-TA-BRUTO TO WKS-TOTAL-FOLHA.                    TLCK0265
058600 240-INSERE-ASSALARIADO-E. EXIT.
058700
058800 241-INSERE-ORDENADO-ASSALARIADO SECTION.
058900     MOVE WKS-QTD-ASS TO WKS-POS-ATUAL
059000     PERFORM 242-DESLOCA-ASSALARIADO
059100        UNTIL WKS-POS-ATUAL LESS 2 OR
059200              WKS-TA-NOME (WKS-POS-ATUAL - 1) NOT GREATER
059300              WKS-NOVO-TA-NOME
059400     MOVE WKS-NOVO-TA-NOME           TO
059500          WKS-TA-NOME (WKS-POS-ATUAL)
059600     MOVE WKS-NOVO-TA-BRUTO          TO
059700          WKS-TA-BRUTO (WKS-POS-ATUAL)
059800     MOVE WKS-NOVO-TA-DESCONTOS      TO
059900          WKS-TA-DESCONTOS (WKS-POS-ATUAL)
060000     MOVE WKS-NOVO-TA-LIQUIDO        TO
060100          WKS-TA-LIQUIDO (WKS-POS-ATUAL)
060200     MOVE WKS-NOVO-TA-METODO         TO
060300          WKS-TA-METODO (WKS-POS-ATUAL).
060400 241-INSERE-ORDENADO-ASSALARIADO-E. EXIT.
060500
060600 242-DESLOCA-ASSALARIADO SECTION.
060700     MOVE WKS-TA-NOME (WKS-POS-ATUAL - 1) TO
060800          WKS-TA-NOME (WKS-POS-ATUAL)
060900     MOVE WKS-TA-BRUTO (WKS-POS-ATUAL - 1) TO
061000          WKS-TA-BRUTO (WKS-POS-ATUAL)
061100     MOVE WKS-TA-DESCONTOS (WKS-POS-ATUAL - 1) TO
061200          WKS-TA-DESCONTOS (WKS-POS-ATUAL)
061300     MOVE WKS-TA-LIQUIDO (WKS-POS-ATUAL - 1) TO
061400          WKS-TA-LIQUIDO (WKS-POS-ATUAL)
061500     MOVE WKS-TA-METODO (WKS-POS-ATUAL - 1) TO
061600          WKS-TA-METODO (WKS-POS-ATUAL)
061700     SUBTRACT 1 FROM WKS-POS-ATUAL.
061800 242-DESLOCA-ASSALARIADO-E. EXIT.
061900******************************************************************
062000*  250-INSERE-COMISSIONADO - ANALOGO A 230, PARA COMISSIONADOS.  *
062100******************************************************************
062200 250-INSERE-COMISSIONADO SECTION.
062300     MOVE EMP-NOME              TO WKS-NOVO-TC-NOME
062400     MOVE LK-FIXO               TO WKS-NOVO-TC-FIXO
062500     MOVE LK-VENDAS-TOTAL       TO WKS-NOVO-TC-VENDAS
062600     MOVE LK-COMISSAO-PAGA      TO WKS-NOVO-TC-COMISSAO
062700     COMPUTE WKS-NOVO-TC-BRUTO ROUNDED = LK-BRUTO                 TLCK0265
062800     MOVE LK-DESCONTOS          TO WKS-NOVO-TC-DESCONTOS
062900     MOVE LK-LIQUIDO            TO WKS-NOVO-TC-LIQUIDO
063000     MOVE WKS-METODO-TEXTO      TO WKS-NOVO-TC-METODO
063100     ADD 1 TO WKS-QTD-COM
063200     PERFORM 251-INSERE-ORDENADO-COMISSIONADO
063300     ADD LK-FIXO          TO WKS-TOT-C-FIXO
063400     ADD LK-VENDAS-TOTAL  TO WKS-TOT-C-VENDAS
063500     ADD LK-COMISSAO-PAGA TO WKS-TOT-C-COMISSAO
063600     ADD WKS-NOVO-TC-BRUTO TO WKS-TOT-C-BRUTO                     TLCK0265
063700     ADD LK-DESCONTOS     TO WKS-TOT-C-DESCONTOS
063800     ADD LK-LIQUIDO       TO WKS-TOT-C-LIQUIDO
063900     ADD WKS-NOVO-TC-BRUTO TO WKS-TOTAL-FOLHA.                    TLCK0265
064000 250-INSERE-COMISSIONADO-E. EXIT.
064100
064200 251-INSERE-ORDENADO-COMISSIONADO SECTION.
064300     MOVE WKS-QTD-COM TO WKS-POS-ATUAL
064400     PERFORM 252-DESLOCA-COMISSIONADO
064500        UNTIL WKS-POS-ATUAL LESS 2 OR
064600              WKS-TC-NOME (WKS-POS-ATUAL - 1) NOT GREATER
064700              WKS-NOVO-TC-NOME
064800     MOVE WKS-NOVO-TC-NOME     TO WKS-TC-NOME (WKS-POS-ATUAL)
064900     MOVE WKS-NOVO-TC-FIXO     TO WKS-TC-FIXO (WKS-POS-ATUAL)
065000     MOVE WKS-NOVO-TC-VENDAS   TO WKS-TC-VENDAS (WKS-POS-ATUAL)
065100     MOVE WKS-NOVO-TC-COMISSAO TO WKS-TC-COMISSAO (WKS-POS-ATUAL)
065200     MOVE WKS-NOVO-TC-BRUTO    TO WKS-TC-BRUTO (WKS-POS-ATUAL)
065300     MOVE WKS-NOVO-TC-DESCONTOS TO
065400          WKS-TC-DESCONTOS (WKS-POS-ATUAL)
065500     MOVE WKS-NOVO-TC-LIQUIDO  TO WKS-TC-LIQUIDO (WKS-POS-ATUAL)
065600     MOVE WKS-NOVO-TC-METODO   TO WKS-TC-METODO (WKS-POS-ATUAL).
065700 251-INSERE-ORDENADO-COMISSIONADO-E. EXIT.
065800
065900 252-DESLOCA-COMISSIONADO SECTION.
066000     MOVE WKS-TC-NOME (WKS-POS-ATUAL - 1) TO
066100          WKS-TC-NOME (WKS-POS-ATUAL)
066200     MOVE WKS-TC-FIXO (WKS-POS-ATUAL - 1) TO
066300          WKS-TC-FIXO (WKS-POS-ATUAL)
066400     MOVE WKS-TC-VENDAS (WKS-POS-ATUAL - 1) TO
066500          WKS-TC-VENDAS (WKS-POS-ATUAL)
066600     MOVE WKS-TC-COMISSAO (WKS-POS-ATUAL - 1) TO
066700          WKS-TC-COMISSAO (WKS-POS-ATUAL)
066800     MOVE WKS-TC-BRUTO (WKS-POS-ATUAL - 1) TO
066900          WKS-TC-BRUTO (WKS-POS-ATUAL)
067000     MOVE WKS-TC-DESCONTOS (WKS-POS-ATUAL - 1) TO
067100          WKS-TC-DESCONTOS (WKS-POS-ATUAL)
067200     MOVE WKS-TC-LIQUIDO (WKS-POS-ATUAL - 1) TO
067300          WKS-TC-LIQUIDO (WKS-POS-ATUAL)
067400     MOVE WKS-TC-METODO (WKS-POS-ATUAL - 1) TO
067500          WKS-TC-METODO (WKS-POS-ATUAL)
067600     SUBTRACT 1 FROM WKS-POS-ATUAL.
067700 252-DESLOCA-COMISSIONADO-E. EXIT.
067800******************************************************************
067900* 300-GERA-RELATORIO - EMITE AS TRES SECOES JA ORDENADAS POR     *
068000* NOME, CADA UMA SEGUIDA DO SEU SUBTOTAL, E O RODAPE GERAL.      *
068100******************************************************************
068200 300-GERA-RELATORIO SECTION.
068300     INITIATE FOLHA-PAGAMENTO
068400     IF WKS-QTD-HOR GREATER ZEROES
068500        GENERATE REL-HORISTA-CAB
068600        MOVE 1 TO IDX-TH
068700        PERFORM 310-IMPRIME-HORISTA
068800           UNTIL IDX-TH GREATER WKS-QTD-HOR
068900        GENERATE REL-HORISTA-TOT
069000     END-IF
069100     IF WKS-QTD-ASS GREATER ZEROES
069200        GENERATE REL-ASSALARIADO-CAB
069300        MOVE 1 TO IDX-TA
069400        PERFORM 320-IMPRIME-ASSALARIADO
069500           UNTIL IDX-TA GREATER WKS-QTD-ASS
069600        GENERATE REL-ASSALARIADO-TOT
069700     END-IF
069800     IF WKS-QTD-COM GREATER ZEROES
069900        GENERATE REL-COMISSIONADO-CAB
070000        MOVE 1 TO IDX-TC
070100        PERFORM 330-IMPRIME-COMISSIONADO
070200           UNTIL IDX-TC GREATER WKS-QTD-COM
070300        GENERATE REL-COMISSIONADO-TOT
070400     END-IF
070500     GENERATE REL-RODAPE
070600     TERMINATE FOLHA-PAGAMENTO.
070700 300-GERA-RELATORIO-E. EXIT.
070800
070900 310-IMPRIME-HORISTA SECTION.
071000     GENERATE REL-HORISTA-DET
071100     ADD 1 TO IDX-TH.
071200 310-IMPRIME-HORISTA-E. EXIT.
071300
071400 320-IMPRIME-ASSALARIADO SECTION.
071500     GENERATE REL-ASSALARIADO-DET
071600     ADD 1 TO IDX-TA.
071700 320-IMPRIME-ASSALARIADO-E. EXIT.
071800
071900 330-IMPRIME-COMISSIONADO SECTION.
072000     GENERATE REL-COMISSIONADO-DET
072100     ADD 1 TO IDX-TC.
072200 330-IMPRIME-COMISSIONADO-E. EXIT.
072300******************************************************************
072400* 400-ATUALIZA-DIVIDA-SINDICAL - PASSO POS-EMISSAO: SO OS        *
072500* HORISTAS SINDICALIZADOS REALMENTE PAGOS NESTA RODADA (OS QUE   *
072600* ENTRARAM NA TABELA ACIMA) SOMAM 7 DIAS DE TAXA A DIVIDA E      *
072700* TESTAM SE O LIQUIDO DA SEMANA COBRIRIA O DESCONTO.             *
072800******************************************************************
072900 400-ATUALIZA-DIVIDA-SINDICAL SECTION.
073000     PERFORM 410-ATUALIZA-UM-HORISTA
073100        VARYING IDX-TH FROM 1 BY 1
073200           UNTIL IDX-TH GREATER WKS-QTD-HOR.
073300 400-ATUALIZA-DIVIDA-SINDICAL-E. EXIT.
073400
073500 410-ATUALIZA-UM-HORISTA SECTION.
073600     IF WKS-TH-SINDICALIZADO (IDX-TH) EQUAL 'Y'
073700        MOVE WKS-TH-EMP-ID (IDX-TH) TO EMP-ID OF REG-EMPMAE
073800        READ EMPMAE
073900           INVALID KEY
074000              CONTINUE
074100        END-READ
074200        IF FS-EMPMAE EQUAL 0 AND
074210           EMP-ULTIMO-DIA-PAGO OF REG-EMPMAE NOT EQUAL            TLCK0271
074220                                            WKS-DATA-EXECUCAO     TLCK0271
074300           COMPUTE EMP-DIVIDA-SINDICAL =
074400              EMP-DIVIDA-SINDICAL + (7 * EMP-TAXA-SINDICAL)
074500           IF WKS-TH-BRUTO (IDX-TH) - WKS-TH-DESCONTOS (IDX-TH)
074600              LESS ZEROES
074700              COMPUTE EMP-DIVIDA-SINDICAL =
074800                 WKS-TH-DESCONTOS (IDX-TH) - WKS-TH-BRUTO (IDX-TH)
074900           ELSE
075000              MOVE ZEROES TO EMP-DIVIDA-SINDICAL
075100           END-IF
075200           MOVE WKS-DATA-EXECUCAO TO EMP-ULTIMO-DIA-PAGO
075300           REWRITE REG-EMPMAE
075400           ADD 1 TO WKS-ATUALIZADOS
075500        END-IF
075600     END-IF.
075700 410-ATUALIZA-UM-HORISTA-E. EXIT.
075800******************************************************************
075900* 800-MONTA-METODO-PAGAMENTO - TRADUZ O CODIGO DE METODO DE      *
076000* PAGAMENTO DO EMPREGADO CORRENTE PARA O TEXTO DO RELATORIO.     *
076100******************************************************************
076200 800-MONTA-METODO-PAGAMENTO SECTION.
076300     MOVE SPACES TO WKS-METODO-TEXTO
076400     EVALUATE TRUE
076500        WHEN EMP-PGTO-EM-MAOS
076600           MOVE 'Em maos' TO WKS-METODO-TEXTO
076700        WHEN EMP-PGTO-CORREIOS
076800           STRING 'Correios, '   DELIMITED BY SIZE
076900                  EMP-ENDERECO   DELIMITED BY SIZE
077000                  INTO WKS-METODO-TEXTO
077100           END-STRING
077200        WHEN EMP-PGTO-BANCO
077300           STRING EMP-BANCO      DELIMITED BY SPACE
077400                  ', Ag. '       DELIMITED BY SIZE
077500                  EMP-AGENCIA    DELIMITED BY SPACE
077600                  ' CC '         DELIMITED BY SIZE
077700                  EMP-CONTA      DELIMITED BY SPACE
077800                  INTO WKS-METODO-TEXTO
077900           END-STRING
078000     END-EVALUATE.
078100 800-MONTA-METODO-PAGAMENTO-E. EXIT.
078200
078300 900-ESTATISTICAS SECTION.
078400     DISPLAY '**********************************************'
078500     DISPLAY '*              E S T A T I S T I C A S        *'
078600     DISPLAY '**********************************************'
078700     DISPLAY ' > EMPREGADOS LIDOS             : ' WKS-LIDOS
078800     DISPLAY ' > EMPREGADOS PAGOS NESTA RODADA : ' WKS-PAGOS
078900     DISPLAY ' > HORISTAS C/ DIVIDA ATUALIZADA : ' WKS-ATUALIZADOS
079000     DISPLAY '**********************************************'.
079100 900-ESTATISTICAS-E. EXIT.
079200
079300 999-FECHA-ARQUIVOS SECTION.
079400     CLOSE EMPMAE
079500     CLOSE FOLHA.
079600 999-FECHA-ARQUIVOS-E. EXIT.
