000100******************************************************************
000200* FECHA       : 06/05/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0300                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LANCAMENTO DE RESULTADO DE VENDA PARA EMPREGADOS *
000800*             : COMISSIONADOS - VALIDA A DATA E O VALOR E        *
000900*             : ACRESCENTA O REGISTRO AO ARQUIVO EMPVEN.         *
001000* ARCHIVOS    : EMPMAE=C, VENDTE=C, EMPVEN=A                     *
001100* ACCION (ES) : A=ATUALIZA, C=CONSULTAR                          *
001200* INSTALADO   : 14/05/2019                                       *
001300* BPM/RATIONAL: 310146                                           *
001400* NOMBRE      : LANCAMENTO DE RESULTADO DE VENDA                 *
001500* DESCRIPCION : MANTENIMIENTO                                    *
001600******************************************************************
001700*    HISTORICO DE MODIFICACIONES                                 *
001800*  06/05/2019 EEDR TLCK0212 - PRIMEIRA VERSAO DO PROGRAMA.       *
001900*  18/11/1998 JMGZ TLCK0100 - AJUSTE PARA O ANO 2000 NO PARSE    *
001920*             DA DATA D/M/AAAA DA VENDA.                         *
001940*  15/06/2020 SORZ TLCK0140 - REJEITA VENDTE COM VALOR NEGATIVO  *
001960*             OU ZERADO (ESTORNO DEVE VIR PELO LANCAMENTO MANUAL)*
001980*  27/04/2022 PEDR TLCK0195 - PASSA A ACUMULAR MAIS DE UMA       *
002000*             VENDA DO MESMO DIA PARA O MESMO COMISSIONADO.      *
002020*  12/01/2024 SORZ TLCK0241 - CORRIGE TRUNCAMENTO DO VALOR DA    *
002040*             VENDA ACIMA DE 999.999,99 NO CAMPO DE TRABALHO.    *
002100******************************************************************
002200 ID DIVISION.
002300 PROGRAM-ID. NOM0300.
002400 AUTHOR. ELENA ESPINOZA.
002500 INSTALLATION. DEPARTAMENTO DE NOMINA.
002600 DATE-WRITTEN. 06/05/1989.
002700 DATE-COMPILED.
002800 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT VENDTE ASSIGN TO VENDTE
003600            ORGANIZATION  IS SEQUENTIAL
003700            ACCESS        IS SEQUENTIAL
003800            FILE STATUS   IS FS-VENDTE
003900                             FSE-VENDTE.
004000
004100     SELECT EMPMAE ASSIGN TO EMPMAE
004200            ORGANIZATION  IS INDEXED
004300            ACCESS        IS RANDOM
004400            RECORD KEY    IS EMP-ID
004500            FILE STATUS   IS FS-EMPMAE
004600                             FSE-EMPMAE.
004700
004800     SELECT EMPVEN ASSIGN TO EMPVEN
004900            ORGANIZATION  IS SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-EMPVEN
005200                             FSE-EMPVEN.
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
005700******************************************************************
005800*   ARQUIVO DE TRANSACOES DE LANCAMENTO DE VENDA
005900*   CADASTRO MESTRE DE EMPREGADOS
006000*   RESULTADO DE VENDA POR EMPREGADO (ACUMULO)
006100 FD VENDTE
006200    RECORD CONTAINS 40 CHARACTERS.
006300 01 REG-VENDTE.
006400    02 VTE-EMP-ID             PIC 9(06).
006500    02 VTE-DATA-TXT           PIC X(10).
006600    02 VTE-VALOR-TXT          PIC X(14).
006700    02 FILLER                 PIC X(10).
006800 FD EMPMAE
006900    RECORD CONTAINS 305 CHARACTERS.
007000    COPY NOMEMP.
007100 FD EMPVEN
007200    RECORD CONTAINS 32 CHARACTERS.
007300    COPY NOMVEN.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
007700******************************************************************
007800 01 WKS-FS-STATUS.
007900    02 FS-VENDTE               PIC 9(02) VALUE ZEROES.
008000    02 FSE-VENDTE.
008100       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008200       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008300       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008400    02 FS-EMPMAE               PIC 9(02) VALUE ZEROES.
008500    02 FSE-EMPMAE.
008600       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900    02 FS-EMPVEN               PIC 9(02) VALUE ZEROES.
009000    02 FSE-EMPVEN.
009100       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400    02 FILLER                  PIC X(02).
009500    COPY NOMFSE.
009600******************************************************************
009700*           RECURSOS DE TRABALHO E VARIAVEIS AUXILIARES          *
009800******************************************************************
009900 01 WKS-FLAGS.
010000    02 WKS-FIM-VENDTE          PIC 9(01) VALUE ZEROES.
010100       88 FIM-VENDTE                     VALUE 1.
010200    02 WKS-TRANSACAO-VALIDA    PIC 9(01) VALUE ZEROES.
010300       88 TRANSACAO-OK                   VALUE 1.
010400    02 FILLER                  PIC X(02).
010500 01 WKS-CONTADORES COMP.
010600    02 WKS-LIDAS               PIC 9(07) VALUE ZEROES.
010700    02 WKS-GRAVADAS             PIC 9(07) VALUE ZEROES.
010800    02 WKS-REJEITADAS           PIC 9(07) VALUE ZEROES.
010900    02 FILLER                  PIC 9(02) VALUE ZEROES.
011000******************************************************************
011100*  AREA DE PARSE DA DATA D/M/AAAA (ESTRITO) DA TRANSACAO         *
011200******************************************************************
011300 01 WKS-AREA-DATA.
011400    02 WKS-DATA-DIA-TXT        PIC X(02) VALUE SPACES.
011500    02 WKS-DATA-MES-TXT        PIC X(02) VALUE SPACES.
011600    02 WKS-DATA-ANO-TXT        PIC X(04) VALUE SPACES.
011700    02 WKS-DATA-DIA            PIC 9(02) COMP VALUE ZEROES.
011800    02 WKS-DATA-MES            PIC 9(02) COMP VALUE ZEROES.
011900    02 WKS-DATA-ANO            PIC 9(04) COMP VALUE ZEROES.
012000    02 WKS-DATA-CCYYMMDD       PIC 9(08) VALUE ZEROES.
012100*--> REDEFINES PARA RECOMPOR A DATA CONVERTIDA EM ANO/MES/DIA
012200    02 WKS-DATA-R REDEFINES WKS-DATA-CCYYMMDD.
012300       03 WKS-DATA-R-ANO       PIC 9(04).
012400       03 WKS-DATA-R-MES       PIC 9(02).
012500       03 WKS-DATA-R-DIA       PIC 9(02).
012600    02 FILLER                  PIC X(02).
012700 01 WKS-TABELA-DIAS-MES.
012800    02 FILLER PIC X(24) VALUE '312829313031303131303130'.
012900*--> REDEFINES DA TABELA DE DIAS POR MES (FEVEREIRO=29, BISSEXTO
013000*    E TRATADO A PARTE EM 250-VALIDA-DATA)
013100 01 WKS-DIAS-MES-R REDEFINES WKS-TABELA-DIAS-MES.
013200    02 WKS-DIAS-NO-MES PIC 99 OCCURS 12 TIMES.
013300 01 WKS-AREA-VALIDACAO.
013400    02 WKS-VALOR-TXT           PIC X(14) VALUE SPACES.
013500    02 WKS-INT-PARTE           PIC 9(09) VALUE ZEROES.
013600    02 WKS-DEC-PARTE           PIC 9(02) VALUE ZEROES.
013700    02 WKS-VALOR-NUMERICO      PIC S9(9)V99 VALUE ZEROES.
013800    02 FILLER                  PIC X(02).
013900 PROCEDURE DIVISION.
014000******************************************************************
014100* S E C C A O   P R I N C I P A L                                *
014200******************************************************************
014300 000-MAIN SECTION.
014400     PERFORM 100-ABRE-ARQUIVOS
014500     PERFORM 200-LE-PROXIMA-TRANSACAO
014600     PERFORM 210-PROCESSA-TRANSACAO UNTIL FIM-VENDTE
014700     PERFORM 900-ESTATISTICAS
014800     PERFORM 999-FECHA-ARQUIVOS
014900     STOP RUN.
015000 000-MAIN-E. EXIT.
015100
015200 100-ABRE-ARQUIVOS SECTION.
015300     MOVE 'NOM0300'  TO PROGRAMA
015400     OPEN INPUT VENDTE
015500     OPEN INPUT EMPMAE
015600     OPEN EXTEND EMPVEN
015700     PERFORM 110-VERIFICA-STATUS-ABERTURA.
015800 100-ABRE-ARQUIVOS-E. EXIT.
015900
016000 110-VERIFICA-STATUS-ABERTURA SECTION.
016100     IF FS-VENDTE NOT EQUAL 0
016200        MOVE 'OPEN'    TO ACCION
016300        MOVE SPACES    TO LLAVE
016400        MOVE 'VENDTE'  TO ARCHIVO
016500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016600                              LLAVE, FS-VENDTE, FSE-VENDTE
016700        PERFORM 999-FECHA-ARQUIVOS
016800        DISPLAY '>>> ERRO NA ABERTURA DE VENDTE <<<' UPON CONSOLE
016900        STOP RUN
017000     END-IF
017100     IF FS-EMPMAE NOT EQUAL 0
017200        MOVE 'OPEN'    TO ACCION
017300        MOVE SPACES    TO LLAVE
017400        MOVE 'EMPMAE'  TO ARCHIVO
017500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017600                              LLAVE, FS-EMPMAE, FSE-EMPMAE
017700        PERFORM 999-FECHA-ARQUIVOS
017800        DISPLAY '>>> ERRO NA ABERTURA DE EMPMAE <<<' UPON CONSOLE
017900        STOP RUN
018000     END-IF
018100     IF FS-EMPVEN NOT EQUAL 0
018200        MOVE 'OPEN'    TO ACCION
018300        MOVE SPACES    TO LLAVE
018400        MOVE 'EMPVEN'  TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018600                              LLAVE, FS-EMPVEN, FSE-EMPVEN
018700        PERFORM 999-FECHA-ARQUIVOS
018800        DISPLAY '>>> ERRO NA ABERTURA DE EMPVEN <<<' UPON CONSOLE
018900        STOP RUN
019000     END-IF.
019100 110-VERIFICA-STATUS-ABERTURA-E. EXIT.
019200
019300 200-LE-PROXIMA-TRANSACAO SECTION.
019400     READ VENDTE
019500         AT END
019600            MOVE 1 TO WKS-FIM-VENDTE
019700         NOT AT END
019800            ADD 1 TO WKS-LIDAS
019900     END-READ.
020000 200-LE-PROXIMA-TRANSACAO-E. EXIT.
020100
020200******************************************************************
020300*  210-PROCESSA-TRANSACAO - lancaVenda - VALIDA O EMPREGADO      *
020400*  (DEVE SER COMISSIONADO), A DATA E O VALOR, E ACRESCENTA O     *
020500*  REGISTRO DE VENDA - SEM DEDUPLICACAO DE CHAVE, TODA VENDA     *
020600*  LANCADA VIRA UM REGISTRO DISTINTO MESMO NO MESMO DIA.         *
020700******************************************************************
020800 210-PROCESSA-TRANSACAO SECTION.
020900     MOVE 1 TO WKS-TRANSACAO-VALIDA
021000     MOVE VTE-EMP-ID TO EMP-ID OF REG-EMPMAE
021100     READ EMPMAE
021200        INVALID KEY
021300           MOVE 0 TO WKS-TRANSACAO-VALIDA
021400     END-READ
021500     IF TRANSACAO-OK AND NOT EMP-E-COMISSIONADO
021600        MOVE 0 TO WKS-TRANSACAO-VALIDA
021700     END-IF
021800     IF TRANSACAO-OK
021900        PERFORM 250-VALIDA-DATA
022000     END-IF
022100     IF TRANSACAO-OK
022200        MOVE VTE-VALOR-TXT TO WKS-VALOR-TXT
022300        PERFORM 260-VALIDA-VALOR
022400     END-IF
022500     IF TRANSACAO-OK
022600        PERFORM 270-GRAVA-VENDA
022700     ELSE
022800        ADD 1 TO WKS-REJEITADAS
022900     END-IF
023000     PERFORM 200-LE-PROXIMA-TRANSACAO.
023100 210-PROCESSA-TRANSACAO-E. EXIT.
023200
023300******************************************************************
023400*  250-VALIDA-DATA - PARSE ESTRITO D/M/AAAA DA VENDA.            *
023500******************************************************************
023600 250-VALIDA-DATA SECTION.
023700     MOVE SPACES TO WKS-DATA-DIA-TXT WKS-DATA-MES-TXT
023800                     WKS-DATA-ANO-TXT
023900     UNSTRING VTE-DATA-TXT DELIMITED BY '/'
024000        INTO WKS-DATA-DIA-TXT WKS-DATA-MES-TXT WKS-DATA-ANO-TXT
024100     END-UNSTRING
024200     IF WKS-DATA-DIA-TXT EQUAL SPACES OR
024300        WKS-DATA-MES-TXT EQUAL SPACES OR
024400        WKS-DATA-ANO-TXT EQUAL SPACES
024500        MOVE 0 TO WKS-TRANSACAO-VALIDA
024600     ELSE
024700        MOVE WKS-DATA-DIA-TXT TO WKS-DATA-DIA
024800        MOVE WKS-DATA-MES-TXT TO WKS-DATA-MES
024900        MOVE WKS-DATA-ANO-TXT TO WKS-DATA-ANO
025000        IF WKS-DATA-MES < 1 OR WKS-DATA-MES > 12
025100           MOVE 0 TO WKS-TRANSACAO-VALIDA
025200        ELSE
025300           IF WKS-DATA-DIA < 1 OR
025400              WKS-DATA-DIA > WKS-DIAS-NO-MES (WKS-DATA-MES)
025500              MOVE 0 TO WKS-TRANSACAO-VALIDA
025600           ELSE
025700              MOVE WKS-DATA-ANO TO WKS-DATA-R-ANO
025800              MOVE WKS-DATA-MES TO WKS-DATA-R-MES
025900              MOVE WKS-DATA-DIA TO WKS-DATA-R-DIA
026000           END-IF
026100        END-IF
026200     END-IF.
026300 250-VALIDA-DATA-E. EXIT.
026400
026500 260-VALIDA-VALOR SECTION.
026600     MOVE ZEROES TO WKS-INT-PARTE WKS-DEC-PARTE WKS-VALOR-NUMERICO
026700     IF WKS-VALOR-TXT EQUAL SPACES
026800        MOVE 0 TO WKS-TRANSACAO-VALIDA
026900     ELSE
027000        UNSTRING WKS-VALOR-TXT DELIMITED BY ',' OR '.'
027100           INTO WKS-INT-PARTE WKS-DEC-PARTE
027200        END-UNSTRING
027300        COMPUTE WKS-VALOR-NUMERICO =
027400           WKS-INT-PARTE + (WKS-DEC-PARTE / 100)
027500        IF WKS-VALOR-NUMERICO NOT > 0
027600           MOVE 0 TO WKS-TRANSACAO-VALIDA
027700        END-IF
027800     END-IF.
027900 260-VALIDA-VALOR-E. EXIT.
028000
028100 270-GRAVA-VENDA SECTION.
028200     MOVE SPACES             TO REG-NOMVEN
028300     MOVE VTE-EMP-ID         TO SV-EMP-ID
028400     MOVE WKS-DATA-CCYYMMDD  TO SV-DATA
028500     MOVE WKS-VALOR-NUMERICO TO SV-VALOR
028600     WRITE REG-NOMVEN
028700     IF FS-EMPVEN NOT EQUAL 0
028800        ADD 1 TO WKS-REJEITADAS
028900     ELSE
029000        ADD 1 TO WKS-GRAVADAS
029100     END-IF.
029200 270-GRAVA-VENDA-E. EXIT.
029300
029400******************************************************************
029500*  900-ESTATISTICAS - RESUMO DE EXECUCAO, NA SAIDA CONSOLE.      *
029600******************************************************************
029700 900-ESTATISTICAS SECTION.
029800     DISPLAY '===== NOM0300 - LANCTO DE VENDA =====' UPON CONSOLE
029900     DISPLAY 'TRANSACOES LIDAS    :' WKS-LIDAS      UPON CONSOLE
030000     DISPLAY 'VENDAS GRAVADAS     :' WKS-GRAVADAS    UPON CONSOLE
030100     DISPLAY 'TRANSACOES REJEITADAS:' WKS-REJEITADAS UPON CONSOLE.
030200 900-ESTATISTICAS-E. EXIT.
030300
030400 999-FECHA-ARQUIVOS SECTION.
030500     CLOSE VENDTE EMPMAE EMPVEN.
030600 999-FECHA-ARQUIVOS-E. EXIT.
