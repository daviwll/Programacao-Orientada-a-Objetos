000100******************************************************************
000200* FECHA       : 20/05/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0500                                          *
000600* TIPO        : SUBROTINA (CALL)                                 *
000700* DESCRIPCION : MOTOR DE AGENDA, SALARIO BRUTO E DESCONTOS       *
000800* SINDICAIS - CALCULA, PARA UM EMPREGADO E UMA                   *
000900* DATA DE EXECUCAO, SE ELE DEVE SER PAGO NAQUELA                 *
001000* DATA E, EM CASO POSITIVO, O BRUTO/FIXO/COMISSAO/               *
001100* DESCONTOS/LIQUIDO DO PERIODO. CHAMADA POR NOM0600              *
001200* (RODA FOLHA) E NOM0700 (TOTAL FOLHA).                          *
001300* ARCHIVOS    : EMPCAR=C, EMPVEN=C, EMPTAX=C                     *
001400* ACCION (ES) : C=CONSULTAR                                      *
001500* INSTALADO   : 28/05/2019                                       *
001600* BPM/RATIONAL: 310148                                           *
001700* NOMBRE      : MOTOR DE CALCULO DA FOLHA                        *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*    HISTORICO DE MODIFICACIONES                                 *
002100*  20/05/2019 EEDR TLCK0214 - PRIMEIRA VERSAO DO SUBPROGRAMA.    *
002200*  18/11/1998 JMGZ TLCK0102 - AJUSTE PARA O ANO 2000 NAS DATAS   *
002220*             DE ANCORA DA AGENDA QUINZENAL.                     *
002240*  19/03/2021 SORZ TLCK0172 - CORRIGE CALCULO DO ASSALARIADO     *
002260*             QUANDO O MES TEM CINCO SEXTAS-FEIRAS.              *
002280*  07/11/2022 PEDR TLCK0201 - PASSA A LIMITAR O DESCONTO DE      *
002300*             TAXA SINDICAL A NO MAXIMO O VALOR DO BRUTO.        *
002400* 03/06/2024 PEDR TLCK0233 - INCLUI A BUSCA REGRESSIVA DE        *
002500* ULTIMA SEXTA-FEIRA PAGA PARA O CALCULO DOS DIAS                *
002600* COBRADOS DE TAXA SINDICAL DO HORISTA.                          *
002650*  29/07/2024 SORZ TLCK0250 - ACRESCENTA LK-VENDAS-TOTAL NA SAIDA*
002660*             DO MOTOR PARA USO DO RELATORIO E DO RECIBO.        *
002665*  02/08/2024 SORZ TLCK0262 - AMPLIA LK-EMP-TIPO PARA 12 POSICOES*
002670*             (VER TLCK0262 NO NOM0100/COPY NOMEMP).             *
002675*  02/08/2024 SORZ TLCK0263 - CORRIGE WKS-JULIANO-ANCORA-QUINZ,   *
002680*             QUE ESTAVA CALCULADO PARA 14/01/4005 EM VEZ DE     *
002685*             14/01/2005 (ANCORA DA AGENDA QUINZENAL DO          *
002690*             COMISSIONADO NUNCA ERA ATINGIDA).                  *
002692*  10/08/2026 PEDR TLCK0271 - INCLUI 130-VERIFICA-AGENDA-GENERICA,*
002694*             ACIONADA POR LK-HA-AGENDA-CUSTOM (VER NOM0100 AG E *
002696*             NOM0600/NOM0700) PARA EMPREGADOS COM EMP-AGENDA-    *
002698*             PAGAMENTO CUSTOMIZADA. VER TAMBEM 136/505.          *
002700******************************************************************
002800 ID DIVISION.
002900 PROGRAM-ID. NOM0500.
003000 AUTHOR. ELENA ESPINOZA.
003100 INSTALLATION. DEPARTAMENTO DE NOMINA.
003200 DATE-WRITTEN. 20/05/1990.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT EMPCAR ASSIGN TO EMPCAR
004200            ORGANIZATION  IS INDEXED
004300            ACCESS        IS DYNAMIC
004400            RECORD KEY    IS TC-CHAVE
004500            FILE STATUS   IS FS-EMPCAR
004600                             FSE-EMPCAR.
004700
004800     SELECT EMPVEN ASSIGN TO EMPVEN
004900            ORGANIZATION  IS SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-EMPVEN
005200                             FSE-EMPVEN.
005300
005400     SELECT EMPTAX ASSIGN TO EMPTAX
005500            ORGANIZATION  IS SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-EMPTAX
005800                             FSE-EMPTAX.
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
006300******************************************************************
006400*   CARTAO DE PONTO (HORAS POR DIA, HORISTA) - LIDO POR PERIODO
006500*   RESULTADO DE VENDA (COMISSIONADO) - LIDO POR VARREDURA TOTAL
006600*   TAXA DE SERVICO SINDICAL - LIDO POR VARREDURA TOTAL
006700 FD EMPCAR
006800    RECORD CONTAINS 16 CHARACTERS.
006900    COPY NOMCAR.
007000 FD EMPVEN
007100    RECORD CONTAINS 32 CHARACTERS.
007200    COPY NOMVEN.
007300 FD EMPTAX
007400    RECORD CONTAINS 52 CHARACTERS.
007500    COPY NOMTAX.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
007900******************************************************************
008000 01 WKS-FS-STATUS.
008100    02 FS-EMPCAR               PIC 9(02) VALUE ZEROES.
008200    02 FSE-EMPCAR.
008300       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008400       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008500       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008600    02 FS-EMPVEN               PIC 9(02) VALUE ZEROES.
008700    02 FSE-EMPVEN.
008800       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008900       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009000       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009100    02 FS-EMPTAX               PIC 9(02) VALUE ZEROES.
009200    02 FSE-EMPTAX.
009300       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009400       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009500       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009600    02 FILLER                  PIC X(02).
009700    COPY NOMFSE.
009800******************************************************************
009900*   CONSTANTES DA AGENDA PADRAO - SEXTA-FEIRA = DIA 4 NA TABELA  *
010000*   DE DIA-DA-SEMANA (0=SEG,1=TER,2=QUA,3=QUI,4=SEX,5=SAB,6=DOM) *
010100*   O QUINZENAL DE COMISSIONADO E ANCORADO EM 14/01/2005, UMA    *
010200*   SEXTA-FEIRA, CUJO NUMERO JULIANO E CALCULADO E FIXADO ABAIXO.*
010300******************************************************************
010400 01 WKS-CONSTANTES COMP.
010500    02 WKS-JULIANO-ANCORA-QUINZ   PIC 9(09) VALUE 2453385.        TLCK0263
010520    02 WKS-JULIANO-ANCORA-PADRAO  PIC 9(09) VALUE 2453372.        TLCK0271
010600    02 WKS-DIA-SEXTA              PIC 9(01) VALUE 4.
010700    02 WKS-DIA-SABADO             PIC 9(01) VALUE 5.
010800    02 WKS-DIA-DOMINGO            PIC 9(01) VALUE 6.
010900    02 WKS-JULIANO-EXECUCAO       PIC 9(09) VALUE ZEROES.
011000    02 WKS-CAND-JULIANO           PIC 9(09) VALUE ZEROES.
011100    02 WKS-DIAS-NO-MES-ATUAL      PIC 9(02) VALUE ZEROES.
011200*--> CAMPOS DE TRABALHO DAS FORMULAS JULIANAS (800/810)
011300
011400    02 WKS-FJ-A                   PIC S9(9) VALUE ZEROES.
011500    02 WKS-FJ-Y                   PIC S9(9) VALUE ZEROES.
011600    02 WKS-FJ-M                   PIC S9(9) VALUE ZEROES.
011700    02 WKS-JP-A                   PIC S9(9) VALUE ZEROES.
011800    02 WKS-JP-B                   PIC S9(9) VALUE ZEROES.
011900    02 WKS-JP-C                   PIC S9(9) VALUE ZEROES.
012000    02 WKS-JP-D                   PIC S9(9) VALUE ZEROES.
012100    02 WKS-JP-E                   PIC S9(9) VALUE ZEROES.
012200    02 WKS-JP-M                   PIC S9(9) VALUE ZEROES.
012300    02 FILLER                     PIC 9(02) VALUE ZEROES.
012400 01 WKS-LIMITE-REGRESSIVO         PIC 9(08) VALUE 20041231.
012500******************************************************************
012600*  TABELA DE DIAS POR MES - FEVEREIRO AJUSTADO A PARTE QUANDO O  *
012700* ANO FOR BISSEXTO (VER 840-VERIFICA-BISSEXTO)                   *
012800******************************************************************
012900 01 WKS-TABELA-DIAS-MES.
013000    02 FILLER PIC X(24) VALUE '312829313031303131303130'.
013100 01 WKS-DIAS-MES-R REDEFINES WKS-TABELA-DIAS-MES.
013200    02 WKS-DIAS-NO-MES PIC 99 OCCURS 12 TIMES.
013300******************************************************************
013400*  AREA DE CONVERSAO DE DATAS CCYYMMDD <-> JULIANO (USADA PELAS  *
013500*  SECOES 800-809 DE ARITMETICA DE DATA)                         *
013600******************************************************************
013700 01 WKS-AREA-CONVERSAO.
013800    02 WKS-DATA-CONV            PIC 9(08).
013900    02 WKS-DATA-CONV-R REDEFINES WKS-DATA-CONV.
014000       03 WKS-CONV-ANO          PIC 9(04).
014100       03 WKS-CONV-MES          PIC 9(02).
014200       03 WKS-CONV-DIA          PIC 9(02).
014300    02 WKS-JULIANO               PIC 9(09) COMP.
014400    02 WKS-JULIANO-AUX           PIC 9(09) COMP.
014500    02 WKS-DIA-SEMANA            PIC 9(01) COMP.
014600    02 WKS-AMES-BISSEXTO         PIC 9(01) COMP.
014700       88 ANO-BISSEXTO                     VALUE 1.
014800    02 FILLER                    PIC X(02).
014900 01 WKS-AREA-PERIODO.
015000    02 WKS-PERIODO-INI           PIC 9(08).
015100    02 WKS-PERIODO-INI-R REDEFINES WKS-PERIODO-INI.
015200       03 WKS-PERIODO-INI-ANO   PIC 9(04).
015300       03 WKS-PERIODO-INI-MES   PIC 9(02).
015400       03 WKS-PERIODO-INI-DIA   PIC 9(02).
015500    02 WKS-PERIODO-FIM           PIC 9(08).
015600    02 FILLER                    PIC X(02).
015700 01 WKS-AUX-SEMANAS COMP.
015800    02 WKS-DIAS-DECORRIDOS      PIC S9(09) VALUE ZEROES.
015900    02 WKS-SEMANAS-DECORRIDAS   PIC S9(09) VALUE ZEROES.
016000    02 WKS-RESTO-SEMANAS        PIC S9(09) VALUE ZEROES.
016100    02 FILLER                   PIC 9(02) VALUE ZEROES.
016110******************************************************************
016120*  AREA DA AGENDA GENERICA (TLCK0271) - USADA SOMENTE QUANDO      *
016130*  LK-HA-AGENDA-CUSTOM, PARA DESPACHAR O EMPREGADO PELA GRAMATICA *
016140*  DE EMP-AGENDA-PAGAMENTO EM VEZ DAS REGRAS FIXAS POR TIPO.      *
016150******************************************************************
016160 01 WKS-AREA-AGENDA-GENERICA COMP.
016170    02 WKS-USOU-AGENDA-GENERICA  PIC 9(01) VALUE ZEROES.
016180       88 USOU-AGENDA-GENERICA             VALUE 1.
016190    02 WKS-AG-FAMILIA            PIC X(01) VALUE SPACES.
016200       88 AG-FAMILIA-MENSAL                VALUE 'M'.
016210       88 AG-FAMILIA-SEMANAL               VALUE 'S'.
016220    02 WKS-AG-DIA-ALVO           PIC 9(02) VALUE ZEROES.
016230    02 WKS-AG-RESTO-ALVO        PIC S9(05) VALUE ZEROES.
016240    02 WKS-AG-N-SEMANAS         PIC 9(02) VALUE ZEROES.
016250    02 WKS-AG-TOK-N             PIC 9(02) VALUE ZEROES.
016260    02 WKS-AG-TOK-D             PIC 9(01) VALUE ZEROES.
016270    02 WKS-AG-QTD-TOKENS        PIC 9(01) VALUE ZEROES.
016280    02 WKS-AG-JULIANO-ANCORA    PIC 9(09) VALUE ZEROES.
016290    02 WKS-AG-DIA-SEMANA-ANCORA PIC 9(01) VALUE ZEROES.
016300    02 WKS-AG-DELTA             PIC S9(05) VALUE ZEROES.
016310    02 WKS-AG-JULIANO-1O-PAGTO  PIC 9(09) VALUE ZEROES.
016320    02 WKS-AG-CICLO-DIAS        PIC S9(05) VALUE ZEROES.
016330    02 WKS-AG-DIAS-DECORRIDOS   PIC S9(09) VALUE ZEROES.
016340    02 WKS-AG-RESTO-CICLOS      PIC S9(09) VALUE ZEROES.
016350    02 WKS-DIAS-PERIODO         PIC S9(05) VALUE ZEROES.
016360    02 WKS-AG-ACHOU-CARTAO      PIC 9(01) VALUE ZEROES.
016370       88 AG-ACHOU-CARTAO                  VALUE 1.
016380    02 FILLER                   PIC X(02).
016390 01 WKS-AG-PRIMEIRA-DATA-CARTAO PIC 9(08) VALUE ZEROES.
016400******************************************************************
016410*  AREA DE ACUMULO DO BRUTO / DESCONTOS                          *
016420******************************************************************
016430 01 WKS-AREA-CALCULO.
016600    02 WKS-HORAS-NORMAIS         PIC S9(5)V99 VALUE ZEROES.
016700    02 WKS-HORAS-EXTRAS          PIC S9(5)V99 VALUE ZEROES.
016800    02 WKS-BRUTO-CALC            PIC S9(7)V9999 VALUE ZEROES.
016900    02 WKS-FIXO-CALC             PIC S9(7)V99 VALUE ZEROES.
017000    02 WKS-VENDAS-CALC           PIC S9(9)V99 VALUE ZEROES.
017100    02 WKS-COMISSAO-CALC         PIC S9(7)V99 VALUE ZEROES.
017200    02 WKS-TAXAS-SERVICO-CALC    PIC S9(7)V99 VALUE ZEROES.
017300    02 WKS-DESCONTOS-CALC        PIC S9(7)V9999 VALUE ZEROES.
017400    02 WKS-LIQUIDO-CALC          PIC S9(7)V99 VALUE ZEROES.
017500    02 WKS-DIAS-COBRADOS         PIC S9(05) COMP VALUE ZEROES.
017600    02 FILLER                    PIC X(02).
017700 01 WKS-SWITCHES.
017800    02 WKS-ACHOU-SEMANA-PAGA    PIC 9(01) VALUE ZEROES.
017900       88 ACHOU-SEMANA-PAGA                VALUE 1.
018000    02 WKS-TENTATIVAS-REGRESSAO PIC 9(03) COMP VALUE ZEROES.
018100    02 WKS-FIM-CARTAO           PIC 9(01) VALUE ZEROES.
018200       88 FIM-CARTAO                       VALUE 1.
018300    02 WKS-FIM-TAXA-SERVICO     PIC 9(01) VALUE ZEROES.
018400       88 FIM-TAXA-SERVICO                 VALUE 1.
018500    02 WKS-FIM-VENDA            PIC 9(01) VALUE ZEROES.
018600       88 FIM-VENDA                        VALUE 1.
018700    02 FILLER                   PIC X(02).
018800 LINKAGE SECTION.
018900******************************************************************
019000*  BLOCO DE PARAMETROS - EMPREGADO/DATA NA ENTRADA, AGENDA E     *
019100*  VALORES CALCULADOS NA SAIDA. LK-MODO DISTINGUE A CHAMADA DE   *
019200*  RODA FOLHA (COMPLETA, COM DESCONTOS E LIQUIDO) DA CHAMADA DE  *
019300*  TOTAL FOLHA (SOMENTE O BRUTO).                                *
019400******************************************************************
019500 01 LK-PARM-MOTOR.
019600    02 LK-MODO                  PIC X(01).
019700       88 LK-MODO-RODA                     VALUE 'R'.
019800       88 LK-MODO-TOTAL                    VALUE 'T'.
019900    02 LK-DATA-EXECUCAO         PIC 9(08).
020000    02 LK-EMP-ID                PIC 9(06).
020100    02 LK-EMP-TIPO              PIC X(12).                        TLCK0262
020200       88 LK-E-HORISTA                     VALUE 'horista'.
020300       88 LK-E-ASSALARIADO                 VALUE 'assalariado'.
020400       88 LK-E-COMISSIONADO                VALUE 'comissionado'.
020500    02 LK-EMP-SALARIO           PIC S9(7)V99.
020600    02 LK-EMP-COMISSAO          PIC S9(3)V9999.
020700    02 LK-EMP-SINDICALIZADO     PIC X(01).
020800       88 LK-E-SINDICALIZADO               VALUE 'Y'.
020900    02 LK-EMP-ID-SINDICATO      PIC X(20).
021000    02 LK-EMP-TAXA-SINDICAL     PIC S9(5)V99.
021020    02 LK-EMP-AGENDA            PIC X(12).                     TLCK0271
021040    02 LK-HA-AGENDA-CUSTOM      PIC 9(01) COMP.                 TLCK0271
021060       88 LK-E-AGENDA-CUSTOM               VALUE 1.
021100    02 LK-PAGAVEL                PIC 9(01) COMP.
021200       88 LK-E-PAGAVEL                      VALUE 1.
021300    02 LK-SAIDA.
021400       03 LK-HORAS-NORMAIS      PIC S9(5)V99.
021500       03 LK-HORAS-EXTRAS       PIC S9(5)V99.
021600       03 LK-BRUTO              PIC S9(7)V9999.
021700       03 LK-FIXO               PIC S9(7)V99.
021800       03 LK-COMISSAO-PAGA      PIC S9(7)V99.
021900       03 LK-VENDAS-TOTAL       PIC S9(9)V99.           TLCK0250
022000       03 LK-DESCONTOS          PIC S9(7)V99.
022100       03 LK-LIQUIDO            PIC S9(7)V99.
022200       03 LK-DIAS-COBRADOS-SAI  PIC S9(05).
022300 PROCEDURE DIVISION USING LK-PARM-MOTOR.
022400******************************************************************
022500* S E C C A O   P R I N C I P A L                                *
022600******************************************************************
022700 000-MAIN SECTION.
022800     MOVE 'NOM0500' TO PROGRAMA
022900     MOVE 0          TO LK-PAGAVEL
023000     MOVE ZEROES     TO LK-SAIDA
023020     MOVE 0          TO WKS-USOU-AGENDA-GENERICA             TLCK0271
023100     MOVE LK-DATA-EXECUCAO TO WKS-DATA-CONV
023200     PERFORM 800-DATA-PARA-JULIANO
023300     MOVE WKS-JULIANO TO WKS-JULIANO-EXECUCAO
023400     PERFORM 820-DIA-DA-SEMANA
023420     IF LK-E-AGENDA-CUSTOM                                   TLCK0271
023440        PERFORM 130-VERIFICA-AGENDA-GENERICA
023460     ELSE
023500        EVALUATE TRUE
023600           WHEN LK-E-HORISTA
023700              PERFORM 100-VERIFICA-AGENDA-HORISTA
023800           WHEN LK-E-COMISSIONADO
023900              PERFORM 110-VERIFICA-AGENDA-COMISSIONADO
024000           WHEN LK-E-ASSALARIADO
024100              PERFORM 120-VERIFICA-AGENDA-ASSALARIADO
024200        END-EVALUATE
024250     END-IF
024300     IF LK-E-PAGAVEL
024400        EVALUATE TRUE
024500           WHEN LK-E-HORISTA
024600              PERFORM 200-CALCULA-HORISTA
024700           WHEN LK-E-COMISSIONADO
024800              PERFORM 300-CALCULA-COMISSIONADO
024900           WHEN LK-E-ASSALARIADO
025000              PERFORM 400-CALCULA-ASSALARIADO
025100        END-EVALUATE
025200     END-IF
025300     GOBACK.
025400 000-MAIN-E. EXIT.
025500
025600******************************************************************
025700*  100-VERIFICA-AGENDA-HORISTA - PAGAVEL SE SEXTA-FEIRA. PERIODO *
025800*  = DATA-6 ATE DATA (SABADO A SEXTA).                           *
025900******************************************************************
026000 100-VERIFICA-AGENDA-HORISTA SECTION.
026100     IF WKS-DIA-SEMANA EQUAL WKS-DIA-SEXTA
026200        MOVE 1 TO LK-PAGAVEL
026300        COMPUTE WKS-JULIANO-AUX = WKS-JULIANO - 6
026400        MOVE WKS-JULIANO-AUX TO WKS-JULIANO
026500        PERFORM 810-JULIANO-PARA-DATA
026600        MOVE WKS-DATA-CONV TO WKS-PERIODO-INI
026700        MOVE LK-DATA-EXECUCAO TO WKS-PERIODO-FIM
026800     END-IF.
026900 100-VERIFICA-AGENDA-HORISTA-E. EXIT.
027000
027100******************************************************************
027200*  110-VERIFICA-AGENDA-COMISSIONADO - PAGAVEL SE SEXTA-FEIRA E   *
027300*  NUMERO PAR DE SEMANAS DESDE A ANCORA QUINZENAL (14/01/2005).  *
027400*  PERIODO = DATA-13 ATE DATA.                                   *
027500******************************************************************
027600 110-VERIFICA-AGENDA-COMISSIONADO SECTION.
027700     IF WKS-DIA-SEMANA EQUAL WKS-DIA-SEXTA AND
027800        WKS-JULIANO NOT LESS WKS-JULIANO-ANCORA-QUINZ
027900        COMPUTE WKS-DIAS-DECORRIDOS =
028000           WKS-JULIANO - WKS-JULIANO-ANCORA-QUINZ
028100        COMPUTE WKS-SEMANAS-DECORRIDAS = WKS-DIAS-DECORRIDOS / 7
028200        COMPUTE WKS-RESTO-SEMANAS = WKS-SEMANAS-DECORRIDAS -
028300           ((WKS-SEMANAS-DECORRIDAS / 2) * 2)
028400        IF WKS-RESTO-SEMANAS EQUAL ZEROES
028500           MOVE 1 TO LK-PAGAVEL
028600           COMPUTE WKS-JULIANO-AUX = WKS-JULIANO - 13
028700           MOVE WKS-JULIANO-AUX TO WKS-JULIANO
028800           PERFORM 810-JULIANO-PARA-DATA
028900           MOVE WKS-DATA-CONV TO WKS-PERIODO-INI
029000           MOVE LK-DATA-EXECUCAO TO WKS-PERIODO-FIM
029100        END-IF
029200     END-IF.
029300 110-VERIFICA-AGENDA-COMISSIONADO-E. EXIT.
029400
029500******************************************************************
029600*  120-VERIFICA-AGENDA-ASSALARIADO - PAGAVEL SE ULTIMO DIA UTIL  *
029700*  DO MES (PULA SABADO/DOMINGO VOLTANDO A PARTIR DO ULTIMO DIA   *
029800*  DO CALENDARIO). PERIODO = DIA 1 DO MES ATE A DATA.            *
029900******************************************************************
030000 120-VERIFICA-AGENDA-ASSALARIADO SECTION.
030100     PERFORM 840-VERIFICA-BISSEXTO
030200     IF WKS-CONV-MES EQUAL 2 AND ANO-BISSEXTO
030300        MOVE 29 TO WKS-CONV-DIA
030400     ELSE
030500        MOVE WKS-DIAS-NO-MES (WKS-CONV-MES) TO WKS-CONV-DIA
030600     END-IF
030700     MOVE WKS-CONV-DIA TO WKS-DIAS-NO-MES-ATUAL
030800     PERFORM 800-DATA-PARA-JULIANO
030900     PERFORM 820-DIA-DA-SEMANA
031000     MOVE 0 TO WKS-TENTATIVAS-REGRESSAO
031100     PERFORM 125-RECUA-FIM-DE-SEMANA
031200        UNTIL (WKS-DIA-SEMANA NOT EQUAL WKS-DIA-SABADO AND
031300               WKS-DIA-SEMANA NOT EQUAL WKS-DIA-DOMINGO) OR
031400              WKS-TENTATIVAS-REGRESSAO > 10
031500     IF LK-DATA-EXECUCAO EQUAL WKS-DATA-CONV
031600        MOVE 1 TO LK-PAGAVEL
031700        MOVE LK-DATA-EXECUCAO   TO WKS-PERIODO-FIM
031800        MOVE WKS-CONV-ANO       TO WKS-PERIODO-INI-ANO
031900        MOVE WKS-CONV-MES       TO WKS-PERIODO-INI-MES
032000        MOVE 1                  TO WKS-PERIODO-INI-DIA
032100     END-IF.
032200 120-VERIFICA-AGENDA-ASSALARIADO-E. EXIT.
032300
032400******************************************************************
032500*  125-RECUA-FIM-DE-SEMANA - UM PASSO DA REGRESSAO PARA O ULTIMO *
032600* DIA UTIL, CHAMADA POR 120 ATE CAIR NUM DIA DE SEMANA.          *
032700******************************************************************
032800 125-RECUA-FIM-DE-SEMANA SECTION.
032900     COMPUTE WKS-JULIANO = WKS-JULIANO - 1
033000     PERFORM 810-JULIANO-PARA-DATA
033100     PERFORM 820-DIA-DA-SEMANA
033200     ADD 1 TO WKS-TENTATIVAS-REGRESSAO.
033300 125-RECUA-FIM-DE-SEMANA-E. EXIT.
033400
033420******************************************************************
033440*  130-VERIFICA-AGENDA-GENERICA - calcularTotalFolhaPorAgenda -   *
033460*  DESPACHA O EMPREGADO PELA GRAMATICA DE LK-EMP-AGENDA (TLCK0271)*
033480*  EM VEZ DAS REGRAS FIXAS 100/110/120, USADA SOMENTE QUANDO      *
033500*  LK-HA-AGENDA-CUSTOM (ALGUM EMPREGADO DO CADASTRO TEM AGENDA    *
033520*  CUSTOMIZADA - VER NOM0600/NOM0700).                            *
033540******************************************************************
033560 130-VERIFICA-AGENDA-GENERICA SECTION.
033580     MOVE 1      TO WKS-USOU-AGENDA-GENERICA
033600     MOVE SPACES TO WKS-AG-FAMILIA
033620     IF LK-EMP-AGENDA (1:7) EQUAL 'mensal '
033640        PERFORM 131-AGENDA-GENERICA-MENSAL
033660     ELSE
033680        PERFORM 133-AGENDA-GENERICA-SEMANAL
033700     END-IF.
033720 130-VERIFICA-AGENDA-GENERICA-E. EXIT.
033740
033760******************************************************************
033780*  131-AGENDA-GENERICA-MENSAL - 'mensal $' REAPROVEITA A PROPRIA  *
033800*  120-VERIFICA-AGENDA-ASSALARIADO (MESMA REGRA DO ULTIMO DIA     *
033820*  UTIL); 'mensal NN' E PAGAVEL NO DIA NN, PERIODO DO DIA 1 ATE A *
033840*  DATA.                                                          *
033860******************************************************************
033880 131-AGENDA-GENERICA-MENSAL SECTION.
033900     MOVE 'M' TO WKS-AG-FAMILIA
033920     IF LK-EMP-AGENDA (8:1) EQUAL '$'
033940        PERFORM 120-VERIFICA-AGENDA-ASSALARIADO
033960     ELSE
033980        MOVE ZEROES TO WKS-AG-DIA-ALVO
034000        UNSTRING LK-EMP-AGENDA (8:4) DELIMITED BY ALL SPACE
034020           INTO WKS-AG-DIA-ALVO
034040        END-UNSTRING
034060        MOVE LK-DATA-EXECUCAO TO WKS-DATA-CONV
034080        IF WKS-CONV-DIA EQUAL WKS-AG-DIA-ALVO
034100           MOVE 1 TO LK-PAGAVEL
034120           MOVE WKS-CONV-ANO TO WKS-PERIODO-INI-ANO
034140           MOVE WKS-CONV-MES TO WKS-PERIODO-INI-MES
034160           MOVE 1            TO WKS-PERIODO-INI-DIA
034180           MOVE LK-DATA-EXECUCAO TO WKS-PERIODO-FIM
034200        END-IF
034220     END-IF.
034240 131-AGENDA-GENERICA-MENSAL-E. EXIT.
034260
034280******************************************************************
034300*  133-AGENDA-GENERICA-SEMANAL - 'semanal D' (TODA SEMANA NO DIA  *
034320*  D) OU 'semanal NN D' (A CADA NN SEMANAS), ANCORADAS NA PRIMEIRA*
034340*  OCORRENCIA DE D A PARTIR DA ANCORA (134-ACHA-ANCORA-SEMANAL).  *
034360******************************************************************
034380 133-AGENDA-GENERICA-SEMANAL SECTION.
034400     MOVE 'S' TO WKS-AG-FAMILIA
034420     MOVE ZEROES TO WKS-AG-TOK-N WKS-AG-TOK-D WKS-AG-QTD-TOKENS
034440     UNSTRING LK-EMP-AGENDA (9:4) DELIMITED BY ALL SPACE
034460        INTO WKS-AG-TOK-N WKS-AG-TOK-D
034480        TALLYING IN WKS-AG-QTD-TOKENS
034500     END-UNSTRING
034520     IF WKS-AG-QTD-TOKENS EQUAL 1
034540        MOVE WKS-AG-TOK-N TO WKS-AG-DIA-ALVO
034560        MOVE 1            TO WKS-AG-N-SEMANAS
034580     ELSE
034600        MOVE WKS-AG-TOK-N TO WKS-AG-N-SEMANAS
034620        MOVE WKS-AG-TOK-D TO WKS-AG-DIA-ALVO
034640     END-IF
034660     PERFORM 134-ACHA-ANCORA-SEMANAL
034680     COMPUTE WKS-AG-CICLO-DIAS = 7 * WKS-AG-N-SEMANAS
034700     IF WKS-JULIANO NOT LESS WKS-AG-JULIANO-1O-PAGTO
034720        COMPUTE WKS-AG-DIAS-DECORRIDOS =
034740           WKS-JULIANO - WKS-AG-JULIANO-1O-PAGTO
034760        COMPUTE WKS-AG-RESTO-CICLOS = WKS-AG-DIAS-DECORRIDOS -
034780           ((WKS-AG-DIAS-DECORRIDOS / WKS-AG-CICLO-DIAS) *
034800            WKS-AG-CICLO-DIAS)
034820        IF WKS-AG-RESTO-CICLOS EQUAL ZEROES
034840           MOVE 1 TO LK-PAGAVEL
034860           COMPUTE WKS-JULIANO-AUX =
034880              WKS-JULIANO - WKS-AG-CICLO-DIAS + 1
034900           MOVE WKS-JULIANO-AUX TO WKS-JULIANO
034920           PERFORM 810-JULIANO-PARA-DATA
034940           MOVE WKS-DATA-CONV TO WKS-PERIODO-INI
034960           MOVE LK-DATA-EXECUCAO TO WKS-PERIODO-FIM
034980        END-IF
035000     END-IF.
035020 133-AGENDA-GENERICA-SEMANAL-E. EXIT.
035040
035060******************************************************************
035080*  134-ACHA-ANCORA-SEMANAL - ACHA O PRIMEIRO PAGAMENTO (JULIANO)  *
035100*  DA AGENDA SEMANAL CUSTOMIZADA: PARA HORISTA, A DATA MAIS ANTIGA*
035120*  DO CARTAO DE PONTO (135); PARA OS DEMAIS, A ANCORA FIXA DE     *
035140*  01/01/2005 (WKS-JULIANO-ANCORA-PADRAO).                        *
035160******************************************************************
035180 134-ACHA-ANCORA-SEMANAL SECTION.
035200     IF LK-E-HORISTA
035220        PERFORM 135-ACHA-PRIMEIRA-DATA-CARTAO
035240        MOVE WKS-AG-PRIMEIRA-DATA-CARTAO TO WKS-DATA-CONV
035260        PERFORM 800-DATA-PARA-JULIANO
035280        MOVE WKS-JULIANO TO WKS-AG-JULIANO-ANCORA
035300     ELSE
035320        MOVE WKS-JULIANO-ANCORA-PADRAO TO WKS-AG-JULIANO-ANCORA
035340        MOVE WKS-AG-JULIANO-ANCORA TO WKS-JULIANO
035360     END-IF
035380     PERFORM 820-DIA-DA-SEMANA
035400     MOVE WKS-DIA-SEMANA TO WKS-AG-DIA-SEMANA-ANCORA
035420     COMPUTE WKS-AG-RESTO-ALVO = WKS-AG-DIA-ALVO - 1
035440     COMPUTE WKS-AG-DELTA =
035460        WKS-AG-RESTO-ALVO - WKS-AG-DIA-SEMANA-ANCORA
035480     IF WKS-AG-DELTA < 0
035500        COMPUTE WKS-AG-DELTA = WKS-AG-DELTA + 7
035520     END-IF
035540     COMPUTE WKS-AG-JULIANO-1O-PAGTO =
035560        WKS-AG-JULIANO-ANCORA + WKS-AG-DELTA
035580     MOVE LK-DATA-EXECUCAO TO WKS-DATA-CONV
035600     PERFORM 800-DATA-PARA-JULIANO
035620     PERFORM 820-DIA-DA-SEMANA.
035640 134-ACHA-ANCORA-SEMANAL-E. EXIT.
035660
035680******************************************************************
035700*  135-ACHA-PRIMEIRA-DATA-CARTAO - PARA O HORISTA, A ANCORA DA    *
035720*  AGENDA SEMANAL CUSTOMIZADA E A DATA MAIS ANTIGA DO CARTAO DE   *
035740*  PONTO DO EMPREGADO (START PELA CHAVE, POSICIONANDO EM BRANCOS).*
035760*  SEM CARTAO GRAVADO, DEGRADA PARA A PROPRIA DATA DE EXECUCAO.   *
035780******************************************************************
035800 135-ACHA-PRIMEIRA-DATA-CARTAO SECTION.
035820     MOVE 0 TO WKS-AG-ACHOU-CARTAO
035840     MOVE LK-DATA-EXECUCAO TO WKS-AG-PRIMEIRA-DATA-CARTAO
035860     OPEN INPUT EMPCAR
035880     IF FS-EMPCAR EQUAL 0
035900        MOVE LK-EMP-ID  TO TC-EMP-ID
035920        MOVE LOW-VALUES TO TC-DATA
035940        START EMPCAR KEY NOT LESS THAN TC-CHAVE
035960           INVALID KEY
035980              MOVE 0 TO WKS-AG-ACHOU-CARTAO
036000           NOT INVALID KEY
036020              READ EMPCAR NEXT RECORD
036040                 AT END
036060                    MOVE 0 TO WKS-AG-ACHOU-CARTAO
036080                 NOT AT END
036100                    IF TC-EMP-ID EQUAL LK-EMP-ID
036120                       MOVE 1 TO WKS-AG-ACHOU-CARTAO
036140                    END-IF
036160              END-READ
036180        END-START
036200        CLOSE EMPCAR
036220     END-IF
036240     IF AG-ACHOU-CARTAO
036260        MOVE TC-DATA TO WKS-AG-PRIMEIRA-DATA-CARTAO
036280     END-IF.
036300 135-ACHA-PRIMEIRA-DATA-CARTAO-E. EXIT.
036320
036340******************************************************************
036360*  136-CALCULA-DIAS-PERIODO - DIAS CORRIDOS DE WKS-PERIODO-INI ATE*
036380*  A DATA DE EXECUCAO, INCLUSIVE, PARA USO DAS FORMULAS GENERICAS *
036400*  DE PRORATEIO (300/400) E DE DESCONTO SINDICAL (300/400/505).   *
036420******************************************************************
036440 136-CALCULA-DIAS-PERIODO SECTION.
036460     MOVE WKS-PERIODO-INI TO WKS-DATA-CONV
036480     PERFORM 800-DATA-PARA-JULIANO
036500     COMPUTE WKS-DIAS-PERIODO =
036520        WKS-JULIANO-EXECUCAO - WKS-JULIANO + 1.
036540 136-CALCULA-DIAS-PERIODO-E. EXIT.
036560
043500******************************************************************
043600* 200-CALCULA-HORISTA - calcularBrutoHorista/calcularDescontos   *
043700* HORISTA - VARRE O CARTAO DE PONTO NO PERIODO, E SE FOR A       *
043800* CHAMADA COMPLETA (RODA FOLHA), APURA OS DESCONTOS E O LIQUIDO. *
043900******************************************************************
044000 200-CALCULA-HORISTA SECTION.
044100     PERFORM 210-ABRE-CARTAO
044200     PERFORM 220-VARRE-CARTAO-PERIODO
044300     PERFORM 230-FECHA-CARTAO
044400     MOVE WKS-HORAS-NORMAIS TO LK-HORAS-NORMAIS
044500     MOVE WKS-HORAS-EXTRAS  TO LK-HORAS-EXTRAS
044600     MOVE WKS-BRUTO-CALC    TO LK-BRUTO
044700     IF LK-MODO-RODA AND LK-E-SINDICALIZADO AND
044800        WKS-BRUTO-CALC GREATER ZEROES
044820        IF USOU-AGENDA-GENERICA                          TLCK0271
044840           PERFORM 505-CALCULA-DESCONTOS-HORISTA-GENERICO
044860        ELSE
044880           PERFORM 500-CALCULA-DESCONTOS-HORISTA
044900        END-IF
045000        MOVE WKS-DESCONTOS-CALC TO LK-DESCONTOS
045100        COMPUTE WKS-LIQUIDO-CALC ROUNDED =
045200           WKS-BRUTO-CALC - WKS-DESCONTOS-CALC
045300        IF WKS-LIQUIDO-CALC LESS ZEROES
045400           MOVE ZEROES TO WKS-LIQUIDO-CALC
045500        END-IF
045600        MOVE WKS-LIQUIDO-CALC TO LK-LIQUIDO
045700     ELSE
045800        IF LK-MODO-RODA
045900           MOVE WKS-BRUTO-CALC TO LK-LIQUIDO
046000        END-IF
046100     END-IF.
046200 200-CALCULA-HORISTA-E. EXIT.
046300
046400 210-ABRE-CARTAO SECTION.
046500     OPEN INPUT EMPCAR.
046600 210-ABRE-CARTAO-E. EXIT.
046700
046800******************************************************************
046900*  220-VARRE-CARTAO-PERIODO - SOMA HORAS NORMAIS/EXTRAS E BRUTO  *
047000*  DO EMPREGADO LK-EMP-ID NO INTERVALO WKS-PERIODO-INI/FIM,      *
047100*  POSICIONANDO VIA START NA CHAVE TC-CHAVE.                     *
047200******************************************************************
047300 220-VARRE-CARTAO-PERIODO SECTION.
047400     MOVE ZEROES TO WKS-HORAS-NORMAIS WKS-HORAS-EXTRAS
047500     MOVE ZEROES TO WKS-BRUTO-CALC
047600     MOVE 0 TO WKS-FIM-CARTAO
047700     IF FS-EMPCAR NOT EQUAL 0
047800        MOVE 1 TO WKS-FIM-CARTAO
047900     ELSE
048000        MOVE LK-EMP-ID       TO TC-EMP-ID
048100        MOVE WKS-PERIODO-INI TO TC-DATA
048200        START EMPCAR KEY NOT LESS THAN TC-CHAVE
048300           INVALID KEY
048400              MOVE 1 TO WKS-FIM-CARTAO
048500        END-START
048600     END-IF
048700     IF NOT FIM-CARTAO
048800        PERFORM 225-LE-PROXIMO-CARTAO
048900     END-IF
049000     PERFORM 226-ACUMULA-HORAS-CARTAO UNTIL FIM-CARTAO.
049100 220-VARRE-CARTAO-PERIODO-E. EXIT.
049200
049300 225-LE-PROXIMO-CARTAO SECTION.
049400     READ EMPCAR NEXT RECORD
049500        AT END
049600           MOVE 1 TO WKS-FIM-CARTAO
049700        NOT AT END
049800           IF TC-EMP-ID NOT EQUAL LK-EMP-ID OR
049900              TC-DATA GREATER WKS-PERIODO-FIM
050000              MOVE 1 TO WKS-FIM-CARTAO
050100           END-IF
050200     END-READ.
050300 225-LE-PROXIMO-CARTAO-E. EXIT.
050400
050500******************************************************************
050600*  226-ACUMULA-HORAS-CARTAO - ATE 8H SAO NORMAIS, O RESTANTE E   *
050700*  EXTRA A 1,5X O VALOR HORA, POR DIA DO CARTAO.                 *
050800******************************************************************
050900 226-ACUMULA-HORAS-CARTAO SECTION.
051000     IF TC-HORAS GREATER 8
051100        ADD 8 TO WKS-HORAS-NORMAIS
051200        COMPUTE WKS-HORAS-EXTRAS = WKS-HORAS-EXTRAS +
051300           (TC-HORAS - 8)
051400        COMPUTE WKS-BRUTO-CALC = WKS-BRUTO-CALC +
051500           (8 * LK-EMP-SALARIO) +
051600           ((TC-HORAS - 8) * LK-EMP-SALARIO * 1.5)
051700     ELSE
051800        ADD TC-HORAS TO WKS-HORAS-NORMAIS
051900        COMPUTE WKS-BRUTO-CALC = WKS-BRUTO-CALC +
052000           (TC-HORAS * LK-EMP-SALARIO)
052100     END-IF
052200     PERFORM 225-LE-PROXIMO-CARTAO.
052300 226-ACUMULA-HORAS-CARTAO-E. EXIT.
052400
052500 230-FECHA-CARTAO SECTION.
052600     IF FS-EMPCAR EQUAL 0
052700        CLOSE EMPCAR
052800     END-IF.
052900 230-FECHA-CARTAO-E. EXIT.
053000
053100******************************************************************
053200*  300-CALCULA-COMISSIONADO - calcularBrutoComissionado - FIXO   *
053300*  PRORATEADO (ARREDONDADO PARA BAIXO) MAIS COMISSAO SOBRE AS    *
053400*  VENDAS DO PERIODO (TAMBEM PARA BAIXO).                        *
053500******************************************************************
053600 300-CALCULA-COMISSIONADO SECTION.
053610     IF USOU-AGENDA-GENERICA AND AG-FAMILIA-SEMANAL        TLCK0271
053620        IF LK-MODO-TOTAL
053630           COMPUTE WKS-FIXO-CALC ROUNDED =
053640              (LK-EMP-SALARIO * 12 * WKS-AG-N-SEMANAS) / 52
053650        ELSE
053660           COMPUTE WKS-FIXO-CALC =
053670              (LK-EMP-SALARIO * 12 * WKS-AG-N-SEMANAS) / 52
053680        END-IF
053690     ELSE
053700        COMPUTE WKS-FIXO-CALC = (LK-EMP-SALARIO * 12) / 26
053710     END-IF
053800     PERFORM 610-SOMA-VENDAS-PERIODO
053900     COMPUTE WKS-COMISSAO-CALC = WKS-VENDAS-CALC * LK-EMP-COMISSAO
054000     COMPUTE WKS-BRUTO-CALC = WKS-FIXO-CALC + WKS-COMISSAO-CALC
054100     MOVE WKS-FIXO-CALC     TO LK-FIXO
054200     MOVE WKS-COMISSAO-CALC TO LK-COMISSAO-PAGA
054300     MOVE WKS-VENDAS-CALC   TO LK-VENDAS-TOTAL          TLCK0250
054400     MOVE WKS-BRUTO-CALC    TO LK-BRUTO
054500     IF LK-MODO-RODA
054600        MOVE WKS-BRUTO-CALC TO LK-LIQUIDO
054700        IF LK-E-SINDICALIZADO
054800           PERFORM 600-SOMA-TAXAS-SERVICO-PERIODO
054820           IF USOU-AGENDA-GENERICA                        TLCK0271
054840              PERFORM 136-CALCULA-DIAS-PERIODO
054860           ELSE
054880              MOVE 14 TO WKS-DIAS-PERIODO
054890           END-IF
054900           COMPUTE WKS-DESCONTOS-CALC ROUNDED =
055000              (LK-EMP-TAXA-SINDICAL * WKS-DIAS-PERIODO) +
055010              WKS-TAXAS-SERVICO-CALC
055100           MOVE WKS-DESCONTOS-CALC  TO LK-DESCONTOS
055200           MOVE WKS-DIAS-PERIODO    TO LK-DIAS-COBRADOS-SAI
055300           COMPUTE WKS-LIQUIDO-CALC ROUNDED =
055400              WKS-BRUTO-CALC - WKS-DESCONTOS-CALC
055500           IF WKS-LIQUIDO-CALC LESS ZEROES
055600              MOVE ZEROES TO WKS-LIQUIDO-CALC
055700           END-IF
055800           MOVE WKS-LIQUIDO-CALC TO LK-LIQUIDO
055900        END-IF
056000     END-IF.
056100 300-CALCULA-COMISSIONADO-E. EXIT.
056200
056300******************************************************************
056400*  400-CALCULA-ASSALARIADO - calcularBrutoAssalariado - SALARIO  *
056500*  MENSAL INTEGRAL, SEM PRORATEIO NA AGENDA PADRAO.              *
056600******************************************************************
056700 400-CALCULA-ASSALARIADO SECTION.
056710     IF USOU-AGENDA-GENERICA AND AG-FAMILIA-SEMANAL        TLCK0271
056720        COMPUTE WKS-BRUTO-CALC =
056730           (LK-EMP-SALARIO * 12 * WKS-AG-N-SEMANAS) / 52
056740     ELSE
056750        MOVE LK-EMP-SALARIO TO WKS-BRUTO-CALC
056760     END-IF
056900     MOVE WKS-BRUTO-CALC TO LK-BRUTO
057000     IF LK-MODO-RODA
057100        MOVE WKS-BRUTO-CALC TO LK-LIQUIDO
057200        IF LK-E-SINDICALIZADO
057300           PERFORM 600-SOMA-TAXAS-SERVICO-PERIODO
057320           IF USOU-AGENDA-GENERICA                        TLCK0271
057340              PERFORM 136-CALCULA-DIAS-PERIODO
057360           ELSE
057380              MOVE WKS-DIAS-NO-MES-ATUAL TO WKS-DIAS-PERIODO
057390           END-IF
057400           COMPUTE WKS-DESCONTOS-CALC ROUNDED =
057500              (LK-EMP-TAXA-SINDICAL * WKS-DIAS-PERIODO) +
057510              WKS-TAXAS-SERVICO-CALC
057700           MOVE WKS-DESCONTOS-CALC  TO LK-DESCONTOS
057800           MOVE WKS-DIAS-PERIODO    TO LK-DIAS-COBRADOS-SAI
057900           COMPUTE WKS-LIQUIDO-CALC ROUNDED =
058000              WKS-BRUTO-CALC - WKS-DESCONTOS-CALC
058100           IF WKS-LIQUIDO-CALC LESS ZEROES
058200              MOVE ZEROES TO WKS-LIQUIDO-CALC
058300           END-IF
058400           MOVE WKS-LIQUIDO-CALC TO LK-LIQUIDO
058500        END-IF
058600     END-IF.
058700 400-CALCULA-ASSALARIADO-E. EXIT.
058800
058900******************************************************************
059000*  500-CALCULA-DESCONTOS-HORISTA - calcularDescontosHorista -    *
059100*  APURA OS DIAS COBRADOS DE TAXA SINDICAL PELA BUSCA REGRESSIVA *
059200*  DA ULTIMA SEMANA PAGA, MAIS AS TAXAS DE SERVICO NO PERIODO.   *
059300******************************************************************
059400 500-CALCULA-DESCONTOS-HORISTA SECTION.
059500     PERFORM 510-BUSCA-ULTIMA-SEMANA-PAGA
059600     PERFORM 600-SOMA-TAXAS-SERVICO-PERIODO
059700     COMPUTE WKS-DESCONTOS-CALC =
059800        (LK-EMP-TAXA-SINDICAL * WKS-DIAS-COBRADOS) +
059900        WKS-TAXAS-SERVICO-CALC
060000     MOVE WKS-DIAS-COBRADOS TO LK-DIAS-COBRADOS-SAI.
060100 500-CALCULA-DESCONTOS-HORISTA-E. EXIT.
060200
060300******************************************************************
060400*  510-BUSCA-ULTIMA-SEMANA-PAGA - ANDA PARA TRAS, SEXTA A SEXTA, *
060500*  ATE ACHAR UMA SEMANA COM BRUTO MAIOR QUE ZERO (LIMITADA A     *
060600*  31/12/2004); SE NAO ACHAR, COBRA A SEMANA CHEIA (7 DIAS).     *
060700******************************************************************
060800 510-BUSCA-ULTIMA-SEMANA-PAGA SECTION.
060900     MOVE 0 TO WKS-ACHOU-SEMANA-PAGA
061000     MOVE 0 TO WKS-TENTATIVAS-REGRESSAO
061100     COMPUTE WKS-CAND-JULIANO = WKS-JULIANO-EXECUCAO - 7
061200     MOVE WKS-CAND-JULIANO TO WKS-JULIANO
061300     PERFORM 810-JULIANO-PARA-DATA
061400     PERFORM 520-TESTA-SEMANA-REGRESSIVA
061500        UNTIL ACHOU-SEMANA-PAGA OR
061600              WKS-DATA-CONV LESS WKS-LIMITE-REGRESSIVO OR
061700              WKS-TENTATIVAS-REGRESSAO GREATER 600
061800     IF NOT ACHOU-SEMANA-PAGA
061900        MOVE 7 TO WKS-DIAS-COBRADOS
062000     END-IF.
062100 510-BUSCA-ULTIMA-SEMANA-PAGA-E. EXIT.
062200
062300 520-TESTA-SEMANA-REGRESSIVA SECTION.
062400     MOVE WKS-CAND-JULIANO TO WKS-JULIANO
062500     PERFORM 810-JULIANO-PARA-DATA
062600     MOVE WKS-DATA-CONV TO WKS-PERIODO-FIM
062700     COMPUTE WKS-JULIANO = WKS-CAND-JULIANO - 6
062800     PERFORM 810-JULIANO-PARA-DATA
062900     MOVE WKS-DATA-CONV TO WKS-PERIODO-INI
063000     PERFORM 210-ABRE-CARTAO
063100     PERFORM 220-VARRE-CARTAO-PERIODO
063200     PERFORM 230-FECHA-CARTAO
063300     IF WKS-BRUTO-CALC GREATER ZEROES
063400        MOVE 1 TO WKS-ACHOU-SEMANA-PAGA
063500        COMPUTE WKS-DIAS-COBRADOS =
063600           WKS-JULIANO-EXECUCAO - WKS-CAND-JULIANO
063700     ELSE
063800        COMPUTE WKS-CAND-JULIANO = WKS-CAND-JULIANO - 7
063900        MOVE WKS-CAND-JULIANO TO WKS-JULIANO
064000        PERFORM 810-JULIANO-PARA-DATA
064100     END-IF
064200     ADD 1 TO WKS-TENTATIVAS-REGRESSAO.
064300 520-TESTA-SEMANA-REGRESSIVA-E. EXIT.
064400
064420******************************************************************
064440*  505-CALCULA-DESCONTOS-HORISTA-GENERICO - PARA AGENDA CUSTOMI-  *
064460*  ZADA (TLCK0271), OS DIAS COBRADOS DE TAXA SINDICAL SAO OS DIAS *
064480*  CORRIDOS DO PROPRIO PERIODO (136), EM VEZ DA BUSCA REGRESSIVA  *
064490*  DA ULTIMA SEXTA PAGA (500/510/520, ESPECIFICA DA AGENDA FIXA). *
064492******************************************************************
064494 505-CALCULA-DESCONTOS-HORISTA-GENERICO SECTION.
064496     PERFORM 600-SOMA-TAXAS-SERVICO-PERIODO
064498     PERFORM 136-CALCULA-DIAS-PERIODO
064499     COMPUTE WKS-DESCONTOS-CALC =
064500        (LK-EMP-TAXA-SINDICAL * WKS-DIAS-PERIODO) +
064501        WKS-TAXAS-SERVICO-CALC
064502     MOVE WKS-DIAS-PERIODO TO LK-DIAS-COBRADOS-SAI.
064503 505-CALCULA-DESCONTOS-HORISTA-GENERICO-E. EXIT.
064504
064510******************************************************************
064520*  600-SOMA-TAXAS-SERVICO-PERIODO - VARRE EMPTAX POR INTEIRO,    *
064530*  ACUMULANDO AS TAXAS DO MEMBRO SINDICAL NO PERIODO CORRENTE.   *
064540*  ARQUIVO SEM CHAVE - VARREDURA SEQUENCIAL COMPLETA.            *
064550******************************************************************
064560 600-SOMA-TAXAS-SERVICO-PERIODO SECTION.
065100     MOVE ZEROES TO WKS-TAXAS-SERVICO-CALC
065200     MOVE 0      TO WKS-FIM-TAXA-SERVICO
065300     OPEN INPUT EMPTAX
065400     IF FS-EMPTAX NOT EQUAL 0
065500        MOVE 1 TO WKS-FIM-TAXA-SERVICO
065600     ELSE
065700        PERFORM 605-LE-PROXIMA-TAXA
065800        PERFORM 606-ACUMULA-TAXA UNTIL FIM-TAXA-SERVICO
065900        CLOSE EMPTAX
066000     END-IF.
066100 600-SOMA-TAXAS-SERVICO-PERIODO-E. EXIT.
066200
066300 605-LE-PROXIMA-TAXA SECTION.
066400     READ EMPTAX
066500        AT END
066600           MOVE 1 TO WKS-FIM-TAXA-SERVICO
066700     END-READ.
066800 605-LE-PROXIMA-TAXA-E. EXIT.
066900
067000 606-ACUMULA-TAXA SECTION.
067100     IF TS-ID-SINDICATO EQUAL LK-EMP-ID-SINDICATO AND
067200        TS-DATA NOT LESS WKS-PERIODO-INI AND
067300        TS-DATA NOT GREATER WKS-PERIODO-FIM
067400        ADD TS-VALOR TO WKS-TAXAS-SERVICO-CALC
067500     END-IF
067600     PERFORM 605-LE-PROXIMA-TAXA.
067700 606-ACUMULA-TAXA-E. EXIT.
067800
067900******************************************************************
068000*  610-SOMA-VENDAS-PERIODO - VARRE EMPVEN POR INTEIRO, ACUMULANDO*
068100*  AS VENDAS DO EMPREGADO NO PERIODO CORRENTE.                   *
068200******************************************************************
068300 610-SOMA-VENDAS-PERIODO SECTION.
068400     MOVE ZEROES TO WKS-VENDAS-CALC
068500     MOVE 0      TO WKS-FIM-VENDA
068600     OPEN INPUT EMPVEN
068700     IF FS-EMPVEN NOT EQUAL 0
068800        MOVE 1 TO WKS-FIM-VENDA
068900     ELSE
069000        PERFORM 615-LE-PROXIMA-VENDA
069100        PERFORM 616-ACUMULA-VENDA UNTIL FIM-VENDA
069200        CLOSE EMPVEN
069300     END-IF.
069400 610-SOMA-VENDAS-PERIODO-E. EXIT.
069500
069600 615-LE-PROXIMA-VENDA SECTION.
069700     READ EMPVEN
069800        AT END
069900           MOVE 1 TO WKS-FIM-VENDA
070000     END-READ.
070100 615-LE-PROXIMA-VENDA-E. EXIT.
070200
070300 616-ACUMULA-VENDA SECTION.
070400     IF SV-EMP-ID EQUAL LK-EMP-ID AND
070500        SV-DATA NOT LESS WKS-PERIODO-INI AND
070600        SV-DATA NOT GREATER WKS-PERIODO-FIM
070700        ADD SV-VALOR TO WKS-VENDAS-CALC
070800     END-IF
070900     PERFORM 615-LE-PROXIMA-VENDA.
071000 616-ACUMULA-VENDA-E. EXIT.
071100
071200******************************************************************
071300*  800-DATA-PARA-JULIANO - CONVERTE WKS-DATA-CONV (ANO/MES/DIA)  *
071400*  NO NUMERO DO DIA JULIANO ASTRONOMICO (ALGORITMO CLASSICO DE   *
071500*  FLIEGEL/VAN FLANDERN), SEM USAR FUNCOES INTRINSECAS DE DATA.  *
071600******************************************************************
071700 800-DATA-PARA-JULIANO SECTION.
071800     COMPUTE WKS-FJ-A = (14 - WKS-CONV-MES) / 12
071900     COMPUTE WKS-FJ-Y = WKS-CONV-ANO + 4800 - WKS-FJ-A
072000     COMPUTE WKS-FJ-M = WKS-CONV-MES + (12 * WKS-FJ-A) - 3
072100     COMPUTE WKS-JULIANO =
072200        WKS-CONV-DIA + (((153 * WKS-FJ-M) + 2) / 5) +
072300        (365 * WKS-FJ-Y) + (WKS-FJ-Y / 4) - (WKS-FJ-Y / 100) +
072400        (WKS-FJ-Y / 400) - 32045.
072500 800-DATA-PARA-JULIANO-E. EXIT.
072600
072700******************************************************************
072800*  810-JULIANO-PARA-DATA - FORMULA INVERSA DE 800, RECOMPONDO    *
072900*  WKS-DATA-CONV (ANO/MES/DIA) A PARTIR DE WKS-JULIANO.          *
073000******************************************************************
073100 810-JULIANO-PARA-DATA SECTION.
073200     COMPUTE WKS-JP-A = WKS-JULIANO + 32044
073300     COMPUTE WKS-JP-B = ((4 * WKS-JP-A) + 3) / 146097
073400     COMPUTE WKS-JP-C = WKS-JP-A - ((146097 * WKS-JP-B) / 4)
073500     COMPUTE WKS-JP-D = ((4 * WKS-JP-C) + 3) / 1461
073600     COMPUTE WKS-JP-E = WKS-JP-C - ((1461 * WKS-JP-D) / 4)
073700     COMPUTE WKS-JP-M = ((5 * WKS-JP-E) + 2) / 153
073800     COMPUTE WKS-CONV-DIA =
073900        WKS-JP-E - (((153 * WKS-JP-M) + 2) / 5) + 1
074000     COMPUTE WKS-CONV-MES =
074100        WKS-JP-M + 3 - (12 * (WKS-JP-M / 10))
074200     COMPUTE WKS-CONV-ANO =
074300        (100 * WKS-JP-B) + WKS-JP-D - 4800 + (WKS-JP-M / 10).
074400 810-JULIANO-PARA-DATA-E. EXIT.
074500
074600******************************************************************
074700*  820-DIA-DA-SEMANA - RESTO DA DIVISAO DO JULIANO POR 7; A      *
074800*  ANCORA DE 14/01/2005 (SEXTA) CALIBRA O RESTO 4 = SEXTA-FEIRA. *
074900******************************************************************
075000 820-DIA-DA-SEMANA SECTION.
075100     COMPUTE WKS-DIA-SEMANA =
075200        WKS-JULIANO - ((WKS-JULIANO / 7) * 7).
075300 820-DIA-DA-SEMANA-E. EXIT.
075400
075500******************************************************************
075600*  840-VERIFICA-BISSEXTO - ANO BISSEXTO SE DIVISIVEL POR 4 E     *
075700*  (NAO DIVISIVEL POR 100 OU DIVISIVEL POR 400), POR RESTO DE    *
075800*  DIVISAO INTEIRA, SEM FUNCOES INTRINSECAS.                     *
075900******************************************************************
076000 840-VERIFICA-BISSEXTO SECTION.
076100     MOVE 0 TO WKS-AMES-BISSEXTO
076200     COMPUTE WKS-JP-A = WKS-CONV-ANO - ((WKS-CONV-ANO / 4) * 4)
076300     IF WKS-JP-A EQUAL ZEROES
076400        COMPUTE WKS-JP-B =
076500           WKS-CONV-ANO - ((WKS-CONV-ANO / 100) * 100)
076600        IF WKS-JP-B NOT EQUAL ZEROES
076700           MOVE 1 TO WKS-AMES-BISSEXTO
076800        ELSE
076900           COMPUTE WKS-JP-C =
077000              WKS-CONV-ANO - ((WKS-CONV-ANO / 400) * 400)
077100           IF WKS-JP-C EQUAL ZEROES
077200              MOVE 1 TO WKS-AMES-BISSEXTO
077300           END-IF
077400        END-IF
077500     END-IF.
077600 840-VERIFICA-BISSEXTO-E. EXIT.
