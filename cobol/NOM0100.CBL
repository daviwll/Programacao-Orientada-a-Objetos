000100******************************************************************
000200* FECHA       : 14/03/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0100                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DO CADASTRO MESTRE DE EMPREGADOS   *
000800*             : (CRIACAO, REMOCAO, ALTERACAO DE DADOS, ALTERACAO *
000900*             : DE TIPO E ALTERACAO DE METODO DE PAGAMENTO) A    *
001000*             : PARTIR DO ARQUIVO DE TRANSACOES EMPTRE           *
001100* ARCHIVOS    : EMPTRE=C, EMPMAE=A                               *
001200* ACCION (ES) : C=CRIAR, R=REMOVER, A=ALTERAR                    *
001300* INSTALADO   : 22/03/2019                                       *
001400* BPM/RATIONAL: 310144                                           *
001500* NOMBRE      : CADASTRO DE EMPREGADOS                           *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*    HISTORICO DE MODIFICACIONES                                 *
001900*  14/03/2019 EEDR TLCK0210 - PRIMEIRA VERSAO DO PROGRAMA.       *
002000*  09/07/2020 EEDR TLCK0255 - INCLUI TRANSACAO AT (ALTERA TIPO)  *
002100*             E AM (ALTERA METODO DE PAGAMENTO).                 *
002200*  18/11/1998 JMGZ TLCK0098 - AJUSTE PARA O ANO 2000 NAS DATAS   *
002300*             DE ULTIMO PAGAMENTO (EMP-ULTIMO-DIA-PAGO CCYYMMDD).*
002400*  22/02/2023 PEDR TLCK0204 - VALIDACAO DE UNICIDADE DO ID DE    *
002500*             SINDICATO AO SINDICALIZAR UM EMPREGADO.            *
002600*  05/06/2024 PEDR TLCK0261 - CORRIGE LIMPEZA DE BANCO/AGENCIA/  *
002650*             CONTA QUANDO O METODO MUDA PARA FORA DE BANCO.     *
002700*  29/07/2024 SORZ TLCK0262 - AMPLIA TRE-TIPO/EMP-TIPO-EMPREGADO *
002750*             PARA 12 POSICOES ('comissionado' ESTAVA TRUNCANDO  *
002780*             PARA 'comissionad' NA GRAVACAO DO CADASTRO).       *
002790*  10/08/2026 PEDR TLCK0271 - INCLUI TRANSACAO AG (ALTERA AGENDA *
002795*             DE PAGAMENTO), COM VALIDACAO DO FORMATO DESCRITO   *
002796*             EM TRE-AGENDA-TXT. VER NOM0500 130-VERIFICA-AGENDA-*
002797*             GENERICA PARA O MOTOR DE CALCULO CORRESPONDENTE.   *
002800******************************************************************
002900 ID DIVISION.
003000 PROGRAM-ID. NOM0100.
003100 AUTHOR. ELENA ESPINOZA.
003200 INSTALLATION. DEPARTAMENTO DE NOMINA.
003300 DATE-WRITTEN. 14/03/1989.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT EMPTRE ASSIGN TO EMPTRE
004300            ORGANIZATION  IS SEQUENTIAL
004400            ACCESS        IS SEQUENTIAL
004500            FILE STATUS   IS FS-EMPTRE
004600                             FSE-EMPTRE.
004700
004800     SELECT EMPMAE ASSIGN TO EMPMAE
004900            ORGANIZATION  IS INDEXED
005000            ACCESS        IS DYNAMIC
005100            RECORD KEY    IS EMP-ID
005200            FILE STATUS   IS FS-EMPMAE
005300                             FSE-EMPMAE.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
005800******************************************************************
005900*   ARQUIVO DE TRANSACOES DE MANUTENCAO DO CADASTRO
006000*   CADASTRO MESTRE DE EMPREGADOS
006100 FD EMPTRE
006200    RECORD CONTAINS 160 CHARACTERS.
006300 01 REG-EMPTRE.
006400    02 TRE-CODIGO-TRANSACAO  PIC X(02).
006500       88 TRE-CRIAR                    VALUE 'CR'.
006600       88 TRE-REMOVER                  VALUE 'RM'.
006700       88 TRE-ALTERAR                  VALUE 'AL'.
006800       88 TRE-ALTERA-TIPO              VALUE 'AT'.
006900       88 TRE-ALTERA-METODO            VALUE 'AM'.
006950       88 TRE-ALTERA-AGENDA            VALUE 'AG'.          TLCK0271
007000    02 TRE-EMP-ID             PIC 9(06).
007100    02 TRE-NOME               PIC X(48).
007200    02 TRE-ENDERECO           PIC X(60).
007300    02 TRE-TIPO               PIC X(12).                          TLCK0262
007400    02 TRE-SALARIO-TXT        PIC X(10).
007500    02 TRE-COMISSAO-TXT       PIC X(10).
007600    02 TRE-METODO-PGTO        PIC X(07).
007700    02 TRE-BANCO              PIC X(30).
007800    02 TRE-AGENCIA            PIC X(10).
007900    02 TRE-CONTA              PIC X(15).
008000    02 TRE-SINDICALIZADO      PIC X(01).
008100    02 TRE-ID-SINDICATO       PIC X(20).
008200    02 TRE-TAXA-SINDICAL-TXT  PIC X(10).
008210    02 TRE-AGENDA-TXT         PIC X(12).                    TLCK0271
008300    02 FILLER                 PIC X(07).
008400 FD EMPMAE
008500    RECORD CONTAINS 305 CHARACTERS.
008600    COPY NOMEMP.
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
009000******************************************************************
009100 01 WKS-FS-STATUS.
009200    02 FS-EMPTRE              PIC 9(02) VALUE ZEROES.
009300    02 FSE-EMPTRE.
009400       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700    02 FS-EMPMAE               PIC 9(02) VALUE ZEROES.
009800    02 FSE-EMPMAE.
009900       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010000       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010100       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010200    02 FILLER                  PIC X(02).
010300    COPY NOMFSE.
010400******************************************************************
010500*           RECURSOS DE TRABALHO E VARIAVEIS AUXILIARES          *
010600******************************************************************
010700 01 WKS-FLAGS.
010800    02 WKS-FIM-EMPTRE          PIC 9(01) VALUE ZEROES.
010900       88 FIM-EMPTRE                      VALUE 1.
011000    02 WKS-TRANSACAO-VALIDA    PIC 9(01) VALUE ZEROES.
011100       88 TRANSACAO-OK                    VALUE 1.
011200    02 FILLER                  PIC X(02).
011300 01 WKS-CONTADORES COMP.
011400    02 WKS-LIDAS               PIC 9(07) VALUE ZEROES.
011500    02 WKS-CRIADAS              PIC 9(07) VALUE ZEROES.
011600    02 WKS-REMOVIDAS            PIC 9(07) VALUE ZEROES.
011700    02 WKS-ALTERADAS            PIC 9(07) VALUE ZEROES.
011800    02 WKS-REJEITADAS           PIC 9(07) VALUE ZEROES.
011900    02 FILLER                  PIC 9(02) VALUE ZEROES.
012000 01 WKS-ULTIMO-ID              PIC 9(06) VALUE ZEROES.
012100*--> REDEFINES PARA CONFERENCIA DA FAIXA DE MATRICULA (LOTE/SEQ),
012200*    USADO QUANDO O CADASTRO MIGROU DE FAIXAS FIXAS POR FILIAL.
012300 01 WKS-ULTIMO-ID-R REDEFINES WKS-ULTIMO-ID.
012400    02 WKS-ULTIMO-ID-FAIXA     PIC 9(03).
012500    02 WKS-ULTIMO-ID-SEQ       PIC 9(03).
012600 01 WKS-AREA-VALIDACAO.
012700    02 WKS-CAMPO-TXT           PIC X(10) VALUE SPACES.
012800    02 WKS-INT-PARTE           PIC 9(07) VALUE ZEROES.
012900    02 WKS-DEC-PARTE           PIC 9(02) VALUE ZEROES.
013000    02 WKS-VALOR-NUMERICO      PIC S9(7)V99 VALUE ZEROES.
013100    02 FILLER                  PIC X(02).
013200*--> REDEFINES PARA CONFERENCIA DOS DIGITOS DO VALOR NUMERICO NA
013300*    DEPURACAO DE TRANSACOES DE ALTERACAO DE SALARIO/COMISSAO.
013400 01 WKS-AREA-VALIDACAO-R REDEFINES WKS-AREA-VALIDACAO.
013500    02 FILLER                 PIC X(21).
013600    02 WKS-VALOR-DIGITOS      PIC 9(09).
013620******************************************************************
013640*  CAMPOS DE APOIO A VALIDACAO DA AGENDA CUSTOMIZADA (TLCK0271) -  *
013660*  OS TOKENS DE 'mensal NN'/'semanal NN D' SAO SEPARADOS POR       *
013680*  ESPACO E CONVERTIDOS DIRETO NOS CAMPOS NUMERICOS PELO UNSTRING, *
013690*  MESMO IDIOMA DE 385-CONVERTE-VIRGULA-PONTO.                     *
013695******************************************************************
013700 01 WKS-AREA-AGENDA.
013710    02 WKS-AG-TOK-N            PIC 9(02) VALUE ZEROES.
013720    02 WKS-AG-TOK-D            PIC 9(01) VALUE ZEROES.
013730    02 WKS-AG-QTD-TOKENS       PIC 9(01) COMP VALUE ZEROES.
013740    02 FILLER                  PIC X(02).
013750    COPY NOMEMP REPLACING REG-NOMEMP BY WKS-EMP-ANTIGO.
013800******************************************************************
013900*  TABELA DE SINDICATOS EM USO, CARREGADA EM MEMORIA PARA VALIDAR*
014000* A UNICIDADE DO ID DE SINDICATO AO SINDICALIZAR UM EMPREGADO -  *
014100*  IDIOMA DE TABELA EM MEMORIA DO CADASTRO (OCCURS/INDEXED BY).  *
014200******************************************************************
014300 01 WKS-TABELA-SINDICATOS.
014400    02 WKS-QTD-SINDICATOS      PIC 9(04) COMP VALUE ZEROES.
014500    02 WKS-SINDICATO OCCURS 2000 TIMES
014600       INDEXED BY WKS-IX-SIND
014700       PIC X(20).
014800*--> REDEFINES PARA DUMP DE DIAGNOSTICO DA TABELA (COMANDO AD-HOC)
014900 01 WKS-TABELA-SINDICATOS-R REDEFINES WKS-TABELA-SINDICATOS.
015000    02 FILLER                  PIC X(04).
015100    02 WKS-TABELA-BLOCO        PIC X(40000).
015200 PROCEDURE DIVISION.
015300******************************************************************
015400* S E C C A O   P R I N C I P A L                                *
015500******************************************************************
015600 000-MAIN SECTION.
015700     PERFORM 100-ABRE-ARQUIVOS
015800     PERFORM 150-CARREGA-TABELA-SINDICATOS
015900     PERFORM 200-LE-PROXIMA-TRANSACAO
016000     PERFORM 210-PROCESSA-TRANSACAO UNTIL FIM-EMPTRE
016100     PERFORM 900-ESTATISTICAS
016200     PERFORM 999-FECHA-ARQUIVOS
016300     STOP RUN.
016400 000-MAIN-E. EXIT.
016500
016600 100-ABRE-ARQUIVOS SECTION.
016700     MOVE 'NOM0100'  TO PROGRAMA
016800     OPEN INPUT EMPTRE
016900     OPEN I-O   EMPMAE
017000     PERFORM 110-VERIFICA-STATUS-ABERTURA.
017100 100-ABRE-ARQUIVOS-E. EXIT.
017200
017300 110-VERIFICA-STATUS-ABERTURA SECTION.
017400     IF FS-EMPTRE NOT EQUAL 0
017500        MOVE 'OPEN'    TO ACCION
017600        MOVE SPACES    TO LLAVE
017700        MOVE 'EMPTRE'  TO ARCHIVO
017800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017900                              FS-EMPTRE, FSE-EMPTRE
018000        PERFORM 999-FECHA-ARQUIVOS
018100        DISPLAY '>>> ERRO NA ABERTURA DE EMPTRE <<<' UPON CONSOLE
018200        STOP RUN
018300     END-IF
018400     IF FS-EMPMAE NOT EQUAL 0 AND 97
018500        MOVE 'OPEN'    TO ACCION
018600        MOVE SPACES    TO LLAVE
018700        MOVE 'EMPMAE'  TO ARCHIVO
018800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018900                              FS-EMPMAE, FSE-EMPMAE
019000        PERFORM 999-FECHA-ARQUIVOS
019100        DISPLAY '>>> ERRO NA ABERTURA DE EMPMAE <<<' UPON CONSOLE
019200        STOP RUN
019300     END-IF.
019400 110-VERIFICA-STATUS-ABERTURA-E. EXIT.
019500
019600******************************************************************
019700*  150-CARREGA-TABELA-SINDICATOS - VARRE O CADASTRO MESTRE PARA  *
019800*  MONTAR A TABELA DE IDS DE SINDICATO JA EM USO, USADA PELA     *
019900*  VALIDACAO DE UNICIDADE EM 270-VALIDA-SINDICATO.               *
020000******************************************************************
020100 150-CARREGA-TABELA-SINDICATOS SECTION.
020200     MOVE LOW-VALUES TO EMP-ID OF REG-EMPMAE
020300     START EMPMAE KEY NOT LESS THAN EMP-ID OF REG-EMPMAE
020400         INVALID KEY
020500            CONTINUE
020600     END-START
020700     PERFORM 155-LE-PROXIMO-EMPREGADO
020800     PERFORM 160-ACUMULA-SINDICATO UNTIL FS-EMPMAE NOT EQUAL 0.
020900 150-CARREGA-TABELA-SINDICATOS-E. EXIT.
021000
021100 155-LE-PROXIMO-EMPREGADO SECTION.
021200     READ EMPMAE NEXT RECORD
021300         AT END
021400            MOVE 99 TO FS-EMPMAE
021500     END-READ.
021600 155-LE-PROXIMO-EMPREGADO-E. EXIT.
021700
021800 160-ACUMULA-SINDICATO SECTION.
021900     IF EMP-E-SINDICALIZADO
022000        ADD 1 TO WKS-QTD-SINDICATOS
022100        MOVE EMP-ID-SINDICATO
022200          TO WKS-SINDICATO (WKS-QTD-SINDICATOS)
022300     END-IF
022400     IF EMP-ID OF REG-EMPMAE > WKS-ULTIMO-ID
022500        MOVE EMP-ID OF REG-EMPMAE TO WKS-ULTIMO-ID
022600     END-IF
022700     PERFORM 155-LE-PROXIMO-EMPREGADO.
022800 160-ACUMULA-SINDICATO-E. EXIT.
022900
023000 200-LE-PROXIMA-TRANSACAO SECTION.
023100     READ EMPTRE
023200         AT END
023300            MOVE 1 TO WKS-FIM-EMPTRE
023400         NOT AT END
023500            ADD 1 TO WKS-LIDAS
023600     END-READ.
023700 200-LE-PROXIMA-TRANSACAO-E. EXIT.
023800
023900 210-PROCESSA-TRANSACAO SECTION.
024000     EVALUATE TRUE
024100        WHEN TRE-CRIAR
024200           PERFORM 310-CRIA-EMPREGADO
024300        WHEN TRE-REMOVER
024400           PERFORM 320-REMOVE-EMPREGADO
024500        WHEN TRE-ALTERAR
024600           PERFORM 330-ALTERA-DADOS
024700        WHEN TRE-ALTERA-TIPO
024800           PERFORM 340-ALTERA-TIPO
024900        WHEN TRE-ALTERA-METODO
025000           PERFORM 350-ALTERA-METODO
025050        WHEN TRE-ALTERA-AGENDA                              TLCK0271
025060           PERFORM 345-ALTERA-AGENDA
025100        WHEN OTHER
025200           ADD 1 TO WKS-REJEITADAS
025300     END-EVALUATE
025400     PERFORM 200-LE-PROXIMA-TRANSACAO.
025500 210-PROCESSA-TRANSACAO-E. EXIT.
025600
025700******************************************************************
025800*  310-CRIA-EMPREGADO - criarEmpregado (4 E 5 ARGUMENTOS) -      *
025900*  VALIDA OS CAMPOS OBRIGATORIOS, ATRIBUI O PROXIMO EMP-ID       *
026000*  SEQUENCIAL E GRAVA O NOVO REGISTRO DO CADASTRO MESTRE.        *
026100******************************************************************
026200 310-CRIA-EMPREGADO SECTION.
026300     MOVE 1 TO WKS-TRANSACAO-VALIDA
026400     PERFORM 360-VALIDA-NOME-ENDERECO
026500     PERFORM 370-VALIDA-TIPO
026600     IF TRE-TIPO (1:12) EQUAL 'comissionado'
026700        PERFORM 380-VALIDA-NUMERICO-SALARIO
026800        PERFORM 381-VALIDA-NUMERICO-COMISSAO
026900     ELSE
027000        IF TRE-COMISSAO-TXT NOT EQUAL SPACES
027100           MOVE 0 TO WKS-TRANSACAO-VALIDA
027200        END-IF
027300        PERFORM 380-VALIDA-NUMERICO-SALARIO
027400     END-IF
027500     IF TRANSACAO-OK
027600        PERFORM 260-PROXIMO-ID-SEQUENCIAL
027700        MOVE SPACES            TO REG-EMPMAE
027800        MOVE WKS-ULTIMO-ID      TO EMP-ID OF REG-EMPMAE
027900        MOVE TRE-NOME           TO EMP-NOME
028000        MOVE TRE-ENDERECO       TO EMP-ENDERECO
028100        MOVE TRE-TIPO           TO EMP-TIPO-EMPREGADO
028200        MOVE WKS-VALOR-NUMERICO TO EMP-SALARIO
028300        IF EMP-E-COMISSIONADO
028400           PERFORM 381-VALIDA-NUMERICO-COMISSAO
028500           MOVE WKS-VALOR-NUMERICO TO EMP-COMISSAO
028600        END-IF
028700        MOVE 'emMaos'           TO EMP-METODO-PGTO
028800        MOVE 'N'                TO EMP-SINDICALIZADO
028900        MOVE ZEROES             TO EMP-TAXA-SINDICAL
029000                                    EMP-DIVIDA-SINDICAL
029100                                    EMP-ULTIMO-DIA-PAGO
029200        PERFORM 390-AGENDA-DEFAULT
029300        WRITE REG-EMPMAE
029400           INVALID KEY
029500              MOVE 'WRITE'  TO ACCION
029600              MOVE EMP-ID OF REG-EMPMAE TO LLAVE
029700              MOVE 'EMPMAE' TO ARCHIVO
029800              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029900                                    LLAVE, FS-EMPMAE, FSE-EMPMAE
030000              ADD 1 TO WKS-REJEITADAS
030100           NOT INVALID KEY
030200              ADD 1 TO WKS-CRIADAS
030300        END-WRITE
030400     ELSE
030500        ADD 1 TO WKS-REJEITADAS
030600     END-IF.
030700 310-CRIA-EMPREGADO-E. EXIT.
030800
030900******************************************************************
031000*  320-REMOVE-EMPREGADO - removerEmpregado - APAGA O REGISTRO    *
031100*  DO CADASTRO MESTRE CUJA CHAVE E O EMP-ID DA TRANSACAO.        *
031200******************************************************************
031300 320-REMOVE-EMPREGADO SECTION.
031400     MOVE TRE-EMP-ID TO EMP-ID OF REG-EMPMAE
031500     READ EMPMAE
031600        INVALID KEY
031700           ADD 1 TO WKS-REJEITADAS
031800        NOT INVALID KEY
031900           DELETE EMPMAE
032000              INVALID KEY
032100                 ADD 1 TO WKS-REJEITADAS
032200              NOT INVALID KEY
032300                 ADD 1 TO WKS-REMOVIDAS
032400           END-DELETE
032500     END-READ.
032600 320-REMOVE-EMPREGADO-E. EXIT.
032700
032800******************************************************************
032900*  330-ALTERA-DADOS - alteraEmpregado (NOME/ENDERECO/SALARIO/    *
033000*  COMISSAO/SINDICALIZACAO/METODO DE PAGAMENTO JA ESTABELECIDO). *
033100******************************************************************
033200 330-ALTERA-DADOS SECTION.
033300     MOVE 1 TO WKS-TRANSACAO-VALIDA
033400     MOVE TRE-EMP-ID TO EMP-ID OF REG-EMPMAE
033500     READ EMPMAE
033600        INVALID KEY
033700           MOVE 0 TO WKS-TRANSACAO-VALIDA
033800     END-READ
033900     IF TRANSACAO-OK
034000        MOVE REG-EMPMAE TO WKS-EMP-ANTIGO
034100        IF TRE-NOME NOT EQUAL SPACES
034200           MOVE TRE-NOME TO EMP-NOME
034300        END-IF
034400        IF TRE-ENDERECO NOT EQUAL SPACES
034500           MOVE TRE-ENDERECO TO EMP-ENDERECO
034600        END-IF
034700        IF TRE-SALARIO-TXT NOT EQUAL SPACES
034800           PERFORM 380-VALIDA-NUMERICO-SALARIO
034900           IF TRANSACAO-OK
035000              MOVE WKS-VALOR-NUMERICO TO EMP-SALARIO
035100           END-IF
035200        END-IF
035300        IF EMP-E-COMISSIONADO
035400           AND TRE-COMISSAO-TXT NOT EQUAL SPACES
035500           PERFORM 381-VALIDA-NUMERICO-COMISSAO
035600           IF TRANSACAO-OK
035700              MOVE WKS-VALOR-NUMERICO TO EMP-COMISSAO
035800           END-IF
035900        END-IF
036000        IF TRE-SINDICALIZADO EQUAL 'Y'
036100           PERFORM 270-VALIDA-SINDICATO
036200           IF TRANSACAO-OK
036300              MOVE 'Y'                TO EMP-SINDICALIZADO
036400              MOVE TRE-ID-SINDICATO   TO EMP-ID-SINDICATO
036500              PERFORM 382-VALIDA-NUMERICO-TAXA
036600              MOVE WKS-VALOR-NUMERICO TO EMP-TAXA-SINDICAL
036700              ADD 1 TO WKS-QTD-SINDICATOS
036800              MOVE TRE-ID-SINDICATO
036900                TO WKS-SINDICATO (WKS-QTD-SINDICATOS)
037000           END-IF
037100        END-IF
037200        IF TRE-SINDICALIZADO EQUAL 'N'
037300           MOVE 'N'     TO EMP-SINDICALIZADO
037400           MOVE SPACES  TO EMP-ID-SINDICATO
037500           MOVE ZEROES  TO EMP-TAXA-SINDICAL EMP-DIVIDA-SINDICAL
037600        END-IF
037700        IF TRANSACAO-OK
037800           REWRITE REG-EMPMAE
037900              INVALID KEY
038000                 ADD 1 TO WKS-REJEITADAS
038100              NOT INVALID KEY
038200                 ADD 1 TO WKS-ALTERADAS
038300                 IF EMP-NOME OF WKS-EMP-ANTIGO
038400                    NOT EQUAL EMP-NOME OF REG-EMPMAE
038500                    DISPLAY 'NOME ALTERADO MATRICULA '
038600                            EMP-ID OF REG-EMPMAE UPON CONSOLE
038700                 END-IF
038800           END-REWRITE
038900        ELSE
039000           ADD 1 TO WKS-REJEITADAS
039100        END-IF
039200     ELSE
039300        ADD 1 TO WKS-REJEITADAS
039400     END-IF.
039500 330-ALTERA-DADOS-E. EXIT.
039600
039700******************************************************************
039800*  340-ALTERA-TIPO - alteraEmpregado PARA TIPO - TROCA A CLASSE  *
039900*  DO EMPREGADO PRESERVANDO O EMP-ID, A SINDICALIZACAO E O       *
040000*  METODO DE PAGAMENTO JA CADASTRADOS.                           *
040100******************************************************************
040200 340-ALTERA-TIPO SECTION.
040300     MOVE 1 TO WKS-TRANSACAO-VALIDA
040400     MOVE TRE-EMP-ID TO EMP-ID OF REG-EMPMAE
040500     READ EMPMAE
040600        INVALID KEY
040700           MOVE 0 TO WKS-TRANSACAO-VALIDA
040800     END-READ
040900     PERFORM 370-VALIDA-TIPO
041000     IF TRE-TIPO (1:12) EQUAL 'comissionado'
041100        PERFORM 381-VALIDA-NUMERICO-COMISSAO
041200     ELSE
041300        PERFORM 380-VALIDA-NUMERICO-SALARIO
041400     END-IF
041500     IF TRANSACAO-OK
041600        MOVE TRE-TIPO       TO EMP-TIPO-EMPREGADO
041700        MOVE WKS-VALOR-NUMERICO TO EMP-SALARIO
041800        IF EMP-E-COMISSIONADO
041900           MOVE WKS-VALOR-NUMERICO TO EMP-COMISSAO
042000        END-IF
042100        PERFORM 390-AGENDA-DEFAULT
042200        REWRITE REG-EMPMAE
042300           INVALID KEY
042400              ADD 1 TO WKS-REJEITADAS
042500           NOT INVALID KEY
042600              ADD 1 TO WKS-ALTERADAS
042700        END-REWRITE
042800     ELSE
042900        ADD 1 TO WKS-REJEITADAS
043000     END-IF.
043100 340-ALTERA-TIPO-E. EXIT.
043150
043160******************************************************************
043170*  345-ALTERA-AGENDA - criarAgendaDePagamentos/atribuicao - VALIDA*
043180*  E GRAVA A AGENDA DE PAGAMENTO CUSTOMIZADA (TRE-AGENDA-TXT) NO  *
043190*  CADASTRO MESTRE DO EMPREGADO (TLCK0271). A PARTIR DA PRIMEIRA  *
043195*  AGENDA CUSTOMIZADA GRAVADA NO CADASTRO, O MOTOR NOM0500 PASSA  *
043198*  A DESPACHAR TODOS OS EMPREGADOS PELA VIA GENERICA (VER         *
043199*  NOM0600/NOM0700 - WKS-HA-AGENDA-CUSTOM).                       *
043200******************************************************************
043210 345-ALTERA-AGENDA SECTION.
043220     MOVE 1 TO WKS-TRANSACAO-VALIDA
043230     MOVE TRE-EMP-ID TO EMP-ID OF REG-EMPMAE
043240     READ EMPMAE
043250        INVALID KEY
043260           MOVE 0 TO WKS-TRANSACAO-VALIDA
043270     END-READ
043280     IF TRANSACAO-OK
043290        PERFORM 394-VALIDA-AGENDA-CUSTOMIZADA
043300     END-IF
043310     IF TRANSACAO-OK
043320        MOVE TRE-AGENDA-TXT TO EMP-AGENDA-PAGAMENTO
043330        REWRITE REG-EMPMAE
043340           INVALID KEY
043350              ADD 1 TO WKS-REJEITADAS
043360           NOT INVALID KEY
043370              ADD 1 TO WKS-ALTERADAS
043380        END-REWRITE
043390     ELSE
043395        ADD 1 TO WKS-REJEITADAS
043398     END-IF.
043399 345-ALTERA-AGENDA-E. EXIT.
043401
043402******************************************************************
043403*  350-ALTERA-METODO - alteraEmpregado PARA METODO DE PAGAMENTO -*
043500*  BANCO EXIGE BANCO/AGENCIA/CONTA PREENCHIDOS; AO SAIR DE BANCO *
043600*  OS TRES CAMPOS SAO LIMPOS (TLCK0261).                         *
043700******************************************************************
043800 350-ALTERA-METODO SECTION.
043900     MOVE 1 TO WKS-TRANSACAO-VALIDA
044000     MOVE TRE-EMP-ID TO EMP-ID OF REG-EMPMAE
044100     READ EMPMAE
044200        INVALID KEY
044300           MOVE 0 TO WKS-TRANSACAO-VALIDA
044400     END-READ
044500     IF TRANSACAO-OK
044600        EVALUATE TRE-METODO-PGTO
044700           WHEN 'emMaos'
044800              MOVE SPACES TO EMP-BANCO EMP-AGENCIA EMP-CONTA
044900           WHEN 'correios'
045000              MOVE SPACES TO EMP-BANCO EMP-AGENCIA EMP-CONTA
045100           WHEN 'banco'
045200              IF TRE-BANCO EQUAL SPACES OR
045300                 TRE-AGENCIA EQUAL SPACES OR
045400                 TRE-CONTA EQUAL SPACES
045500                 MOVE 0 TO WKS-TRANSACAO-VALIDA
045600              ELSE
045700                 MOVE TRE-BANCO    TO EMP-BANCO
045800                 MOVE TRE-AGENCIA  TO EMP-AGENCIA
045900                 MOVE TRE-CONTA    TO EMP-CONTA
046000              END-IF
046100           WHEN OTHER
046200              MOVE 0 TO WKS-TRANSACAO-VALIDA
046300        END-EVALUATE
046400        IF TRANSACAO-OK
046500           MOVE TRE-METODO-PGTO TO EMP-METODO-PGTO
046600           REWRITE REG-EMPMAE
046700              INVALID KEY
046800                 ADD 1 TO WKS-REJEITADAS
046900              NOT INVALID KEY
047000                 ADD 1 TO WKS-ALTERADAS
047100           END-REWRITE
047200        ELSE
047300           ADD 1 TO WKS-REJEITADAS
047400        END-IF
047500     ELSE
047600        ADD 1 TO WKS-REJEITADAS
047700     END-IF.
047800 350-ALTERA-METODO-E. EXIT.
047900
048000******************************************************************
048100*  260-PROXIMO-ID-SEQUENCIAL - ATRIBUI O PROXIMO NUMERO DE       *
048200*  MATRICULA, A PARTIR DO MAIOR EMP-ID JA GRAVADO NO CADASTRO.   *
048300******************************************************************
048400 260-PROXIMO-ID-SEQUENCIAL SECTION.
048500     ADD 1 TO WKS-ULTIMO-ID.
048600 260-PROXIMO-ID-SEQUENCIAL-E. EXIT.
048700
048800******************************************************************
048900* 270-VALIDA-SINDICATO - O ID DE SINDICATO DEVE SER UNICO        *
049000*  ENTRE OS EMPREGADOS SINDICALIZADOS ATUALMENTE NO CADASTRO.    *
049100******************************************************************
049200 270-VALIDA-SINDICATO SECTION.
049300     MOVE 1 TO WKS-TRANSACAO-VALIDA
049400     IF TRE-ID-SINDICATO EQUAL SPACES
049500        MOVE 0 TO WKS-TRANSACAO-VALIDA
049600     ELSE
049700        SET WKS-IX-SIND TO 1                                TLCK0204
049800        PERFORM 271-VERIFICA-SINDICATO-DUP
049900                THRU 271-VERIFICA-SINDICATO-DUP-E
050000                UNTIL WKS-IX-SIND > WKS-QTD-SINDICATOS
050100     END-IF.
050200 270-VALIDA-SINDICATO-E. EXIT.
050300*                                                                *
050400******************************************************************
050500*  271-VERIFICA-SINDICATO-DUP - COMPARA O ID DE SINDICATO DA     *
050600*  TRANSACAO CONTRA UMA ENTRADA DA TABELA; AVANCA O INDICE PARA  *
050700*  REPETIR A COMPARACAO ATE VARRER TODA A TABELA CARREGADA.      *
050800******************************************************************
050900 271-VERIFICA-SINDICATO-DUP SECTION.
051000     IF WKS-SINDICATO (WKS-IX-SIND) EQUAL TRE-ID-SINDICATO
051100        MOVE 0 TO WKS-TRANSACAO-VALIDA
051200     END-IF
051300     SET WKS-IX-SIND UP BY 1.
051400 271-VERIFICA-SINDICATO-DUP-E. EXIT.
051500
051600******************************************************************
051700*  36x/38x - ROTINAS DE VALIDACAO DE CAMPOS OBRIGATORIOS E       *
051800*  NUMERICOS DAS TRANSACOES DE MANUTENCAO.                       *
051900******************************************************************
052000 360-VALIDA-NOME-ENDERECO SECTION.
052100     IF TRE-NOME EQUAL SPACES OR TRE-ENDERECO EQUAL SPACES
052200        MOVE 0 TO WKS-TRANSACAO-VALIDA
052300     END-IF.
052400 360-VALIDA-NOME-ENDERECO-E. EXIT.
052500
052600 370-VALIDA-TIPO SECTION.
052700     IF TRE-TIPO (1:7) NOT EQUAL 'horista' AND
052800        TRE-TIPO (1:11) NOT EQUAL 'assalariado' AND
052900        TRE-TIPO (1:12) NOT EQUAL 'comissionado'
053000        MOVE 0 TO WKS-TRANSACAO-VALIDA
053100     END-IF.
053200 370-VALIDA-TIPO-E. EXIT.
053300
053400 380-VALIDA-NUMERICO-SALARIO SECTION.
053500     MOVE TRE-SALARIO-TXT TO WKS-CAMPO-TXT
053600     PERFORM 385-CONVERTE-VIRGULA-PONTO
053700     IF WKS-VALOR-NUMERICO < 0
053800        MOVE 0 TO WKS-TRANSACAO-VALIDA
053900     END-IF.
054000 380-VALIDA-NUMERICO-SALARIO-E. EXIT.
054100
054200 381-VALIDA-NUMERICO-COMISSAO SECTION.
054300     MOVE TRE-COMISSAO-TXT TO WKS-CAMPO-TXT
054400     PERFORM 385-CONVERTE-VIRGULA-PONTO
054500     IF WKS-VALOR-NUMERICO < 0
054600        MOVE 0 TO WKS-TRANSACAO-VALIDA
054700     END-IF.
054800 381-VALIDA-NUMERICO-COMISSAO-E. EXIT.
054900
055000 382-VALIDA-NUMERICO-TAXA SECTION.
055100     MOVE TRE-TAXA-SINDICAL-TXT TO WKS-CAMPO-TXT
055200     PERFORM 385-CONVERTE-VIRGULA-PONTO
055300     IF WKS-VALOR-NUMERICO < 0
055400        MOVE 0 TO WKS-TRANSACAO-VALIDA
055500     END-IF.
055600 382-VALIDA-NUMERICO-TAXA-E. EXIT.
055700
055800******************************************************************
055900*  385-CONVERTE-VIRGULA-PONTO - SEPARA A PARTE INTEIRA E A       *
056000*  PARTE DECIMAL DO CAMPO WKS-CAMPO-TXT, QUE ACEITA VIRGULA OU   *
056100*  PONTO COMO SEPARADOR DECIMAL NAS TRANSACOES DE MANUTENCAO.    *
056200******************************************************************
056300 385-CONVERTE-VIRGULA-PONTO SECTION.
056400     MOVE ZEROES TO WKS-INT-PARTE WKS-DEC-PARTE WKS-VALOR-NUMERICO
056500     IF WKS-CAMPO-TXT EQUAL SPACES
056600        MOVE 0 TO WKS-TRANSACAO-VALIDA
056700     ELSE
056800        UNSTRING WKS-CAMPO-TXT DELIMITED BY ',' OR '.'
056900           INTO WKS-INT-PARTE WKS-DEC-PARTE
057000        END-UNSTRING
057100        COMPUTE WKS-VALOR-NUMERICO =
057200           WKS-INT-PARTE + (WKS-DEC-PARTE / 100)
057300     END-IF.
057400 385-CONVERTE-VIRGULA-PONTO-E. EXIT.
057500
057600******************************************************************
057700*  390-AGENDA-DEFAULT - ATRIBUI A AGENDA DE PAGAMENTO PADRAO     *
057800*  CONFORME O TIPO DE EMPREGADO (VER NOM0500 100-DETERMINA-      *
057900*  AGENDA PARA A AGENDA PERSONALIZADA).                          *
058000******************************************************************
058100 390-AGENDA-DEFAULT SECTION.
058200     EVALUATE TRUE
058300        WHEN EMP-E-HORISTA
058400           MOVE 'semanal 5'   TO EMP-AGENDA-PAGAMENTO
058500        WHEN EMP-E-ASSALARIADO
058600           MOVE 'mensal $'    TO EMP-AGENDA-PAGAMENTO
058700        WHEN EMP-E-COMISSIONADO
058800           MOVE 'semanal 2 5' TO EMP-AGENDA-PAGAMENTO
058900     END-EVALUATE.
059000 390-AGENDA-DEFAULT-E. EXIT.
059010
059020******************************************************************
059030*  394-VALIDA-AGENDA-CUSTOMIZADA - VALIDA O FORMATO DE            *
059040*  TRE-AGENDA-TXT CONTRA A GRAMATICA 'mensal $'/'mensal NN'/       *
059050*  'semanal D'/'semanal NN D' (TLCK0271).                         *
059060******************************************************************
059070 394-VALIDA-AGENDA-CUSTOMIZADA SECTION.
059080     MOVE 1 TO WKS-TRANSACAO-VALIDA
059090     IF TRE-AGENDA-TXT (1:7) EQUAL 'mensal '
059095        PERFORM 395-VALIDA-AGENDA-MENSAL
059100     ELSE
059110        IF TRE-AGENDA-TXT (1:8) EQUAL 'semanal '
059120           PERFORM 396-VALIDA-AGENDA-SEMANAL
059130        ELSE
059140           MOVE 0 TO WKS-TRANSACAO-VALIDA
059150        END-IF
059160     END-IF.
059170 394-VALIDA-AGENDA-CUSTOMIZADA-E. EXIT.
059180
059190******************************************************************
059200*  395-VALIDA-AGENDA-MENSAL - 'mensal $' (ULTIMO DIA UTIL) OU     *
059210*  'mensal NN' (DIA FIXO 01-28 DO MES).                           *
059220******************************************************************
059230 395-VALIDA-AGENDA-MENSAL SECTION.
059240     IF TRE-AGENDA-TXT (8:1) EQUAL '$'
059250        IF TRE-AGENDA-TXT (9:4) NOT EQUAL SPACES
059260           MOVE 0 TO WKS-TRANSACAO-VALIDA
059270        END-IF
059280     ELSE
059290        MOVE ZEROES TO WKS-AG-TOK-N
059300        UNSTRING TRE-AGENDA-TXT (8:4) DELIMITED BY ALL SPACE
059310           INTO WKS-AG-TOK-N
059320        END-UNSTRING
059330        IF TRE-AGENDA-TXT (10:3) NOT EQUAL SPACES OR
059340           WKS-AG-TOK-N < 1 OR WKS-AG-TOK-N > 28
059350           MOVE 0 TO WKS-TRANSACAO-VALIDA
059360        END-IF
059370     END-IF.
059380 395-VALIDA-AGENDA-MENSAL-E. EXIT.
059390
059400******************************************************************
059410*  396-VALIDA-AGENDA-SEMANAL - 'semanal D' (1=SEG..7=DOM) OU      *
059420*  'semanal NN D' (PERIODICIDADE DE NN SEMANAS).                  *
059430******************************************************************
059440 396-VALIDA-AGENDA-SEMANAL SECTION.
059450     MOVE ZEROES TO WKS-AG-TOK-N WKS-AG-TOK-D WKS-AG-QTD-TOKENS
059460     UNSTRING TRE-AGENDA-TXT (9:4) DELIMITED BY ALL SPACE
059470        INTO WKS-AG-TOK-N WKS-AG-TOK-D
059480        TALLYING IN WKS-AG-QTD-TOKENS
059490     END-UNSTRING
059500     EVALUATE WKS-AG-QTD-TOKENS
059510        WHEN 1
059520           IF WKS-AG-TOK-N < 1 OR WKS-AG-TOK-N > 7
059530              MOVE 0 TO WKS-TRANSACAO-VALIDA
059540           END-IF
059550        WHEN 2
059560           IF WKS-AG-TOK-N < 1 OR WKS-AG-TOK-N > 52 OR
059570              WKS-AG-TOK-D < 1 OR WKS-AG-TOK-D > 7
059580              MOVE 0 TO WKS-TRANSACAO-VALIDA
059590           END-IF
059600        WHEN OTHER
059610           MOVE 0 TO WKS-TRANSACAO-VALIDA
059620     END-EVALUATE.
059630 396-VALIDA-AGENDA-SEMANAL-E. EXIT.
059640
059650******************************************************************
059660*  900-ESTATISTICAS - RESUMO DE EXECUCAO, NA SAIDA CONSOLE.      *
059670******************************************************************
059680 900-ESTATISTICAS SECTION.
059690     DISPLAY '===== NOM0100 - CADASTRO DE EMPREGADOS ====='
059700             UPON CONSOLE
059800     DISPLAY 'TRANSACOES LIDAS    : ' WKS-LIDAS      UPON CONSOLE
059900     DISPLAY 'EMPREGADOS CRIADOS  : ' WKS-CRIADAS     UPON CONSOLE
060000     DISPLAY 'EMPREGADOS REMOVIDOS: ' WKS-REMOVIDAS   UPON CONSOLE
060100     DISPLAY 'EMPREGADOS ALTERADOS: ' WKS-ALTERADAS   UPON CONSOLE
060200     DISPLAY 'TRANSACOES REJEITADAS:' WKS-REJEITADAS UPON CONSOLE.
060300 900-ESTATISTICAS-E. EXIT.
060400
060500 999-FECHA-ARQUIVOS SECTION.
060600     CLOSE EMPTRE EMPMAE.
060700 999-FECHA-ARQUIVOS-E. EXIT.
