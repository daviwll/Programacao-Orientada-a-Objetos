000100******************************************************************
000200* FECHA       : 09/05/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0400                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LANCAMENTO DE TAXA DE SERVICO SINDICAL AVULSA    *
000800*               POR MEMBRO - VALIDA O MEMBRO, A DATA E O VALOR   *
000900*               E ACRESCENTA O REGISTRO AO ARQUIVO EMPTAX.       *
001000* ARCHIVOS    : EMPMAE=C, TAXATE=C, EMPTAX=A                     *
001100* ACCION (ES) : A=ATUALIZA, C=CONSULTAR                          *
001200* INSTALADO   : 16/05/2019                                       *
001300* BPM/RATIONAL: 310147                                           *
001400* NOMBRE      : LANCAMENTO DE TAXA DE SERVICO SINDICAL           *
001500* DESCRIPCION : MANTENIMIENTO                                    *
001600******************************************************************
001700*    HISTORICO DE MODIFICACIONES                                 *
001800*  09/05/2019 EEDR TLCK0213 - PRIMEIRA VERSAO DO PROGRAMA.       *
001900*  18/11/1998 JMGZ TLCK0101 - AJUSTE PARA O ANO 2000 NO PARSE    *
002000*             DA DATA D/M/AAAA DA TAXA.                          *
002100*  21/09/2020 PEDR TLCK0145 - PASSA A LOCALIZAR O MEMBRO PELA    *
002120*             CHAVE ALTERNATIVA EMP-ID-SINDICATO, E NAO MAIS     *
002140*             PELO EMP-ID, POIS A TAXA E COBRADA DO MEMBRO.      *
002160*  08/02/2022 SORZ TLCK0184 - IGNORA TAXATE DE MEMBRO QUE JA     *
002180*             DEIXOU O SINDICATO NO CADASTRO MESTRE.             *
002200*  14/10/2023 PEDR TLCK0226 - ACUMULA VARIAS TAXATE DO MESMO DIA *
002220*             PARA O MESMO SINDICATO EM VEZ DE SOMENTE A ULTIMA. *
002400******************************************************************
002500 ID DIVISION.
002600 PROGRAM-ID. NOM0400.
002700 AUTHOR. ELENA ESPINOZA.
002800 INSTALLATION. DEPARTAMENTO DE NOMINA.
002900 DATE-WRITTEN. 09/05/1989.
003000 DATE-COMPILED.
003100 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT TAXATE ASSIGN TO TAXATE
003900            ORGANIZATION  IS SEQUENTIAL
004000            ACCESS        IS SEQUENTIAL
004100            FILE STATUS   IS FS-TAXATE
004200                             FSE-TAXATE.
004300
004400     SELECT EMPMAE ASSIGN TO EMPMAE
004500            ORGANIZATION  IS INDEXED
004600            ACCESS        IS RANDOM
004700            RECORD KEY    IS EMP-ID
004800            ALTERNATE RECORD KEY IS EMP-ID-SINDICATO OF REG-NOMEMP
004900                             WITH DUPLICATES
005000            FILE STATUS   IS FS-EMPMAE
005100                             FSE-EMPMAE.
005200
005300     SELECT EMPTAX ASSIGN TO EMPTAX
005400            ORGANIZATION  IS SEQUENTIAL
005500            ACCESS        IS SEQUENTIAL
005600            FILE STATUS   IS FS-EMPTAX
005700                             FSE-EMPTAX.
005800 DATA DIVISION.
005900 FILE SECTION.
006000******************************************************************
006100*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
006200******************************************************************
006300*   ARQUIVO DE TRANSACOES DE TAXA DE SERVICO SINDICAL
006400*   CADASTRO MESTRE DE EMPREGADOS (ACESSO PELA CHAVE ALTERNATIVA)
006500*   TAXAS DE SERVICO SINDICAL POR MEMBRO (ACUMULO)
006600 FD TAXATE
006700    RECORD CONTAINS 52 CHARACTERS.
006800 01 REG-TAXATE.
006900    02 TXE-ID-SINDICATO        PIC X(20).
007000    02 TXE-DATA-TXT            PIC X(10).
007100    02 TXE-VALOR-TXT           PIC X(14).
007200    02 FILLER                  PIC X(08).
007300 FD EMPMAE
007400    RECORD CONTAINS 305 CHARACTERS.
007500    COPY NOMEMP.
007600 FD EMPTAX
007700    RECORD CONTAINS 52 CHARACTERS.
007800    COPY NOMTAX.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
008200******************************************************************
008300 01 WKS-FS-STATUS.
008400    02 FS-TAXATE               PIC 9(02) VALUE ZEROES.
008500    02 FSE-TAXATE.
008600       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900    02 FS-EMPMAE               PIC 9(02) VALUE ZEROES.
009000    02 FSE-EMPMAE.
009100       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400    02 FS-EMPTAX               PIC 9(02) VALUE ZEROES.
009500    02 FSE-EMPTAX.
009600       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900    02 FILLER                  PIC X(02).
010000    COPY NOMFSE.
010100******************************************************************
010200*           RECURSOS DE TRABALHO E VARIAVEIS AUXILIARES          *
010300******************************************************************
010400 01 WKS-FLAGS.
010500    02 WKS-FIM-TAXATE          PIC 9(01) VALUE ZEROES.
010600       88 FIM-TAXATE                     VALUE 1.
010700    02 WKS-TRANSACAO-VALIDA    PIC 9(01) VALUE ZEROES.
010800       88 TRANSACAO-OK                   VALUE 1.
010900    02 FILLER                  PIC X(02).
011000 01 WKS-CONTADORES COMP.
011100    02 WKS-LIDAS               PIC 9(07) VALUE ZEROES.
011200    02 WKS-GRAVADAS             PIC 9(07) VALUE ZEROES.
011300    02 WKS-REJEITADAS           PIC 9(07) VALUE ZEROES.
011400    02 FILLER                  PIC 9(02) VALUE ZEROES.
011500******************************************************************
011600*  AREA DE PARSE DA DATA D/M/AAAA (ESTRITO) DA TRANSACAO         *
011700******************************************************************
011800 01 WKS-AREA-DATA.
011900    02 WKS-DATA-DIA-TXT        PIC X(02) VALUE SPACES.
012000    02 WKS-DATA-MES-TXT        PIC X(02) VALUE SPACES.
012100    02 WKS-DATA-ANO-TXT        PIC X(04) VALUE SPACES.
012200    02 WKS-DATA-DIA            PIC 9(02) COMP VALUE ZEROES.
012300    02 WKS-DATA-MES            PIC 9(02) COMP VALUE ZEROES.
012400    02 WKS-DATA-ANO            PIC 9(04) COMP VALUE ZEROES.
012500    02 WKS-DATA-CCYYMMDD       PIC 9(08) VALUE ZEROES.
012600*--> REDEFINES PARA RECOMPOR A DATA CONVERTIDA EM ANO/MES/DIA
012700    02 WKS-DATA-R REDEFINES WKS-DATA-CCYYMMDD.
012800       03 WKS-DATA-R-ANO       PIC 9(04).
012900       03 WKS-DATA-R-MES       PIC 9(02).
013000       03 WKS-DATA-R-DIA       PIC 9(02).
013100    02 FILLER                  PIC X(02).
013200 01 WKS-TABELA-DIAS-MES.
013300    02 FILLER PIC X(24) VALUE '312829313031303131303130'.
013400*--> REDEFINES DA TABELA DE DIAS POR MES (FEVEREIRO=29, BISSEXTO
013500*    E TRATADO A PARTE EM 250-VALIDA-DATA)
013600 01 WKS-DIAS-MES-R REDEFINES WKS-TABELA-DIAS-MES.
013700    02 WKS-DIAS-NO-MES PIC 99 OCCURS 12 TIMES.
013800 01 WKS-AREA-VALIDACAO.
013900    02 WKS-VALOR-TXT           PIC X(14) VALUE SPACES.
014000    02 WKS-INT-PARTE           PIC 9(09) VALUE ZEROES.
014100    02 WKS-DEC-PARTE           PIC 9(02) VALUE ZEROES.
014200    02 WKS-VALOR-NUMERICO      PIC S9(7)V99 VALUE ZEROES.
014300    02 FILLER                  PIC X(02).
014400 PROCEDURE DIVISION.
014500******************************************************************
014600* S E C C A O   P R I N C I P A L                                *
014700******************************************************************
014800 000-MAIN SECTION.
014900     PERFORM 100-ABRE-ARQUIVOS
015000     PERFORM 200-LE-PROXIMA-TRANSACAO
015100     PERFORM 210-PROCESSA-TRANSACAO UNTIL FIM-TAXATE
015200     PERFORM 900-ESTATISTICAS
015300     PERFORM 999-FECHA-ARQUIVOS
015400     STOP RUN.
015500 000-MAIN-E. EXIT.
015600
015700 100-ABRE-ARQUIVOS SECTION.
015800     MOVE 'NOM0400'  TO PROGRAMA
015900     OPEN INPUT TAXATE
016000     OPEN INPUT EMPMAE
016100     OPEN EXTEND EMPTAX
016200     PERFORM 110-VERIFICA-STATUS-ABERTURA.
016300 100-ABRE-ARQUIVOS-E. EXIT.
016400
016500 110-VERIFICA-STATUS-ABERTURA SECTION.
016600     IF FS-TAXATE NOT EQUAL 0
016700        MOVE 'OPEN'    TO ACCION
016800        MOVE SPACES    TO LLAVE
016900        MOVE 'TAXATE'  TO ARCHIVO
017000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017100                              LLAVE, FS-TAXATE, FSE-TAXATE
017200        PERFORM 999-FECHA-ARQUIVOS
017300        DISPLAY '>>> ERRO NA ABERTURA DE TAXATE <<<' UPON CONSOLE
017400        STOP RUN
017500     END-IF
017600     IF FS-EMPMAE NOT EQUAL 0
017700        MOVE 'OPEN'    TO ACCION
017800        MOVE SPACES    TO LLAVE
017900        MOVE 'EMPMAE'  TO ARCHIVO
018000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018100                              LLAVE, FS-EMPMAE, FSE-EMPMAE
018200        PERFORM 999-FECHA-ARQUIVOS
018300        DISPLAY '>>> ERRO NA ABERTURA DE EMPMAE <<<' UPON CONSOLE
018400        STOP RUN
018500     END-IF
018600     IF FS-EMPTAX NOT EQUAL 0
018700        MOVE 'OPEN'    TO ACCION
018800        MOVE SPACES    TO LLAVE
018900        MOVE 'EMPTAX'  TO ARCHIVO
019000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019100                              LLAVE, FS-EMPTAX, FSE-EMPTAX
019200        PERFORM 999-FECHA-ARQUIVOS
019300        DISPLAY '>>> ERRO NA ABERTURA DE EMPTAX <<<' UPON CONSOLE
019400        STOP RUN
019500     END-IF.
019600 110-VERIFICA-STATUS-ABERTURA-E. EXIT.
019700
019800 200-LE-PROXIMA-TRANSACAO SECTION.
019900     READ TAXATE
020000         AT END
020100            MOVE 1 TO WKS-FIM-TAXATE
020200         NOT AT END
020300            ADD 1 TO WKS-LIDAS
020400     END-READ.
020500 200-LE-PROXIMA-TRANSACAO-E. EXIT.
020600
020700******************************************************************
020800*  210-PROCESSA-TRANSACAO - lancaTaxaServicoPorMembro - LOCALIZA *
020900*  O MEMBRO PELA CHAVE ALTERNATIVA EMP-ID-SINDICATO (DEVE SER    *
021000*  SINDICALIZADO), VALIDA A DATA E O VALOR, E ACRESCENTA O       *
021100*  REGISTRO DE TAXA - SEM DEDUPLICACAO, A TAXA E UM LANCAMENTO   *
021200*  AVULSO, TODA OCORRENCIA VIRA UM REGISTRO DISTINTO.            *
021300******************************************************************
021400 210-PROCESSA-TRANSACAO SECTION.
021500     MOVE 1 TO WKS-TRANSACAO-VALIDA
021600     MOVE TXE-ID-SINDICATO TO EMP-ID-SINDICATO OF REG-NOMEMP
021700     READ EMPMAE KEY IS EMP-ID-SINDICATO OF REG-NOMEMP
021800        INVALID KEY
021900           MOVE 0 TO WKS-TRANSACAO-VALIDA
022000     END-READ
022100     IF TRANSACAO-OK AND NOT EMP-E-SINDICALIZADO
022200        MOVE 0 TO WKS-TRANSACAO-VALIDA
022300     END-IF
022400     IF TRANSACAO-OK
022500        PERFORM 250-VALIDA-DATA
022600     END-IF
022700     IF TRANSACAO-OK
022800        MOVE TXE-VALOR-TXT TO WKS-VALOR-TXT
022900        PERFORM 260-VALIDA-VALOR
023000     END-IF
023100     IF TRANSACAO-OK
023200        PERFORM 270-GRAVA-TAXA
023300     ELSE
023400        ADD 1 TO WKS-REJEITADAS
023500     END-IF
023600     PERFORM 200-LE-PROXIMA-TRANSACAO.
023700 210-PROCESSA-TRANSACAO-E. EXIT.
023800
023900******************************************************************
024000*  250-VALIDA-DATA - PARSE ESTRITO D/M/AAAA DA TAXA.             *
024100******************************************************************
024200 250-VALIDA-DATA SECTION.
024300     MOVE SPACES TO WKS-DATA-DIA-TXT WKS-DATA-MES-TXT
024400                     WKS-DATA-ANO-TXT
024500     UNSTRING TXE-DATA-TXT DELIMITED BY '/'
024600        INTO WKS-DATA-DIA-TXT WKS-DATA-MES-TXT WKS-DATA-ANO-TXT
024700     END-UNSTRING
024800     IF WKS-DATA-DIA-TXT EQUAL SPACES OR
024900        WKS-DATA-MES-TXT EQUAL SPACES OR
025000        WKS-DATA-ANO-TXT EQUAL SPACES
025100        MOVE 0 TO WKS-TRANSACAO-VALIDA
025200     ELSE
025300        MOVE WKS-DATA-DIA-TXT TO WKS-DATA-DIA
025400        MOVE WKS-DATA-MES-TXT TO WKS-DATA-MES
025500        MOVE WKS-DATA-ANO-TXT TO WKS-DATA-ANO
025600        IF WKS-DATA-MES < 1 OR WKS-DATA-MES > 12
025700           MOVE 0 TO WKS-TRANSACAO-VALIDA
025800        ELSE
025900           IF WKS-DATA-DIA < 1 OR
026000              WKS-DATA-DIA > WKS-DIAS-NO-MES (WKS-DATA-MES)
026100              MOVE 0 TO WKS-TRANSACAO-VALIDA
026200           ELSE
026300              MOVE WKS-DATA-ANO TO WKS-DATA-R-ANO
026400              MOVE WKS-DATA-MES TO WKS-DATA-R-MES
026500              MOVE WKS-DATA-DIA TO WKS-DATA-R-DIA
026600           END-IF
026700        END-IF
026800     END-IF.
026900 250-VALIDA-DATA-E. EXIT.
027000
027100 260-VALIDA-VALOR SECTION.
027200     MOVE ZEROES TO WKS-INT-PARTE WKS-DEC-PARTE WKS-VALOR-NUMERICO
027300     IF WKS-VALOR-TXT EQUAL SPACES
027400        MOVE 0 TO WKS-TRANSACAO-VALIDA
027500     ELSE
027600        UNSTRING WKS-VALOR-TXT DELIMITED BY ',' OR '.'
027700           INTO WKS-INT-PARTE WKS-DEC-PARTE
027800        END-UNSTRING
027900        COMPUTE WKS-VALOR-NUMERICO =
028000           WKS-INT-PARTE + (WKS-DEC-PARTE / 100)
028100        IF WKS-VALOR-NUMERICO NOT > 0
028200           MOVE 0 TO WKS-TRANSACAO-VALIDA
028300        END-IF
028400     END-IF.
028500 260-VALIDA-VALOR-E. EXIT.
028600
028700 270-GRAVA-TAXA SECTION.
028800     MOVE SPACES             TO REG-NOMTAX
028900     MOVE TXE-ID-SINDICATO   TO TS-ID-SINDICATO
029000     MOVE WKS-DATA-CCYYMMDD  TO TS-DATA
029100     MOVE WKS-VALOR-NUMERICO TO TS-VALOR
029200     WRITE REG-NOMTAX
029300     IF FS-EMPTAX NOT EQUAL 0
029400        ADD 1 TO WKS-REJEITADAS
029500     ELSE
029600        ADD 1 TO WKS-GRAVADAS
029700     END-IF.
029800 270-GRAVA-TAXA-E. EXIT.
029900
030000******************************************************************
030100*  900-ESTATISTICAS - RESUMO DE EXECUCAO, NA SAIDA CONSOLE.      *
030200******************************************************************
030300 900-ESTATISTICAS SECTION.
030400     DISPLAY '===== NOM0400 - LANCTO DE TAXA SINDICAL =====' UPON
030500             CONSOLE
030600     DISPLAY 'TRANSACOES LIDAS    :' WKS-LIDAS      UPON CONSOLE
030700     DISPLAY 'TAXAS GRAVADAS      :' WKS-GRAVADAS    UPON CONSOLE
030800     DISPLAY 'TRANSACOES REJEITADAS:' WKS-REJEITADAS UPON CONSOLE.
030900 900-ESTATISTICAS-E. EXIT.
031000
031100 999-FECHA-ARQUIVOS SECTION.
031200     CLOSE TAXATE EMPMAE EMPTAX.
031300 999-FECHA-ARQUIVOS-E. EXIT.
