000100******************************************************************
000200* FECHA       : 02/05/2019                                       *
000300* PROGRAMADOR : ELENA ESPINOZA (EEDR)                            *
000400* APLICACION  : NOMINA                                           *
000500* PROGRAMA    : NOM0200                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LANCAMENTO DE CARTAO DE PONTO PARA EMPREGADOS    *
000800*             : HORISTAS - VALIDA A DATA E AS HORAS E GRAVA OU   *
000900*             : SUBSTITUI O REGISTRO DO DIA NO ARQUIVO EMPCAR.   *
001000* ARCHIVOS    : EMPMAE=C, CARTTE=C, EMPCAR=A                     *
001100* ACCION (ES) : A=ATUALIZA, C=CONSULTAR                          *
001200* INSTALADO   : 10/05/2019                                       *
001300* BPM/RATIONAL: 310145                                           *
001400* NOMBRE      : LANCAMENTO DE CARTAO DE PONTO                    *
001500* DESCRIPCION : MANTENIMIENTO                                    *
001600******************************************************************
001700*    HISTORICO DE MODIFICACIONES                                 *
001800*  02/05/2019 EEDR TLCK0211 - PRIMEIRA VERSAO DO PROGRAMA.       *
001900*  18/11/1998 JMGZ TLCK0099 - AJUSTE PARA O ANO 2000 NO PARSE    *
002000*             DA DATA D/M/AAAA DO CARTAO DE PONTO.               *
002100*  30/01/2021 PEDR TLCK0166 - RELANCAMENTO NO MESMO DIA PASSA A  *
002120*             SUBSTITUIR O REGISTRO EM VEZ DE DUPLICAR.          *
002140*  11/08/2021 SORZ TLCK0178 - REJEITA CARTTE COM HORA-SAIDA      *
002160*             MENOR QUE A HORA-ENTRADA (TROCA DE TURNO ERRADA).  *
002180*  02/03/2023 PEDR TLCK0221 - AMPLIA LIMITE DE HORAS DIARIAS     *
002190*             ACEITAS DE 16 PARA 24 POR CAUSA DO TURNO DOBRADO.  *
002200*  19/07/2024 SORZ TLCK0249 - CORRIGE REJEICAO INDEVIDA DE       *
002210*             CARTTE DE HORISTA RECEM-CRIADO NO MESMO LOTE.      *
002300******************************************************************
002400 ID DIVISION.
002500 PROGRAM-ID. NOM0200.
002600 AUTHOR. ELENA ESPINOZA.
002700 INSTALLATION. DEPARTAMENTO DE NOMINA.
002800 DATE-WRITTEN. 02/05/1989.
002900 DATE-COMPILED.
003000 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE NOMINA.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CARTTE ASSIGN TO CARTTE
003800            ORGANIZATION  IS SEQUENTIAL
003900            ACCESS        IS SEQUENTIAL
004000            FILE STATUS   IS FS-CARTTE
004100                             FSE-CARTTE.
004200
004300     SELECT EMPMAE ASSIGN TO EMPMAE
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS RANDOM
004600            RECORD KEY    IS EMP-ID
004700            FILE STATUS   IS FS-EMPMAE
004800                             FSE-EMPMAE.
004900
005000     SELECT EMPCAR ASSIGN TO EMPCAR
005100            ORGANIZATION  IS INDEXED
005200            ACCESS        IS RANDOM
005300            RECORD KEY    IS TC-CHAVE
005400            FILE STATUS   IS FS-EMPCAR
005500                             FSE-EMPCAR.
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*              DEFINICAO DA ESTRUTURA DE ARQUIVOS                *
006000******************************************************************
006100*   ARQUIVO DE TRANSACOES DE LANCAMENTO DE CARTAO DE PONTO
006200*   CADASTRO MESTRE DE EMPREGADOS
006300*   CARTAO DE PONTO POR EMPREGADO/DATA
006400 FD CARTTE
006500    RECORD CONTAINS 40 CHARACTERS.
006600 01 REG-CARTTE.
006700    02 CTE-EMP-ID             PIC 9(06).
006800    02 CTE-DATA-TXT           PIC X(10).
006900    02 CTE-HORAS-TXT          PIC X(10).
007000    02 FILLER                 PIC X(14).
007100 FD EMPMAE
007200    RECORD CONTAINS 305 CHARACTERS.
007300    COPY NOMEMP.
007400 FD EMPCAR
007500    RECORD CONTAINS 30 CHARACTERS.
007600    COPY NOMCAR.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINA FSE E VALIDACAO FILE-STATUS          *
008000******************************************************************
008100 01 WKS-FS-STATUS.
008200    02 FS-CARTTE               PIC 9(02) VALUE ZEROES.
008300    02 FSE-CARTTE.
008400       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008500       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008600       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008700    02 FS-EMPMAE               PIC 9(02) VALUE ZEROES.
008800    02 FSE-EMPMAE.
008900       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009200    02 FS-EMPCAR               PIC 9(02) VALUE ZEROES.
009300    02 FSE-EMPCAR.
009400       03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500       03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600       03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700    02 FILLER                  PIC X(02).
009800    COPY NOMFSE.
009900******************************************************************
010000*           RECURSOS DE TRABALHO E VARIAVEIS AUXILIARES          *
010100******************************************************************
010200 01 WKS-FLAGS.
010300    02 WKS-FIM-CARTTE          PIC 9(01) VALUE ZEROES.
010400       88 FIM-CARTTE                     VALUE 1.
010500    02 WKS-TRANSACAO-VALIDA    PIC 9(01) VALUE ZEROES.
010600       88 TRANSACAO-OK                   VALUE 1.
010700    02 WKS-CARTAO-EXISTE       PIC 9(01) VALUE ZEROES.
010800       88 CARTAO-JA-EXISTE              VALUE 1.
010900    02 FILLER                  PIC X(02).
011000 01 WKS-CONTADORES COMP.
011100    02 WKS-LIDAS               PIC 9(07) VALUE ZEROES.
011200    02 WKS-GRAVADAS             PIC 9(07) VALUE ZEROES.
011300    02 WKS-SUBSTITUIDAS         PIC 9(07) VALUE ZEROES.
011400    02 WKS-REJEITADAS           PIC 9(07) VALUE ZEROES.
011500    02 FILLER                  PIC 9(02) VALUE ZEROES.
011600******************************************************************
011700*  AREA DE PARSE DA DATA D/M/AAAA (ESTRITO) DA TRANSACAO - O     *
011800*  FORMATO ACEITO VARIA DE 1 A 2 DIGITOS NO DIA E NO MES.        *
011900******************************************************************
012000 01 WKS-AREA-DATA.
012100    02 WKS-DATA-DIA-TXT        PIC X(02) VALUE SPACES.
012200    02 WKS-DATA-MES-TXT        PIC X(02) VALUE SPACES.
012300    02 WKS-DATA-ANO-TXT        PIC X(04) VALUE SPACES.
012400    02 WKS-DATA-DIA            PIC 9(02) COMP VALUE ZEROES.
012500    02 WKS-DATA-MES            PIC 9(02) COMP VALUE ZEROES.
012600    02 WKS-DATA-ANO            PIC 9(04) COMP VALUE ZEROES.
012700    02 WKS-DATA-CCYYMMDD       PIC 9(08) VALUE ZEROES.
012800*--> REDEFINES PARA RECOMPOR A DATA CONVERTIDA EM ANO/MES/DIA
012900    02 WKS-DATA-R REDEFINES WKS-DATA-CCYYMMDD.
013000       03 WKS-DATA-R-ANO       PIC 9(04).
013100       03 WKS-DATA-R-MES       PIC 9(02).
013200       03 WKS-DATA-R-DIA       PIC 9(02).
013300    02 FILLER                  PIC X(02).
013400 01 WKS-TABELA-DIAS-MES.
013500    02 FILLER PIC X(24) VALUE '312829313031303131303130'.
013600*--> REDEFINES DA TABELA DE DIAS POR MES (FEVEREIRO=29, BISSEXTO
013700*    E TRATADO A PARTE EM 250-VALIDA-DATA)
013800 01 WKS-DIAS-MES-R REDEFINES WKS-TABELA-DIAS-MES.
013900    02 WKS-DIAS-NO-MES PIC 99 OCCURS 12 TIMES.
014000 01 WKS-AREA-VALIDACAO.
014100    02 WKS-HORAS-TXT           PIC X(10) VALUE SPACES.
014200    02 WKS-INT-PARTE           PIC 9(07) VALUE ZEROES.
014300    02 WKS-DEC-PARTE           PIC 9(02) VALUE ZEROES.
014400    02 WKS-HORAS-NUMERICO      PIC S9(3)V99 VALUE ZEROES.
014500    02 FILLER                  PIC X(02).
014600 PROCEDURE DIVISION.
014700******************************************************************
014800* S E C C A O   P R I N C I P A L                                *
014900******************************************************************
015000 000-MAIN SECTION.
015100     PERFORM 100-ABRE-ARQUIVOS
015200     PERFORM 200-LE-PROXIMA-TRANSACAO
015300     PERFORM 210-PROCESSA-TRANSACAO UNTIL FIM-CARTTE
015400     PERFORM 900-ESTATISTICAS
015500     PERFORM 999-FECHA-ARQUIVOS
015600     STOP RUN.
015700 000-MAIN-E. EXIT.
015800
015900 100-ABRE-ARQUIVOS SECTION.
016000     MOVE 'NOM0200'  TO PROGRAMA
016100     OPEN INPUT CARTTE
016200     OPEN INPUT EMPMAE
016300     OPEN I-O   EMPCAR
016400     PERFORM 110-VERIFICA-STATUS-ABERTURA.
016500 100-ABRE-ARQUIVOS-E. EXIT.
016600
016700 110-VERIFICA-STATUS-ABERTURA SECTION.
016800     IF FS-CARTTE NOT EQUAL 0
016900        MOVE 'OPEN'    TO ACCION
017000        MOVE SPACES    TO LLAVE
017100        MOVE 'CARTTE'  TO ARCHIVO
017200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017300                              LLAVE, FS-CARTTE, FSE-CARTTE
017400        PERFORM 999-FECHA-ARQUIVOS
017500        DISPLAY '>>> ERRO NA ABERTURA DE CARTTE <<<' UPON CONSOLE
017600        STOP RUN
017700     END-IF
017800     IF FS-EMPMAE NOT EQUAL 0
017900        MOVE 'OPEN'    TO ACCION
018000        MOVE SPACES    TO LLAVE
018100        MOVE 'EMPMAE'  TO ARCHIVO
018200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018300                              LLAVE, FS-EMPMAE, FSE-EMPMAE
018400        PERFORM 999-FECHA-ARQUIVOS
018500        DISPLAY '>>> ERRO NA ABERTURA DE EMPMAE <<<' UPON CONSOLE
018600        STOP RUN
018700     END-IF
018800     IF FS-EMPCAR NOT EQUAL 0 AND 97
018900        MOVE 'OPEN'    TO ACCION
019000        MOVE SPACES    TO LLAVE
019100        MOVE 'EMPCAR'  TO ARCHIVO
019200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019300                              LLAVE, FS-EMPCAR, FSE-EMPCAR
019400        PERFORM 999-FECHA-ARQUIVOS
019500        DISPLAY '>>> ERRO NA ABERTURA DE EMPCAR <<<' UPON CONSOLE
019600        STOP RUN
019700     END-IF.
019800 110-VERIFICA-STATUS-ABERTURA-E. EXIT.
019900
020000 200-LE-PROXIMA-TRANSACAO SECTION.
020100     READ CARTTE
020200         AT END
020300            MOVE 1 TO WKS-FIM-CARTTE
020400         NOT AT END
020500            ADD 1 TO WKS-LIDAS
020600     END-READ.
020700 200-LE-PROXIMA-TRANSACAO-E. EXIT.
020800
020900******************************************************************
021000*  210-PROCESSA-TRANSACAO - lancaCartao - VALIDA O EMPREGADO     *
021100*  (DEVE SER HORISTA), A DATA E AS HORAS, E GRAVA OU SUBSTITUI   *
021200*  O CARTAO DO DIA.                                              *
021300******************************************************************
021400 210-PROCESSA-TRANSACAO SECTION.
021500     MOVE 1 TO WKS-TRANSACAO-VALIDA
021600     MOVE CTE-EMP-ID TO EMP-ID OF REG-EMPMAE
021700     READ EMPMAE
021800        INVALID KEY
021900           MOVE 0 TO WKS-TRANSACAO-VALIDA
022000     END-READ
022100     IF TRANSACAO-OK AND NOT EMP-E-HORISTA
022200        MOVE 0 TO WKS-TRANSACAO-VALIDA
022300     END-IF
022400     IF TRANSACAO-OK
022500        PERFORM 250-VALIDA-DATA
022600     END-IF
022700     IF TRANSACAO-OK
022800        MOVE CTE-HORAS-TXT TO WKS-HORAS-TXT
022900        PERFORM 260-VALIDA-HORAS
023000     END-IF
023100     IF TRANSACAO-OK
023200        PERFORM 270-GRAVA-CARTAO
023300     ELSE
023400        ADD 1 TO WKS-REJEITADAS
023500     END-IF
023600     PERFORM 200-LE-PROXIMA-TRANSACAO.
023700 210-PROCESSA-TRANSACAO-E. EXIT.
023800
023900******************************************************************
024000*  250-VALIDA-DATA - PARSE ESTRITO D/M/AAAA (ACEITA 1 OU 2       *
024100*  DIGITOS PARA DIA E MES) E MONTAGEM DA DATA CCYYMMDD.          *
024200******************************************************************
024300 250-VALIDA-DATA SECTION.
024400     MOVE SPACES TO WKS-DATA-DIA-TXT WKS-DATA-MES-TXT
024500                     WKS-DATA-ANO-TXT
024600     UNSTRING CTE-DATA-TXT DELIMITED BY '/'
024700        INTO WKS-DATA-DIA-TXT WKS-DATA-MES-TXT WKS-DATA-ANO-TXT
024800     END-UNSTRING
024900     IF WKS-DATA-DIA-TXT EQUAL SPACES OR
025000        WKS-DATA-MES-TXT EQUAL SPACES OR
025100        WKS-DATA-ANO-TXT EQUAL SPACES
025200        MOVE 0 TO WKS-TRANSACAO-VALIDA
025300     ELSE
025400        MOVE WKS-DATA-DIA-TXT TO WKS-DATA-DIA
025500        MOVE WKS-DATA-MES-TXT TO WKS-DATA-MES
025600        MOVE WKS-DATA-ANO-TXT TO WKS-DATA-ANO
025700        IF WKS-DATA-MES < 1 OR WKS-DATA-MES > 12
025800           MOVE 0 TO WKS-TRANSACAO-VALIDA
025900        ELSE
026000           IF WKS-DATA-DIA < 1 OR
026100              WKS-DATA-DIA > WKS-DIAS-NO-MES (WKS-DATA-MES)
026200              MOVE 0 TO WKS-TRANSACAO-VALIDA
026300           ELSE
026400              MOVE WKS-DATA-ANO TO WKS-DATA-R-ANO
026500              MOVE WKS-DATA-MES TO WKS-DATA-R-MES
026600              MOVE WKS-DATA-DIA TO WKS-DATA-R-DIA
026700           END-IF
026800        END-IF
026900     END-IF.
027000 250-VALIDA-DATA-E. EXIT.
027100
027200 260-VALIDA-HORAS SECTION.
027300     MOVE ZEROES TO WKS-INT-PARTE WKS-DEC-PARTE WKS-HORAS-NUMERICO
027400     IF WKS-HORAS-TXT EQUAL SPACES
027500        MOVE 0 TO WKS-TRANSACAO-VALIDA
027600     ELSE
027700        UNSTRING WKS-HORAS-TXT DELIMITED BY ',' OR '.'
027800           INTO WKS-INT-PARTE WKS-DEC-PARTE
027900        END-UNSTRING
028000        COMPUTE WKS-HORAS-NUMERICO =
028100           WKS-INT-PARTE + (WKS-DEC-PARTE / 100)
028200        IF WKS-HORAS-NUMERICO NOT > 0
028300           MOVE 0 TO WKS-TRANSACAO-VALIDA
028400        END-IF
028500     END-IF.
028600 260-VALIDA-HORAS-E. EXIT.
028700
028800******************************************************************
028900*  270-GRAVA-CARTAO - SE JA EXISTE CARTAO PARA O EMPREGADO/DATA  *
029000*  (RELANCAMENTO), SUBSTITUI AS HORAS; CASO CONTRARIO, GRAVA UM  *
029100*  NOVO REGISTRO (TLCK0166).                                     *
029200******************************************************************
029300 270-GRAVA-CARTAO SECTION.
029400     MOVE ZEROES TO WKS-CARTAO-EXISTE
029500     MOVE CTE-EMP-ID         TO TC-EMP-ID
029600     MOVE WKS-DATA-CCYYMMDD  TO TC-DATA
029700     READ EMPCAR
029800        INVALID KEY
029900           CONTINUE
030000        NOT INVALID KEY
030100           MOVE 1 TO WKS-CARTAO-EXISTE
030200     END-READ
030300     MOVE WKS-HORAS-NUMERICO TO TC-HORAS
030400     IF CARTAO-JA-EXISTE
030500        REWRITE REG-NOMCAR
030600           INVALID KEY
030700              ADD 1 TO WKS-REJEITADAS
030800           NOT INVALID KEY
030900              ADD 1 TO WKS-SUBSTITUIDAS
031000        END-REWRITE
031100     ELSE
031200        WRITE REG-NOMCAR
031300           INVALID KEY
031400              ADD 1 TO WKS-REJEITADAS
031500           NOT INVALID KEY
031600              ADD 1 TO WKS-GRAVADAS
031700        END-WRITE
031800     END-IF.
031900 270-GRAVA-CARTAO-E. EXIT.
032000
032100******************************************************************
032200*  900-ESTATISTICAS - RESUMO DE EXECUCAO, NA SAIDA CONSOLE.      *
032300******************************************************************
032400 900-ESTATISTICAS SECTION.
032500     DISPLAY '===== NOM0200 - LANCAMENTO DE CARTAO DE PONTO ====='
032600             UPON CONSOLE
032700     DISPLAY 'TRANSACOES LIDAS    :' WKS-LIDAS       UPON CONSOLE
032800     DISPLAY 'CARTOES GRAVADOS    :' WKS-GRAVADAS     UPON CONSOLE
032900     DISPLAY 'CARTOES SUBSTITUIDOS:' WKS-SUBSTITUIDAS UPON CONSOLE
033000     DISPLAY 'TRANSACOES REJEITADAS:' WKS-REJEITADAS UPON CONSOLE.
033100 900-ESTATISTICAS-E. EXIT.
033200
033300 999-FECHA-ARQUIVOS SECTION.
033400     CLOSE CARTTE EMPMAE EMPCAR.
033500 999-FECHA-ARQUIVOS-E. EXIT.
